000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBLIF.
000300 AUTHOR.                 R. HALVERSEN.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           11-02-87.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.

000800*****************************************PLF00010
000900*  PRICING LAB - EXPERIMENT LIFECYCLE     *PLF00020
001000*  VALIDATOR                              *PLF00030
001100*  LOADS THE EXPERIMENT HEADER FILE INTO  *PLF00040
001200*  A TABLE, THEN READS A FILE OF REQUESTED*PLF00050
001300*  STATUS-CHANGE ACTIONS (SUBMIT/APPROVE/ *PLF00060
001400*  REJECT/START/COMPLETE/FAIL) AND CHECKS *PLF00070
001500*  EACH AGAINST THE LAB'S FIXED TRANSITION*PLF00080
001600*  TABLE AND THE EXPERIMENT'S CURRENT     *PLF00090
001700*  STATUS.  AN ACCEPTED ACTION UPDATES THE*PLF00100
001800*  IN-MEMORY TABLE ONLY, SO A SECOND      *PLF00110
001900*  ACTION FOR THE SAME EXPERIMENT LATER IN*PLF00120
002000*  THE SAME RUN SEES THE NEW STATUS - THE *PLF00130
002100*  MASTER HEADER FILE ITSELF IS NOT       *PLF00140
002200*  REWRITTEN BY THIS PROGRAM.             *PLF00150
002300*****************************************PLF00160
002400*                                         *PLF00170
002500*  CHANGE LOG                             *PLF00180
002600*  -------------------------------------  *PLF00190
002700*  11-02-87  RH  ORIGINAL PROGRAM.        *PLF00200
002800*            PR00087.                     *PLF00210
002900*  02-08-90  PS  TERMINAL STATES          *PLF00220
003000*            (COMPLETED/FAILED/REJECTED)  *PLF00230
003100*            NOW FALL OUT OF THE TABLE    *PLF00240
003200*            LOOKUP NATURALLY RATHER THAN *PLF00250
003300*            BEING A SPECIAL CASE - THERE *PLF00260
003400*            IS SIMPLY NO ROW IN THE      *PLF00270
003500*            TRANSITION TABLE WITH ONE OF *PLF00280
003600*            THOSE AS ITS REQUIRED STATUS.*PLF00290
003700*            PR00201.                     *PLF00300
003800*  07-23-91  LF  REJECTION MESSAGE NOW    *PLF00310
003900*            NAMES THE ALLOWED STATUS, NOT*PLF00320
004000*            JUST "INVALID TRANSITION".   *PLF00330
004100*            CR-1991-062.                 *PLF00340
004200*  08-19-98  TM  Y2K REMEDIATION - ALL    *PLF00350
004300*            DATE FIELDS CONFIRMED        *PLF00360
004400*            CCYYMMDD.  Y2K-0098.         *PLF00370
004500*  03-21-02  RH  COUNTERS MOVED TO THE   *PLF00372
004600*            77-LEVEL PER SHOP STANDARD. *PLF00374
004700*            PR00299.                    *PLF00376
004800*****************************************PLF00380

004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.

005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.

005500     SELECT EXPERIMENT-HEADER-FILE
005600         ASSIGN TO EXPHDR
005700         ORGANIZATION IS SEQUENTIAL.

005800     SELECT TRANSITION-REQUEST-FILE
005900         ASSIGN TO TRANREQ
006000         ORGANIZATION IS SEQUENTIAL.

006100     SELECT LIFECYCLE-REPORT
006200         ASSIGN TO LIFRPT
006300         ORGANIZATION IS SEQUENTIAL.


006400 DATA DIVISION.
006500 FILE SECTION.

006600 FD  EXPERIMENT-HEADER-FILE
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 76 CHARACTERS
006900     DATA RECORD IS EXP-HEADER-REC.

007000 01  EXP-HEADER-REC.
007100     05  EH-EXPERIMENT-ID        PIC X(36).
007200     05  EH-STATUS               PIC X(20).
007300     05  EH-START-DATE           PIC 9(8).
007400     05  EH-END-DATE             PIC 9(8).
007500*    EH-END-DATE-OLD BELOW IS THE 6-DIGIT YYMMDD VIEW THE
007600*    HEADER FILE CARRIED BEFORE THE Y2K WIDENING.  NO PROGRAM
007700*    HAS READ IT SINCE 1998 - LEFT REDEFINED, NOT REMOVED, SO
007800*    THE 76-BYTE RECORD LENGTH MATCHES PLBLEV.  Y2K-0098.
007900     05  EH-END-DATE-OLD REDEFINES EH-END-DATE
008000                             PIC 9(6).
008100     05  FILLER                  PIC X(4).

008200 FD  TRANSITION-REQUEST-FILE
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 60 CHARACTERS
008500     DATA RECORD IS TRANSITION-REQUEST-REC.

008600 01  TRANSITION-REQUEST-REC.
008700     05  TR-EXPERIMENT-ID        PIC X(36).
008800     05  TR-ACTION               PIC X(20).
008900     05  FILLER                  PIC X(4).

009000 FD  LIFECYCLE-REPORT
009100     LABEL RECORD IS STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     LINAGE IS 60 WITH FOOTING AT 55
009400     DATA RECORD IS PRTLINE.

009500 01  PRTLINE                     PIC X(132).


009600 WORKING-STORAGE SECTION.
009700*    PR00299 RH - STANDALONE COUNTERS KEPT AT THE 77-LEVEL
009800*    PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
009900 77  C-PCTR                  PIC 99      COMP    VALUE ZERO.
010000 77  ACCEPT-COUNT            PIC 9(5)    COMP-3  VALUE ZERO.
010100 77  REJECT-COUNT            PIC 9(5)    COMP-3  VALUE ZERO.

010200 01  WORK-AREA.
010300     05  MORE-REQUESTS-SW        PIC X(1)    VALUE 'Y'.
010400         88  NO-MORE-REQUESTS        VALUE 'N'.
010500     05  HDR-FOUND-SW            PIC X(1)    VALUE 'N'.
010600         88  HDR-FOUND                VALUE 'Y'.
010700     05  RULE-FOUND-SW           PIC X(1)    VALUE 'N'.
010800         88  RULE-FOUND                VALUE 'Y'.
010900     05  ACTION-PASS-SW          PIC X(1)    VALUE 'Y'.
011000         88  ACTION-ACCEPTED          VALUE 'Y'.
011100     05  SAVE-OLD-STATUS         PIC X(20)   VALUE SPACES.
011200     05  ALLOWED-FROM-STATUS     PIC X(20)   VALUE SPACES.
011300     05  NEW-STATUS-WORK         PIC X(20)   VALUE SPACES.
011400     05  FILLER                  PIC X(4).

011500 01  TABLE-SUBS.
011600     05  HT-COUNT                PIC 9(5)    COMP    VALUE ZERO.
011700     05  TS-HT-SUB                PIC 9(5)    COMP    VALUE ZERO.
011800     05  TS-TT-SUB                PIC 9(5)    COMP    VALUE ZERO.
011900     05  TS-MORE-RECS-SW         PIC X(1)    VALUE 'Y'.
012000         88  TS-NO-MORE-RECS          VALUE 'N'.
012100     05  FILLER                  PIC X(4).

012200 01  HEADER-TABLE.
012300     05  HT-ENTRY OCCURS 500 TIMES.
012400         10  HT-EXPERIMENT-ID    PIC X(36).
012500         10  HT-STATUS           PIC X(20).
012600     05  FILLER                  PIC X(4)   VALUE SPACES.

012700*    THE TRANSITION TABLE IS NOT LOADED FROM A FILE - THE LAB'S SIX
012800*    ALLOWED STATUS CHANGES ARE FIXED BUSINESS RULES, NOT DATA, SO
012900*    THEY ARE COMPILED IN AS LITERALS AND PICKED APART BY A
013000*    REDEFINES, THE SAME WAY PLBSIMR BUILDS ITS MONTH-DAY-TABLE.

013100 01  TRANSITION-LITERAL-TABLE.
013200     05  FILLER  PIC X(50)
013300         VALUE 'SUBMIT    DRAFT               PENDING_APPROVAL    '.
013400     05  FILLER  PIC X(50)
013500         VALUE 'APPROVE   PENDING_APPROVAL    APPROVED            '.
013600     05  FILLER  PIC X(50)
013700         VALUE 'REJECT    PENDING_APPROVAL    REJECTED            '.
013800     05  FILLER  PIC X(50)
013900         VALUE 'START     APPROVED            RUNNING             '.
014000     05  FILLER  PIC X(50)
014100         VALUE 'COMPLETE  RUNNING             COMPLETED           '.
014200     05  FILLER  PIC X(50)
014300         VALUE 'FAIL      RUNNING             FAILED              '.

014400 01  TRANSITION-TABLE REDEFINES TRANSITION-LITERAL-TABLE.
014500     05  TT-ENTRY OCCURS 6 TIMES.
014600         10  TT-ACTION           PIC X(10).
014700         10  TT-REQUIRED-STATUS  PIC X(20).
014800         10  TT-NEW-STATUS       PIC X(20).

014900 01  SYS-DATE.
015000     05  SD-YEAR                 PIC 9(4).
015100     05  SD-MONTH                PIC 9(2).
015200     05  SD-DAY                  PIC 9(2).
015300     05  FILLER                  PIC X(2).

015400 01  SYS-DATE-N REDEFINES SYS-DATE.
015500     05  SD-DATE-NUM             PIC 9(8).
015600     05  FILLER                  PIC X(2).

015700 01  COMPANY-TITLE-LINE.
015800     05  FILLER                  PIC X(6)    VALUE 'DATE:'.
015900     05  O-MONTH                 PIC 99.
016000     05  FILLER                  PIC X       VALUE '/'.
016100     05  O-DAY                   PIC 99.
016200     05  FILLER                  PIC X       VALUE '/'.
016300     05  O-YEAR                  PIC 9(4).
016400     05  FILLER                  PIC X(36)   VALUE SPACES.
016500     05  FILLER                  PIC X(28)
016600         VALUE 'MERIDIAN RETAIL - PRICE LAB'.
016700     05  FILLER                  PIC X(44)   VALUE SPACES.
016800     05  FILLER                  PIC X(6)    VALUE 'PAGE:'.
016900     05  O-PCTR                  PIC Z9.

017000 01  DIVISION-TITLE-LINE.
017100     05  FILLER                  PIC X(8)    VALUE 'PLBLIF'.
017200     05  FILLER                  PIC X(51)   VALUE SPACES.
017300     05  FILLER                  PIC X(20)
017400         VALUE 'LIFECYCLE VALIDATION'.
017500     05  FILLER                  PIC X(53)   VALUE SPACES.

017600 01  COLUMN-HEADING-LINE.
017700     05  FILLER                  PIC X(3)    VALUE SPACES.
017800     05  FILLER                  PIC X(13)   VALUE 'EXPERIMENT-ID'.
017900     05  FILLER                  PIC X(24)   VALUE SPACES.
018000     05  FILLER                  PIC X(6)    VALUE 'ACTION'.
018100     05  FILLER                  PIC X(5)    VALUE SPACES.
018200     05  FILLER                  PIC X(10)   VALUE 'OLD STATUS'.
018300     05  FILLER                  PIC X(11)   VALUE SPACES.
018400     05  FILLER                  PIC X(10)   VALUE 'NEW STATUS'.
018500     05  FILLER                  PIC X(11)   VALUE SPACES.
018600     05  FILLER                  PIC X(8)    VALUE 'REQUIRES'.
018700     05  FILLER                  PIC X(13)   VALUE SPACES.
018800     05  FILLER                  PIC X(6)    VALUE 'RESULT'.
018900     05  FILLER                  PIC X(12)   VALUE SPACES.

019000 01  DETAIL-LINE.
019100     05  FILLER                  PIC X(3)    VALUE SPACES.
019200     05  O-EXPERIMENT-ID         PIC X(36).
019300     05  FILLER                  PIC X(1)    VALUE SPACES.
019400     05  O-ACTION                PIC X(10).
019500     05  FILLER                  PIC X(1)    VALUE SPACES.
019600     05  O-OLD-STATUS            PIC X(20).
019700     05  FILLER                  PIC X(1)    VALUE SPACES.
019800     05  O-NEW-STATUS            PIC X(20).
019900     05  FILLER                  PIC X(1)    VALUE SPACES.
020000     05  O-REQUIRED-STATUS       PIC X(20).
020100     05  FILLER                  PIC X(1)    VALUE SPACES.
020200     05  O-RESULT                PIC X(15).
020300     05  FILLER                  PIC X(3)    VALUE SPACES.

020400 01  GRANDTOTAL-LINE.
020500     05  FILLER                  PIC X(6)    VALUE SPACES.
020600     05  FILLER                  PIC X(22)   VALUE 'TOTAL ACCEPTED:'.
020700     05  O-ACCEPT-COUNT          PIC ZZZZ9.
020800     05  FILLER                  PIC X(5)    VALUE SPACES.
020900     05  FILLER                  PIC X(22)   VALUE 'TOTAL REJECTED:'.
021000     05  O-REJECT-COUNT          PIC ZZZZ9.
021100     05  FILLER                  PIC X(67)   VALUE SPACES.

021200 01  BLANK-LINE                  PIC X(132)  VALUE SPACES.


021300 PROCEDURE DIVISION.

021400 0000-PLBLIF.

021500     PERFORM 1000-INITIALIZE
021600        THRU 1000-INITIALIZE-FIN.

021700     PERFORM 2000-PROCESS-REQUEST
021800        THRU 2000-PROCESS-REQUEST-FIN
021900        UNTIL NO-MORE-REQUESTS.

022000     PERFORM 3000-CLOSING
022100        THRU 3000-CLOSING-FIN.

022200     STOP RUN.

022300 0000-PLBLIF-FIN.
022400     EXIT.

022500 1000-INITIALIZE.

022600     ACCEPT SYS-DATE FROM DATE YYYYMMDD.

022700     MOVE SD-MONTH TO O-MONTH.
022800     MOVE SD-DAY   TO O-DAY.
022900     MOVE SD-YEAR  TO O-YEAR.

023000     OPEN INPUT  EXPERIMENT-HEADER-FILE.
023100     OPEN INPUT  TRANSITION-REQUEST-FILE.
023200     OPEN OUTPUT LIFECYCLE-REPORT.

023300     PERFORM 1100-LOAD-HEADER-TABLE
023400        THRU 1100-LOAD-HEADER-TABLE-FIN.

023500     PERFORM 9900-HEADING
023600        THRU 9900-HEADING-FIN.

023700     READ TRANSITION-REQUEST-FILE
023800         AT END
023900             SET NO-MORE-REQUESTS TO TRUE.

024000 1000-INITIALIZE-FIN.
024100     EXIT.

024200 1100-LOAD-HEADER-TABLE.

024300     MOVE 'Y' TO TS-MORE-RECS-SW.

024400     PERFORM 1110-LOAD-ONE-HEADER
024500        THRU 1110-LOAD-ONE-HEADER-FIN
024600        UNTIL TS-NO-MORE-RECS.

024700     CLOSE EXPERIMENT-HEADER-FILE.

024800 1100-LOAD-HEADER-TABLE-FIN.
024900     EXIT.

025000 1110-LOAD-ONE-HEADER.

025100     READ EXPERIMENT-HEADER-FILE
025200         AT END
025300             SET TS-NO-MORE-RECS TO TRUE
025400             GO TO 1110-LOAD-ONE-HEADER-FIN.

025500     ADD 1 TO HT-COUNT.
025600     MOVE EH-EXPERIMENT-ID TO HT-EXPERIMENT-ID(HT-COUNT).
025700     MOVE EH-STATUS        TO HT-STATUS(HT-COUNT).

025800 1110-LOAD-ONE-HEADER-FIN.
025900     EXIT.

026000 2000-PROCESS-REQUEST.

026100     PERFORM 2050-FIND-HEADER-ENTRY
026200        THRU 2050-FIND-HEADER-ENTRY-FIN.

026300     IF HDR-FOUND
026400         PERFORM 2100-VALIDATE-TRANSITION
026500            THRU 2100-VALIDATE-TRANSITION-FIN
026600     ELSE
026700         MOVE 'N' TO ACTION-PASS-SW
026800         MOVE SPACES TO SAVE-OLD-STATUS
026900         MOVE SPACES TO ALLOWED-FROM-STATUS
027000         MOVE 'NO HEADER REC' TO O-RESULT.

027100     PERFORM 2600-WRITE-DETAIL
027200        THRU 2600-WRITE-DETAIL-FIN.

027300     READ TRANSITION-REQUEST-FILE
027400         AT END
027500             SET NO-MORE-REQUESTS TO TRUE.

027600 2000-PROCESS-REQUEST-FIN.
027700     EXIT.

027800 2050-FIND-HEADER-ENTRY.

027900     MOVE 'N' TO HDR-FOUND-SW.
028000     MOVE ZERO TO TS-HT-SUB.

028100     PERFORM 2060-SCAN-HEADER-TABLE
028200        THRU 2060-SCAN-HEADER-TABLE-FIN
028300        UNTIL HDR-FOUND
028400           OR TS-HT-SUB EQUAL TO HT-COUNT.

028500 2050-FIND-HEADER-ENTRY-FIN.
028600     EXIT.

028700 2060-SCAN-HEADER-TABLE.

028800     ADD 1 TO TS-HT-SUB.

028900     IF HT-EXPERIMENT-ID(TS-HT-SUB) EQUAL TO TR-EXPERIMENT-ID
029000         SET HDR-FOUND TO TRUE.

029100 2060-SCAN-HEADER-TABLE-FIN.
029200     EXIT.

029300*    TS-HT-SUB IS LEFT POINTING AT THE MATCHED ENTRY WHEN HDR-FOUND
029400*    IS TRUE - 2100-VALIDATE-TRANSITION AND 2600-WRITE-DETAIL BOTH
029500*    READ/UPDATE HT-STATUS(TS-HT-SUB) DIRECTLY RATHER THAN RE-SCANNING.

029600 2100-VALIDATE-TRANSITION.

029700     MOVE 'Y' TO ACTION-PASS-SW.
029800     MOVE HT-STATUS(TS-HT-SUB) TO SAVE-OLD-STATUS.

029900     MOVE 'N' TO RULE-FOUND-SW.
030000     MOVE ZERO TO TS-TT-SUB.

030100     PERFORM 2150-SCAN-TRANSITION-TABLE
030200        THRU 2150-SCAN-TRANSITION-TABLE-FIN
030300        UNTIL RULE-FOUND
030400           OR TS-TT-SUB EQUAL TO 6.

030500     IF NOT RULE-FOUND
030600         MOVE 'N' TO ACTION-PASS-SW
030700         MOVE SPACES TO ALLOWED-FROM-STATUS
030800         MOVE 'UNKNOWN ACTION' TO O-RESULT
030900         GO TO 2100-VALIDATE-TRANSITION-FIN.

031000     MOVE TT-REQUIRED-STATUS(TS-TT-SUB) TO ALLOWED-FROM-STATUS.
031100     MOVE TT-NEW-STATUS(TS-TT-SUB)      TO NEW-STATUS-WORK.

031200     IF HT-STATUS(TS-HT-SUB) EQUAL TO ALLOWED-FROM-STATUS
031300         MOVE NEW-STATUS-WORK TO HT-STATUS(TS-HT-SUB)
031400         MOVE 'ACCEPTED'      TO O-RESULT
031500     ELSE
031600         MOVE 'N' TO ACTION-PASS-SW
031700         MOVE 'REJECTED'      TO O-RESULT.

031800 2100-VALIDATE-TRANSITION-FIN.
031900     EXIT.

032000 2150-SCAN-TRANSITION-TABLE.

032100     ADD 1 TO TS-TT-SUB.

032200     IF TT-ACTION(TS-TT-SUB) EQUAL TO TR-ACTION
032300         SET RULE-FOUND TO TRUE.

032400 2150-SCAN-TRANSITION-TABLE-FIN.
032500     EXIT.

032600 2600-WRITE-DETAIL.

032700     MOVE TR-EXPERIMENT-ID  TO O-EXPERIMENT-ID.
032800     MOVE TR-ACTION         TO O-ACTION.
032900     MOVE SAVE-OLD-STATUS   TO O-OLD-STATUS.

033000     IF ACTION-ACCEPTED
033100         MOVE NEW-STATUS-WORK      TO O-NEW-STATUS
033200         MOVE SPACES               TO O-REQUIRED-STATUS
033300         ADD 1 TO ACCEPT-COUNT
033400     ELSE
033500         MOVE SPACES               TO O-NEW-STATUS
033600         MOVE ALLOWED-FROM-STATUS  TO O-REQUIRED-STATUS
033700         ADD 1 TO REJECT-COUNT.

033800     WRITE PRTLINE FROM DETAIL-LINE
033900         AT EOP
034000             PERFORM 9900-HEADING
034100                THRU 9900-HEADING-FIN.

034200 2600-WRITE-DETAIL-FIN.
034300     EXIT.

034400 3000-CLOSING.

034500     WRITE PRTLINE FROM BLANK-LINE.

034600     MOVE ACCEPT-COUNT TO O-ACCEPT-COUNT.
034700     MOVE REJECT-COUNT TO O-REJECT-COUNT.

034800     WRITE PRTLINE FROM GRANDTOTAL-LINE.

034900     CLOSE TRANSITION-REQUEST-FILE.
035000     CLOSE LIFECYCLE-REPORT.

035100 3000-CLOSING-FIN.
035200     EXIT.

035300 9900-HEADING.

035400     ADD 1 TO C-PCTR.
035500     MOVE C-PCTR TO O-PCTR.

035600     WRITE PRTLINE FROM COMPANY-TITLE-LINE
035700         AFTER ADVANCING PAGE.
035800     WRITE PRTLINE FROM DIVISION-TITLE-LINE
035900         AFTER ADVANCING 1 LINE.
036000     WRITE PRTLINE FROM COLUMN-HEADING-LINE
036100         AFTER ADVANCING 2 LINES.

036200 9900-HEADING-FIN.
036300     EXIT.
