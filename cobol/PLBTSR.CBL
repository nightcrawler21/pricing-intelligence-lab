000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBTSR.
000300 AUTHOR.                 P. SZABO.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           03-14-89.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.

000800*****************************************************PLT00010
000900*  PRICING LAB - SIMULATION TIMESERIES ROLLUP         *PLT00020
001000*  READS THE DAILY SIMULATION RESULT FILE FOR A SINGLE*PLT00030
001100*  RUN (ASSUMED SORTED ASCENDING BY SIMULATION DATE,   *PLT00040
001200*  CONTROL ROWS AND TEST ROWS FOR A DATE INTERLEAVED   *PLT00050
001300*  IN ANY ORDER) AND ROLLS THE STORE-SKU-DAY DETAIL    *PLT00060
001400*  ROWS UP INTO ONE LINE PER CALENDAR DATE, SHOWING    *PLT00070
001500*  CONTROL AND TEST UNITS/REVENUE/MARGIN SIDE BY SIDE  *PLT00080
001600*  WITH THE TEST-MINUS-CONTROL DELTA AND THE PERCENT   *PLT00090
001700*  CHANGE ON REVENUE AND MARGIN.  A GRAND TOTAL LINE   *PLT00100
001800*  ACROSS ALL DATES IN THE RUN FOLLOWS THE LAST BREAK. *PLT00110
001900*  THIS IS A PURE SUMMATION - NO PRICE OR UNITS ARE    *PLT00120
002000*  RECOMPUTED HERE, THEY ARE TAKEN AS WRITTEN BY THE    PLT00130
002100*  SIMULATION RUN ITSELF.  SEE PLBBRK FOR THE STORE/    PLT00140
002200*  SKU BREAKDOWN OVER THE SAME DAILY FILE.              PLT00150
002300*****************************************************PLT00160
002400*                                                     *PLT00170
002500*  CHANGE LOG                                         *PLT00180
002600*  --------------------------------------------------  PLT00190
002700*  03-14-89  PS  ORIGINAL PROGRAM.  ONE SUBTOTAL LINE  *PLT00200
002800*            PER SIMULATION DATE, CONTROL BREAK ON     *PLT00210
002900*            SIMULATION-DATE ONLY.  PR00142.           *PLT00220
003000*  06-08-90  DO  PERCENT-CHANGE COLUMNS ADDED FOR       PLT00230
003100*            REVENUE AND MARGIN.  LEFT BLANK RATHER     PLT00240
003200*            THAN DIVIDING BY ZERO WHEN THE CONTROL     PLT00250
003300*            TOTAL FOR THE DATE IS ZERO.  PR00158.      PLT00260
003400*  07-23-91  LF  UNITS DELTA COLUMN ADDED - ABSOLUTE    PLT00270
003500*            DIFFERENCE ONLY, NO PERCENT COLUMN, PER    PLT00280
003600*            THE LAB'S OWN REPORTING CONVENTION.        PLT00290
003700*            CR-1991-062.                              *PLT00300
003800*  08-19-98  TM  Y2K REMEDIATION - ALL DATE FIELDS      *PLT00310
003900*            CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR MATH.  *PLT00320
004000*            Y2K-0098.                                 *PLT00330
004100*  03-21-02  RH  MORE-RECS-SW/C-PCTR/C-DATE-BREAKS      *PLT00332
004200*            MOVED TO 77-LEVEL ITEMS PER SHOP STANDARD. *PLT00334
004300*            PR00299.                                  *PLT00336
004400*****************************************************PLT00340

004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.

004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.

005100     SELECT SIMULATION-RESULT-FILE
005200         ASSIGN TO SIMRES
005300         ORGANIZATION IS SEQUENTIAL.

005400     SELECT PRTOUT
005500         ASSIGN TO PRTOUT
005600         ORGANIZATION IS SEQUENTIAL.


005700 DATA DIVISION.
005800 FILE SECTION.

005900 FD  SIMULATION-RESULT-FILE
006000     LABEL RECORD IS STANDARD
006100     RECORD CONTAINS 240 CHARACTERS
006200     DATA RECORD IS SIM-RESULT-REC.

006300 01  SIM-RESULT-REC.
006400     05  SR-RUN-ID                PIC X(36).
006500     05  SR-SIMULATION-DATE       PIC 9(8).
006600     05  SR-STORE-ID              PIC X(36).
006700     05  SR-SKU-ID                PIC X(36).
006800     05  SR-IS-TEST-GROUP         PIC X(1).
006900     05  SR-BASE-PRICE            PIC S9(10)V99 SIGN IS TRAILING.
007000     05  SR-SIMULATED-PRICE       PIC S9(10)V99 SIGN IS TRAILING.
007100     05  SR-UNIT-COST             PIC S9(10)V99 SIGN IS TRAILING.
007200     05  SR-PROJECTED-UNITS       PIC S9(10)V99 SIGN IS TRAILING.
007300*    SR-PROJECTED-UNITS-OLD BELOW IS THE 6-DIGIT UNSIGNED VIEW OF
007400*    PROJECTED UNITS CARRIED BEFORE UNIT COUNTS WERE SIGNED FOR
007500*    POSSIBLE RETURNS-ADJUSTMENT RUNS.  NO PARAGRAPH IN THIS
007600*    PROGRAM READS IT.  LEFT REDEFINED SO SIM-RESULT-REC STAYS
007700*    240 BYTES LONG.  PR00158.
007800     05  SR-PROJECTED-UNITS-OLD REDEFINES SR-PROJECTED-UNITS
007900                               PIC 9(6)V99.
008000     05  SR-PROJECTED-REVENUE     PIC S9(13)V99 SIGN IS TRAILING.
008100     05  SR-PROJECTED-COST        PIC S9(13)V99 SIGN IS TRAILING.
008200     05  SR-PROJECTED-MARGIN      PIC S9(13)V99 SIGN IS TRAILING.
008300     05  SR-BASELINE-UNITS        PIC S9(10)V99 SIGN IS TRAILING.
008400     05  SR-BASELINE-REVENUE      PIC S9(13)V99 SIGN IS TRAILING.
008500     05  FILLER                   PIC X(3).

008600 FD  PRTOUT
008700     LABEL RECORD IS OMITTED
008800     RECORD CONTAINS 132 CHARACTERS
008900     LINAGE IS 60 WITH FOOTING AT 55
009000     DATA RECORD IS PRTLINE.

009100 01  PRTLINE                      PIC X(132).


009200 WORKING-STORAGE SECTION.
009300*    PR00299 RH - STANDALONE COUNTER/SWITCH KEPT AT THE
009400*    77-LEVEL PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
009500 77  MORE-RECS-SW             PIC X(1)     VALUE 'Y'.
009600     88  NO-MORE-RECS             VALUE 'N'.
009700 77  C-PCTR                   PIC 99       COMP    VALUE ZERO.
009800 77  C-DATE-BREAKS            PIC 9(5)     COMP-3  VALUE ZERO.

009900 01  WORK-AREA.
010000     05  H-SIMULATION-DATE        PIC 9(8)     VALUE ZERO.
010100     05  FILLER                   PIC X(4).

010200 01  CONTROL-ACCUM.
010300     05  CA-UNITS-CONTROL         PIC S9(13)V99 VALUE ZERO.
010400     05  CA-UNITS-TEST            PIC S9(13)V99 VALUE ZERO.
010500     05  CA-REVENUE-CONTROL       PIC S9(13)V99 VALUE ZERO.
010600*    CA-REVENUE-CONTROL-OLD BELOW IS THE 9-DIGIT ACCUMULATOR
010700*    USED BEFORE THE LAB STARTED RUNNING MULTI-YEAR SIMULATIONS
010800*    WITH REVENUE TOTALS LARGE ENOUGH TO NEED THE WIDER FIELD.
010900*    NOTHING IN THIS PROGRAM READS IT - KEPT REDEFINED SO
011000*    CONTROL-ACCUM'S LENGTH DOES NOT SHIFT.  PR00158.
011100     05  CA-REVENUE-CONTROL-OLD REDEFINES CA-REVENUE-CONTROL
011200                              PIC S9(9)V99.
011300     05  CA-REVENUE-TEST          PIC S9(13)V99 VALUE ZERO.
011400     05  CA-MARGIN-CONTROL        PIC S9(13)V99 VALUE ZERO.
011500     05  CA-MARGIN-TEST           PIC S9(13)V99 VALUE ZERO.
011600     05  FILLER                   PIC X(4).

011700 01  GRANDTOTAL-ACCUM.
011800     05  GA-UNITS-CONTROL         PIC S9(13)V99 VALUE ZERO.
011900     05  GA-UNITS-TEST            PIC S9(13)V99 VALUE ZERO.
012000     05  GA-REVENUE-CONTROL       PIC S9(13)V99 VALUE ZERO.
012100     05  GA-REVENUE-TEST          PIC S9(13)V99 VALUE ZERO.
012200     05  GA-MARGIN-CONTROL        PIC S9(13)V99 VALUE ZERO.
012300     05  GA-MARGIN-TEST           PIC S9(13)V99 VALUE ZERO.
012400     05  FILLER                   PIC X(4).

012500 01  DELTA-WORK.
012600     05  DW-UNITS-DELTA           PIC S9(13)V99 VALUE ZERO.
012700     05  DW-REVENUE-DELTA         PIC S9(13)V99 VALUE ZERO.
012800     05  DW-MARGIN-DELTA          PIC S9(13)V99 VALUE ZERO.
012900     05  DW-REVENUE-PCT           PIC S9(4)V9(4) VALUE ZERO.
013000     05  DW-MARGIN-PCT            PIC S9(4)V9(4) VALUE ZERO.
013100     05  FILLER                   PIC X(4).

013200 01  SYS-DATE.
013300     05  SD-YEAR                  PIC 9(4).
013400     05  SD-MONTH                 PIC 9(2).
013500     05  SD-DAY                   PIC 9(2).
013600     05  FILLER                   PIC X(2).

013700 01  SYS-DATE-N REDEFINES SYS-DATE.
013800     05  SD-DATE-NUM              PIC 9(8).

013900 01  COMPANY-TITLE-LINE.
014000     05  FILLER                   PIC X(6)    VALUE 'DATE:'.
014100     05  O-MONTH                  PIC 99.
014200     05  FILLER                   PIC X       VALUE '/'.
014300     05  O-DAY                    PIC 99.
014400     05  FILLER                   PIC X       VALUE '/'.
014500     05  O-YEAR                   PIC 9(4).
014600     05  FILLER                   PIC X(35)   VALUE SPACES.
014700     05  FILLER                   PIC X(41)   VALUE
014800         'MERIDIAN PRICING LAB - TIMESERIES ROLLUP'.
014900     05  FILLER                   PIC X(32)   VALUE SPACES.
015000     05  FILLER                   PIC X(6)    VALUE 'PAGE:'.
015100     05  O-PCTR                   PIC Z9.

015200 01  RUN-TITLE-LINE.
015300     05  FILLER                   PIC X(8)    VALUE 'RUN ID: '.
015400     05  O-RUN-ID                 PIC X(36).
015500     05  FILLER                   PIC X(88)   VALUE SPACES.

015600 01  COLUMN-HEADING-1.
015700     05  FILLER                   PIC X(12)   VALUE SPACES.
015800     05  FILLER                   PIC X(14)   VALUE 'CONTROL'.
015900     05  FILLER                   PIC X(2)    VALUE SPACES.
016000     05  FILLER                   PIC X(14)   VALUE 'TEST'.
016100     05  FILLER                   PIC X(2)    VALUE SPACES.
016200     05  FILLER                   PIC X(14)   VALUE 'DELTA'.
016300     05  FILLER                   PIC X(2)    VALUE SPACES.
016400     05  FILLER                   PIC X(9)    VALUE 'PCT CHG'.
016500     05  FILLER                   PIC X(63)   VALUE SPACES.

016600 01  COLUMN-HEADING-2.
016700     05  FILLER                   PIC X(12)   VALUE 'SIM DATE'.
016800     05  FILLER                   PIC X(16)   VALUE 'UNITS REV MGN'.
016900     05  FILLER                   PIC X(104)  VALUE SPACES.

017000 01  DETAIL-LINE.
017100     05  O-SIMULATION-DATE        PIC 9(8).
017200     05  FILLER                   PIC X(5)    VALUE SPACES.
017300     05  O-UNITS-CONTROL          PIC Z,ZZZ,ZZ9.
017400     05  FILLER                   PIC X(2)    VALUE SPACES.
017500     05  O-UNITS-TEST             PIC Z,ZZZ,ZZ9.
017600     05  FILLER                   PIC X(2)    VALUE SPACES.
017700     05  O-UNITS-DELTA            PIC -Z,ZZZ,ZZ9.
017800     05  FILLER                   PIC X(3)    VALUE SPACES.
017900     05  O-REVENUE-CONTROL        PIC Z,ZZZ,ZZZ,ZZ9.99.
018000     05  FILLER                   PIC X(2)    VALUE SPACES.
018100     05  O-REVENUE-TEST           PIC Z,ZZZ,ZZZ,ZZ9.99.
018200     05  FILLER                   PIC X(2)    VALUE SPACES.
018300     05  O-REVENUE-PCT            PIC -ZZ9.99.
018400     05  FILLER                   PIC X(3)    VALUE SPACES.
018500     05  O-MARGIN-DELTA           PIC -Z,ZZZ,ZZZ,ZZ9.99.
018600     05  FILLER                   PIC X(2)    VALUE SPACES.
018700     05  O-MARGIN-PCT             PIC -ZZ9.99.
018800     05  FILLER                   PIC X(9)    VALUE SPACES.

018900 01  GRANDTOTAL-LINE.
019000     05  FILLER                   PIC X(13)   VALUE 'GRAND TOTALS '.
019100     05  O-GT-UNITS-CONTROL       PIC Z,ZZZ,ZZ9.
019200     05  FILLER                   PIC X(2)    VALUE SPACES.
019300     05  O-GT-UNITS-TEST          PIC Z,ZZZ,ZZ9.
019400     05  FILLER                   PIC X(2)    VALUE SPACES.
019500     05  O-GT-UNITS-DELTA         PIC -Z,ZZZ,ZZ9.
019600     05  FILLER                   PIC X(3)    VALUE SPACES.
019700     05  O-GT-REVENUE-CONTROL     PIC Z,ZZZ,ZZZ,ZZ9.99.
019800     05  FILLER                   PIC X(2)    VALUE SPACES.
019900     05  O-GT-REVENUE-TEST        PIC Z,ZZZ,ZZZ,ZZ9.99.
020000     05  FILLER                   PIC X(2)    VALUE SPACES.
020100     05  O-GT-REVENUE-PCT         PIC -ZZ9.99.
020200     05  FILLER                   PIC X(3)    VALUE SPACES.
020300     05  O-GT-MARGIN-DELTA        PIC -Z,ZZZ,ZZZ,ZZ9.99.
020400     05  FILLER                   PIC X(2)    VALUE SPACES.
020500     05  O-GT-MARGIN-PCT          PIC -ZZ9.99.
020600     05  FILLER                   PIC X(9)    VALUE SPACES.

020700 01  BLANK-LINE                   PIC X(132)  VALUE SPACES.


020800 PROCEDURE DIVISION.

020900 0000-PLBTSR.
021000     PERFORM 1000-INITIALIZE.
021100     PERFORM 2000-MAINLINE
021200         UNTIL NO-MORE-RECS.
021300     PERFORM 3000-CLOSING.
021400     STOP RUN.

021500 1000-INITIALIZE.
021600     ACCEPT SYS-DATE FROM DATE YYYYMMDD.
021700     MOVE SD-MONTH TO O-MONTH.
021800     MOVE SD-DAY TO O-DAY.
021900     MOVE SD-YEAR TO O-YEAR.

022000     OPEN INPUT SIMULATION-RESULT-FILE.
022100     OPEN OUTPUT PRTOUT.
022200     PERFORM 9000-READ.
022300     IF NOT NO-MORE-RECS
022400         MOVE SR-RUN-ID TO O-RUN-ID
022500         MOVE SR-SIMULATION-DATE TO H-SIMULATION-DATE
022600         PERFORM 9100-HEADING
022700     END-IF.
022800 1000-INITIALIZE-FIN.
022900     EXIT.

023000 2000-MAINLINE.
023100     IF SR-SIMULATION-DATE NOT = H-SIMULATION-DATE
023200         PERFORM 2900-DATE-BREAK
023300     END-IF.
023400     PERFORM 2100-CALCS.
023500     PERFORM 9000-READ.
023600 2000-MAINLINE-FIN.
023700     EXIT.

023800 2100-CALCS.
023900     IF SR-IS-TEST-GROUP = 'Y'
024000         ADD SR-PROJECTED-UNITS   TO CA-UNITS-TEST
024100         ADD SR-PROJECTED-REVENUE TO CA-REVENUE-TEST
024200         ADD SR-PROJECTED-MARGIN  TO CA-MARGIN-TEST
024300     ELSE
024400         ADD SR-PROJECTED-UNITS   TO CA-UNITS-CONTROL
024500         ADD SR-PROJECTED-REVENUE TO CA-REVENUE-CONTROL
024600         ADD SR-PROJECTED-MARGIN  TO CA-MARGIN-CONTROL.
024700 2100-CALCS-FIN.
024800     EXIT.

024900 2900-DATE-BREAK.
025000     ADD 1 TO C-DATE-BREAKS.
025100     PERFORM 2950-COMPUTE-DELTAS.
025200     MOVE H-SIMULATION-DATE  TO O-SIMULATION-DATE.
025300     MOVE CA-UNITS-CONTROL   TO O-UNITS-CONTROL.
025400     MOVE CA-UNITS-TEST      TO O-UNITS-TEST.
025500     MOVE DW-UNITS-DELTA     TO O-UNITS-DELTA.
025600     MOVE CA-REVENUE-CONTROL TO O-REVENUE-CONTROL.
025700     MOVE CA-REVENUE-TEST    TO O-REVENUE-TEST.
025800     MOVE DW-REVENUE-PCT     TO O-REVENUE-PCT.
025900     MOVE DW-MARGIN-DELTA    TO O-MARGIN-DELTA.
026000     MOVE DW-MARGIN-PCT      TO O-MARGIN-PCT.

026100     WRITE PRTLINE
026200         FROM DETAIL-LINE
026300             AFTER ADVANCING 1 LINE
026400                 AT EOP
026500                     PERFORM 9100-HEADING.

026600     ADD CA-UNITS-CONTROL   TO GA-UNITS-CONTROL.
026700     ADD CA-UNITS-TEST      TO GA-UNITS-TEST.
026800     ADD CA-REVENUE-CONTROL TO GA-REVENUE-CONTROL.
026900     ADD CA-REVENUE-TEST    TO GA-REVENUE-TEST.
027000     ADD CA-MARGIN-CONTROL  TO GA-MARGIN-CONTROL.
027100     ADD CA-MARGIN-TEST     TO GA-MARGIN-TEST.

027200     MOVE ZERO TO CA-UNITS-CONTROL   CA-UNITS-TEST
027300                  CA-REVENUE-CONTROL CA-REVENUE-TEST
027400                  CA-MARGIN-CONTROL  CA-MARGIN-TEST.
027500     MOVE SR-SIMULATION-DATE TO H-SIMULATION-DATE.
027600 2900-DATE-BREAK-FIN.
027700     EXIT.

027800 2950-COMPUTE-DELTAS.
027900*    REVENUE-PCT AND MARGIN-PCT ARE LEFT AT ZERO, NOT DIVIDED,
028000*    WHEN THE CONTROL TOTAL THEY ARE MEASURED AGAINST IS ZERO -
028100*    PR00158.
028200     COMPUTE DW-UNITS-DELTA = CA-UNITS-TEST - CA-UNITS-CONTROL.
028300     COMPUTE DW-REVENUE-DELTA = CA-REVENUE-TEST - CA-REVENUE-CONTROL.
028400     COMPUTE DW-MARGIN-DELTA = CA-MARGIN-TEST - CA-MARGIN-CONTROL.

028500     IF CA-REVENUE-CONTROL = ZERO
028600         MOVE ZERO TO DW-REVENUE-PCT
028700     ELSE
028800         COMPUTE DW-REVENUE-PCT ROUNDED =
028900             DW-REVENUE-DELTA / CA-REVENUE-CONTROL * 100.

029000     IF CA-MARGIN-CONTROL = ZERO
029100         MOVE ZERO TO DW-MARGIN-PCT
029200     ELSE
029300         COMPUTE DW-MARGIN-PCT ROUNDED =
029400             DW-MARGIN-DELTA / CA-MARGIN-CONTROL * 100.
029500 2950-COMPUTE-DELTAS-FIN.
029600     EXIT.

029700 3000-CLOSING.
029800     IF C-DATE-BREAKS > ZERO OR CA-UNITS-CONTROL NOT = ZERO
029900                              OR CA-UNITS-TEST NOT = ZERO
030000         PERFORM 2900-DATE-BREAK
030100     END-IF.

030200     COMPUTE DW-UNITS-DELTA = GA-UNITS-TEST - GA-UNITS-CONTROL.
030300     COMPUTE DW-REVENUE-DELTA = GA-REVENUE-TEST - GA-REVENUE-CONTROL.
030400     COMPUTE DW-MARGIN-DELTA = GA-MARGIN-TEST - GA-MARGIN-CONTROL.

030500     IF GA-REVENUE-CONTROL = ZERO
030600         MOVE ZERO TO DW-REVENUE-PCT
030700     ELSE
030800         COMPUTE DW-REVENUE-PCT ROUNDED =
030900             DW-REVENUE-DELTA / GA-REVENUE-CONTROL * 100.

031000     IF GA-MARGIN-CONTROL = ZERO
031100         MOVE ZERO TO DW-MARGIN-PCT
031200     ELSE
031300         COMPUTE DW-MARGIN-PCT ROUNDED =
031400             DW-MARGIN-DELTA / GA-MARGIN-CONTROL * 100.

031500     MOVE GA-UNITS-CONTROL   TO O-GT-UNITS-CONTROL.
031600     MOVE GA-UNITS-TEST      TO O-GT-UNITS-TEST.
031700     MOVE DW-UNITS-DELTA     TO O-GT-UNITS-DELTA.
031800     MOVE GA-REVENUE-CONTROL TO O-GT-REVENUE-CONTROL.
031900     MOVE GA-REVENUE-TEST    TO O-GT-REVENUE-TEST.
032000     MOVE DW-REVENUE-PCT     TO O-GT-REVENUE-PCT.
032100     MOVE DW-MARGIN-DELTA    TO O-GT-MARGIN-DELTA.
032200     MOVE DW-MARGIN-PCT      TO O-GT-MARGIN-PCT.

032300     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
032400     WRITE PRTLINE FROM GRANDTOTAL-LINE AFTER ADVANCING 1 LINE.

032500     CLOSE SIMULATION-RESULT-FILE.
032600     CLOSE PRTOUT.
032700 3000-CLOSING-FIN.
032800     EXIT.

032900 9000-READ.
033000     READ SIMULATION-RESULT-FILE
033100         AT END
033200             SET NO-MORE-RECS TO TRUE.
033300 9000-READ-FIN.
033400     EXIT.

033500 9100-HEADING.
033600     ADD 1 TO C-PCTR.
033700     MOVE C-PCTR TO O-PCTR.

033800     WRITE PRTLINE
033900         FROM COMPANY-TITLE-LINE
034000             AFTER ADVANCING PAGE.
034100     WRITE PRTLINE
034200         FROM RUN-TITLE-LINE
034300             AFTER ADVANCING 2 LINES.
034400     WRITE PRTLINE
034500         FROM COLUMN-HEADING-1
034600             AFTER ADVANCING 2 LINES.
034700     WRITE PRTLINE
034800         FROM COLUMN-HEADING-2
034900             AFTER ADVANCING 1 LINE.
035000     WRITE PRTLINE
035100         FROM BLANK-LINE.
035200 9100-HEADING-FIN.
035300     EXIT.
