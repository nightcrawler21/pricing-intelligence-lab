000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBSIMR.
000300 AUTHOR.                 R. HALVERSEN.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           03-11-87.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.
000800 
000900******************************************************PLB00010
001000*  PRICING LAB - SIMULATION RUNNER                    *PLB00020
001100*  READS AN APPROVED PRICING EXPERIMENT'S SCOPE, LEVER*PLB00030
001200*  AND REFERENCE PRICE/COST DATA AND PROJECTS CONTROL *PLB00040
001300*  VS TEST OUTCOMES DAY BY DAY.  SIMULATION ONLY - NO  *PLB00050
001400*  LIVE SHELF PRICE IS EVER CHANGED BY THIS PROGRAM.   *PLB00060
001500******************************************************PLB00070
001600*                                                      *PLB00080
001700*  CHANGE LOG                                          *PLB00090
001800*  -------------------------------------------------   *PLB00100
001900*  03-11-87  RH  ORIGINAL PROGRAM.  PRICE_DISCOUNT     *PLB00110
002000*            LEVER ONLY, PER LAB CHARTER V0.           *PLB00120
002100*  09-02-87  RH  ADDED PRE-FLIGHT ABORT ON MISSING     *PLB00130
002200*            SCOPE OR LEVER ROWS.  CR-1987-114.        *PLB00140
002300*  04-14-88  DO  ADDED EFFECTIVE-DATE FILTER ON BASE   *PLB00150
002400*            PRICE AND SKU COST LOOKUPS.  PR00118.     *PLB00160
002500*  11-30-88  DO  CORRECTED ELASTICITY FACTOR FROM 1.25 *PLB00170
002600*            TO 1.50 PER PRICING COMMITTEE.  PR00140.  *PLB00180
002700*  06-19-89  PS  ADDED BASELINE-UNITS/BASELINE-REVENUE *PLB00190
002800*            COLUMNS TO THE DAILY OUTPUT.  PR00177.    *PLB00200
002900*  02-08-90  PS  REVENUE LIFT NOW SUPPRESSED (LEFT     *PLB00210
003000*            ZERO) WHEN CONTROL REVENUE IS ZERO.       *PLB00220
003100*            PR00201.                                 *PLB00230
003200*  07-23-91  LF  RUN SUMMARY WRITTEN WITH FAILED STATUS*PLB00240
003300*            ON ANY ABORT, NO PARTIAL DAILY ROWS KEPT. *PLB00250
003400*            CR-1991-062.                              *PLB00260
003500*  05-02-93  LF  SKU-COST EFFECTIVE-DATE NOW ALLOWS A  *PLB00270
003600*            BLANK END-DATE TO MEAN INDEFINITE.        *PLB00280
003700*            PR00249.                                  *PLB00290
003800*  01-09-95  RH  TIGHTENED GUARD ON LEVER-TYPE - ONLY  *PLB00300
003900*            PRICE_DISCOUNT RUNS IN V0.  PR00266.      *PLB00310
004000*  08-19-98  TM  Y2K REMEDIATION - ALL DATE FIELDS      PLB00320
004100*            CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR MATH. *PLB00330
004200*            Y2K-0098.                                 *PLB00340
004300*  02-25-99  TM  Y2K REMEDIATION - SYS-DATE STAMP ON   *PLB00350
004400*            RUN HEADING NOW CENTURY-SAFE.  Y2K-0098.  *PLB00360
004500*  03-14-02  RH  WK-RUN-ID WAS BEING OVERWRITTEN WITH  *PLB00361
004600*            THE SCOPE ENTRY'S STORE-ID EVERY PASS OF  *PLB00362
004700*            THE SCOPE LOOP - DAILY AND SUMMARY RUN-ID *PLB00363
004800*            COLUMNS WERE GARBAGE.  RUN-ID IS NOW BUILT*PLB00364
004900*            ONCE FROM THE EXPERIMENT ID AND JOB DATE/ *PLB00365
005000*            TIME STAMP IN 1100-CHECK-STATUS.  ALSO    *PLB00366
005100*            FIXED TEST-UNITS ROUNDING TO A WHOLE UNIT *PLB00367
005200*            INSTEAD OF TWO DECIMALS.  PR00311.        *PLB00368
005300******************************************************PLB00370
005400 
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200 
006300     SELECT EXP-HEADER-FILE
006400         ASSIGN TO EXPHDR
006500         ORGANIZATION IS SEQUENTIAL.
006600 
006700     SELECT SCOPE-ENTRY-FILE
006800         ASSIGN TO SCOPEFIL
006900         ORGANIZATION IS SEQUENTIAL.
007000 
007100     SELECT LEVER-FILE
007200         ASSIGN TO LEVERFIL
007300         ORGANIZATION IS SEQUENTIAL.
007400 
007500     SELECT BASE-PRICE-FILE
007600         ASSIGN TO BASEPRCE
007700         ORGANIZATION IS SEQUENTIAL.
007800 
007900     SELECT SKU-COST-FILE
008000         ASSIGN TO SKUCOST
008100         ORGANIZATION IS SEQUENTIAL.
008200 
008300     SELECT RESULT-DAILY-FILE
008400         ASSIGN TO RESDAILY
008500         ORGANIZATION IS SEQUENTIAL.
008600 
008700     SELECT RUN-SUMMARY-FILE
008800         ASSIGN TO RUNSUMRY
008900         ORGANIZATION IS SEQUENTIAL.
009000 
009100 
009200 DATA DIVISION.
009300 FILE SECTION.
009400 
009500 FD  EXP-HEADER-FILE
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 76 CHARACTERS
009800     DATA RECORD IS EXP-HEADER-REC.
009900 
010000 01  EXP-HEADER-REC.
010100     05  EH-EXPERIMENT-ID        PIC X(36).
010200     05  EH-STATUS               PIC X(20).
010300     05  EH-START-DATE           PIC 9(8).
010400     05  EH-END-DATE             PIC 9(8).
010500     05  FILLER                  PIC X(4).
010600 
010700 FD  SCOPE-ENTRY-FILE
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 111 CHARACTERS
011000     DATA RECORD IS SCOPE-ENTRY-REC.
011100 
011200 01  SCOPE-ENTRY-REC.
011300     05  SE-EXPERIMENT-ID        PIC X(36).
011400     05  SE-STORE-ID             PIC X(36).
011500     05  SE-SKU-ID               PIC X(36).
011600     05  SE-IS-TEST-GROUP        PIC X(1).
011700         88  SE-TEST-GROUP           VALUE 'Y'.
011800         88  SE-CONTROL-GROUP        VALUE 'N'.
011900     05  FILLER                  PIC X(2).
012000 
012100 FD  LEVER-FILE
012200     LABEL RECORD IS STANDARD
012300     RECORD CONTAINS 72 CHARACTERS
012400     DATA RECORD IS LEVER-REC.
012500 
012600 01  LEVER-REC.
012700     05  LV-EXPERIMENT-ID        PIC X(36).
012800     05  LV-SKU-ID               PIC X(36) REDEFINES
012900                                  LV-EXPERIMENT-ID.
013000     05  LV-TYPE                 PIC X(20).
013100     05  LV-VALUE                PIC S9(8)V9(4) SIGN IS TRAILING.
013200     05  FILLER                  PIC X(4).
013300 
013400 FD  BASE-PRICE-FILE
013500     LABEL RECORD IS STANDARD
013600     RECORD CONTAINS 103 CHARACTERS
013700     DATA RECORD IS BASE-PRICE-REC.
013800 
013900 01  BASE-PRICE-REC.
014000     05  BP-SKU-ID               PIC X(36).
014100     05  BP-STORE-ID             PIC X(36).
014200     05  BP-PRICE                PIC S9(10)V99 SIGN IS TRAILING.
014300     05  BP-EFFECTIVE-DATE       PIC 9(8).
014400     05  BP-END-DATE             PIC 9(8).
014500     05  FILLER                  PIC X(3).
014600 
014700 FD  SKU-COST-FILE
014800     LABEL RECORD IS STANDARD
014900     RECORD CONTAINS 68 CHARACTERS
015000     DATA RECORD IS SKU-COST-REC.
015100 
015200 01  SKU-COST-REC.
015300     05  SC-SKU-ID               PIC X(36).
015400     05  SC-COST                 PIC S9(10)V99 SIGN IS TRAILING.
015500     05  SC-EFFECTIVE-DATE       PIC 9(8).
015600     05  SC-END-DATE             PIC 9(8).
015700     05  FILLER                  PIC X(4).
015800 
015900 FD  RESULT-DAILY-FILE
016000     LABEL RECORD IS OMITTED
016100     RECORD CONTAINS 238 CHARACTERS
016200     DATA RECORD IS RESULT-DAILY-REC.
016300 
016400 01  RESULT-DAILY-REC.
016500     05  RD-RUN-ID               PIC X(36).
016600     05  RD-SIMULATION-DATE      PIC 9(8).
016700     05  RD-STORE-ID             PIC X(36).
016800     05  RD-SKU-ID               PIC X(36).
016900     05  RD-IS-TEST-GROUP        PIC X(1).
017000     05  RD-BASE-PRICE           PIC S9(10)V99 SIGN IS TRAILING.
017100     05  RD-SIMULATED-PRICE      PIC S9(10)V99 SIGN IS TRAILING.
017200     05  RD-UNIT-COST            PIC S9(10)V99 SIGN IS TRAILING.
017300     05  RD-PROJECTED-UNITS      PIC S9(10)V99 SIGN IS TRAILING.
017400     05  RD-PROJECTED-REVENUE    PIC S9(13)V99 SIGN IS TRAILING.
017500     05  RD-PROJECTED-COST       PIC S9(13)V99 SIGN IS TRAILING.
017600     05  RD-PROJECTED-MARGIN     PIC S9(13)V99 SIGN IS TRAILING.
017700     05  RD-BASELINE-UNITS       PIC S9(10)V99 SIGN IS TRAILING.
017800     05  RD-BASELINE-REVENUE     PIC S9(13)V99 SIGN IS TRAILING.
017900     05  FILLER                  PIC X(1).
018000 
018100 FD  RUN-SUMMARY-FILE
018200     LABEL RECORD IS OMITTED
018300     RECORD CONTAINS 194 CHARACTERS
018400     DATA RECORD IS RUN-SUMMARY-REC.
018500 
018600 01  RUN-SUMMARY-REC.
018700     05  RS-RUN-ID               PIC X(36).
018800     05  RS-EXPERIMENT-ID        PIC X(36).
018900     05  RS-STATUS               PIC X(20).
019000     05  RS-TOTAL-DAYS           PIC 9(5) COMP-3.
019100     05  RS-REVENUE-TEST         PIC S9(13)V99 SIGN IS TRAILING.
019200     05  RS-REVENUE-CONTROL      PIC S9(13)V99 SIGN IS TRAILING.
019300     05  RS-REVENUE-LIFT-PCT     PIC S9(4)V9(4) SIGN IS TRAILING.
019400     05  RS-UNITS-TEST           PIC S9(13)V99 SIGN IS TRAILING.
019500     05  RS-UNITS-CONTROL        PIC S9(13)V99 SIGN IS TRAILING.
019600     05  RS-MARGIN-TEST          PIC S9(13)V99 SIGN IS TRAILING.
019700     05  RS-MARGIN-CONTROL       PIC S9(13)V99 SIGN IS TRAILING.
019800     05  FILLER                  PIC X(1).
019900 
020000 WORKING-STORAGE SECTION.
020100*    PR00311 RH - STANDALONE COUNTERS/SWITCHES KEPT AT THE
020200*    77-LEVEL PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
020300 77  RUN-ABORTED-SW      PIC X          VALUE 'N'.
020400     88  RUN-ABORTED         VALUE 'Y'.
020500 77  C-DAY-SUB           PIC 9(5) COMP  VALUE ZERO.
020600 77  C-SCOPE-CTR         PIC 9(7) COMP  VALUE ZERO.
020700 77  W-WHOLE-UNITS       PIC S9(10) COMP-3  VALUE ZERO.
020800 01  WORK-AREA.
020900     05  MORE-SCOPE          PIC XXX        VALUE 'YES'.
021000     05  ABORT-REASON        PIC X(40)      VALUE SPACES.
021100     05  FILLER              PIC X(4)       VALUE SPACES.
021200 
021300 01  RUN-KEYS.
021400     05  WK-RUN-ID           PIC X(36)      VALUE SPACES.
021500     05  WK-EXPERIMENT-ID    PIC X(36)      VALUE SPACES.
021600     05  FILLER              PIC X(4)       VALUE SPACES.
021700 
021800 01  RUN-TOTALS.
021900     05  T-TOTAL-DAYS        PIC 9(5)  COMP-3  VALUE ZERO.
022000     05  T-REVENUE-TEST      PIC S9(13)V99 COMP-3 VALUE ZERO.
022100     05  T-REVENUE-CONTROL   PIC S9(13)V99 COMP-3 VALUE ZERO.
022200     05  T-UNITS-TEST        PIC S9(13)V99 COMP-3 VALUE ZERO.
022300     05  T-UNITS-CONTROL     PIC S9(13)V99 COMP-3 VALUE ZERO.
022400     05  T-MARGIN-TEST       PIC S9(13)V99 COMP-3 VALUE ZERO.
022500     05  T-MARGIN-CONTROL    PIC S9(13)V99 COMP-3 VALUE ZERO.
022600     05  T-LIFT-PCT          PIC S9(4)V9(4) COMP-3 VALUE ZERO.
022700     05  FILLER              PIC X(4)       VALUE SPACES.
022800 
022900 01  CURRENT-SCOPE-ENTRY.
023000     05  CS-STORE-ID         PIC X(36)      VALUE SPACES.
023100     05  CS-SKU-ID           PIC X(36)      VALUE SPACES.
023200     05  CS-IS-TEST-GROUP    PIC X(1)       VALUE SPACE.
023300     05  FILLER              PIC X(4)       VALUE SPACES.
023400 
023500 01  LEVER-AREA.
023600     05  LA-SKU-ID           PIC X(36)      VALUE SPACES.
023700     05  LA-TYPE             PIC X(20)      VALUE SPACES.
023800     05  LA-VALUE            PIC S9(8)V9(4) COMP-3 VALUE ZERO.
023900     05  FILLER              PIC X(4)       VALUE SPACES.
024000 
024100 01  PRICE-COST-AREA.
024200     05  PC-BASE-PRICE       PIC S9(10)V99 COMP-3 VALUE ZERO.
024300     05  PC-UNIT-COST        PIC S9(10)V99 COMP-3 VALUE ZERO.
024400     05  PC-TEST-PRICE       PIC S9(10)V99 COMP-3 VALUE ZERO.
024500     05  PC-DISCOUNT-MULT    PIC S9V9(4)   COMP-3 VALUE ZERO.
024600     05  PC-CHANGE-PCT       PIC S9V9(4)   COMP-3 VALUE ZERO.
024700     05  PC-UNITS-MULT       PIC S9V9(4)   COMP-3 VALUE ZERO.
024800     05  PC-TEST-UNITS       PIC S9(10)V99 COMP-3 VALUE ZERO.
024900     05  FILLER              PIC X(4)       VALUE SPACES.
025000 
025100 01  DATE-WORK-AREA.
025200     05  DW-SIM-DATE         PIC 9(8)       VALUE ZERO.
025300     05  DW-SIM-DATE-X REDEFINES DW-SIM-DATE.
025400         10  DW-SIM-YEAR     PIC 9(4).
025500         10  DW-SIM-MONTH    PIC 99.
025600         10  DW-SIM-DAY      PIC 99.
025700     05  DW-JULIAN-OF-DAY    PIC 9(5) COMP  VALUE ZERO.
025800     05  FILLER              PIC X(4)       VALUE SPACES.
025900 
026000 01  SYS-DATE.
026100     05  SD-YEAR             PIC 9(4).
026200     05  SD-MONTH            PIC 99.
026300     05  SD-DAY              PIC 99.
026400     05  FILLER              PIC X(2)       VALUE SPACES.
026500 
026600 01  SYS-TIME.
026700     05  ST-HOUR             PIC 99.
026800     05  ST-MINUTE           PIC 99.
026900     05  ST-SECOND           PIC 99.
027000     05  ST-HUNDREDTHS       PIC 99.
027100     05  FILLER              PIC X(2)       VALUE SPACES.
027200 
027300 01  MONTH-DAY-TABLE.
027400     05  FILLER  PIC 99  VALUE 31.
027500     05  FILLER  PIC 99  VALUE 28.
027600     05  FILLER  PIC 99  VALUE 31.
027700     05  FILLER  PIC 99  VALUE 30.
027800     05  FILLER  PIC 99  VALUE 31.
027900     05  FILLER  PIC 99  VALUE 30.
028000     05  FILLER  PIC 99  VALUE 31.
028100     05  FILLER  PIC 99  VALUE 31.
028200     05  FILLER  PIC 99  VALUE 30.
028300     05  FILLER  PIC 99  VALUE 31.
028400     05  FILLER  PIC 99  VALUE 30.
028500     05  FILLER  PIC 99  VALUE 31.
028600 01  MONTH-DAYS REDEFINES MONTH-DAY-TABLE.
028700     05  MD-DAYS-IN-MONTH OCCURS 12 TIMES PIC 99.
028800 
028900 01  CONSTANTS-AREA.
029000     05  CA-BASELINE-UNITS   PIC 9(3) COMP-3 VALUE 100.
029100     05  CA-ELASTICITY       PIC 9V9(1) COMP-3 VALUE 1.5.
029200     05  FILLER              PIC X(4)       VALUE SPACES.
029300 
029400 01  BASE-PRICE-TABLE.
029500     05  BPT-COUNT               PIC 9(5) COMP    VALUE ZERO.
029600     05  BPT-ENTRY OCCURS 500 TIMES.
029700         10  BPT-SKU-ID          PIC X(36).
029800         10  BPT-STORE-ID        PIC X(36).
029900         10  BPT-PRICE           PIC S9(10)V99 COMP-3.
030000         10  BPT-EFF-DATE        PIC 9(8).
030100         10  BPT-END-DATE        PIC 9(8).
030200     05  FILLER                  PIC X(4)   VALUE SPACES.
030300 
030400 01  SKU-COST-TABLE.
030500     05  SCT-COUNT               PIC 9(5) COMP    VALUE ZERO.
030600     05  SCT-ENTRY OCCURS 500 TIMES.
030700         10  SCT-SKU-ID          PIC X(36).
030800         10  SCT-COST            PIC S9(10)V99 COMP-3.
030900         10  SCT-EFF-DATE        PIC 9(8).
031000         10  SCT-END-DATE        PIC 9(8).
031100     05  FILLER                  PIC X(4)   VALUE SPACES.
031200 
031300 01  TABLE-SUBS.
031400     05  TS-BP-SUB               PIC 9(5) COMP    VALUE ZERO.
031500     05  TS-SC-SUB               PIC 9(5) COMP    VALUE ZERO.
031600     05  TS-MORE-RECS-SW         PIC X            VALUE 'Y'.
031700         88  TS-NO-MORE-RECS         VALUE 'N'.
031800     05  FILLER                  PIC X(4)   VALUE SPACES.
031900 
032000 01  DATE-CONV-AREA.
032100     05  DC-DATE-IN              PIC 9(8)       VALUE ZERO.
032200     05  DC-DATE-IN-X REDEFINES DC-DATE-IN.
032300         10  DC-YEAR             PIC 9(4).
032400         10  DC-MONTH            PIC 99.
032500         10  DC-DAY              PIC 99.
032600     05  DC-ABS-DAYS             PIC S9(9) COMP  VALUE ZERO.
032700     05  FILLER                  PIC X(4)   VALUE SPACES.
032800 
032900 01  DATE-CALC-WORK.
033000     05  DW-LEAP4                PIC S9(9) COMP  VALUE ZERO.
033100     05  DW-LEAP100              PIC S9(9) COMP  VALUE ZERO.
033200     05  DW-LEAP400              PIC S9(9) COMP  VALUE ZERO.
033300     05  DW-MOD4                 PIC S9(9) COMP  VALUE ZERO.
033400     05  DW-MOD100               PIC S9(9) COMP  VALUE ZERO.
033500     05  DW-MOD400               PIC S9(9) COMP  VALUE ZERO.
033600     05  DW-MONTH-SUM            PIC S9(9) COMP  VALUE ZERO.
033700     05  DW-MONTH-SUB            PIC 99    COMP  VALUE ZERO.
033800     05  DW-LEAP-BONUS           PIC 9     COMP  VALUE ZERO.
033900     05  DW-START-ABS-DAYS       PIC S9(9) COMP  VALUE ZERO.
034000     05  DW-LEAP-YEAR-IN         PIC 9(4)        VALUE ZERO.
034100     05  DW-YEAR-IS-LEAP-SW      PIC X           VALUE 'N'.
034200         88  DW-YEAR-IS-LEAP         VALUE 'Y'.
034300     05  DW-SIM-DAYS-IN-MONTH    PIC 99    COMP  VALUE ZERO.
034400     05  FILLER                  PIC X(4)   VALUE SPACES.
034500 
034600 PROCEDURE DIVISION.
034700 
034800 0000-PLBSIMR.
034900 
035000     PERFORM 1000-INITIALIZE
035100        THRU 1000-INITIALIZE-FIN.
035200 
035300     IF NOT RUN-ABORTED
035400         PERFORM 2000-PROCESS-SCOPE-ENTRY
035500            THRU 2000-PROCESS-SCOPE-ENTRY-FIN
035600             UNTIL MORE-SCOPE = 'NO' OR RUN-ABORTED
035700     END-IF.
035800 
035900     IF RUN-ABORTED
036000         PERFORM 8000-ABEND-RUN
036100             THRU 8000-ABEND-RUN-FIN
036200     ELSE
036300         PERFORM 2900-CALC-LIFT-PERCENT
036400             THRU 2900-CALC-LIFT-PERCENT-FIN
036500         PERFORM 3000-WRITE-COMPLETED
036600             THRU 3000-WRITE-COMPLETED-FIN
036700     END-IF.
036800 
036900     PERFORM 9800-CLOSE-FILES
037000        THRU 9800-CLOSE-FILES-FIN.
037100 
037200     STOP RUN.
037300 
037400 1000-INITIALIZE.
037500 
037600     ACCEPT SYS-DATE FROM DATE YYYYMMDD.
037700     ACCEPT SYS-TIME FROM TIME.
037800 
037900     OPEN INPUT  EXP-HEADER-FILE.
038000     OPEN INPUT  SCOPE-ENTRY-FILE.
038100     OPEN INPUT  LEVER-FILE.
038200     OPEN INPUT  BASE-PRICE-FILE.
038300     OPEN INPUT  SKU-COST-FILE.
038400 
038500     PERFORM 1150-LOAD-PRICE-COST-TABLES
038600        THRU 1150-LOAD-PRICE-COST-TABLES-FIN.
038700 
038800     PERFORM 1100-CHECK-STATUS
038900        THRU 1100-CHECK-STATUS-FIN.
039000 
039100     IF NOT RUN-ABORTED
039200         PERFORM 1200-LOAD-SCOPE
039300            THRU 1200-LOAD-SCOPE-FIN
039400     END-IF.
039500 
039600     IF NOT RUN-ABORTED
039700         PERFORM 1300-READ-LEVER
039800            THRU 1300-READ-LEVER-FIN
039900     END-IF.
040000 
040100     IF NOT RUN-ABORTED
040200         PERFORM 1400-CALC-DAY-COUNT
040300         OPEN OUTPUT RESULT-DAILY-FILE
040400         OPEN OUTPUT RUN-SUMMARY-FILE
040500     ELSE
040600         OPEN OUTPUT RUN-SUMMARY-FILE
040700     END-IF.
040800 
040900 1000-INITIALIZE-FIN.
041000     EXIT.
041100 
041200******************************************************PLB00500
041300*  BASE-PRICE AND SKU-COST ARRIVE AS FLAT SEQUENTIAL  *PLB00510
041400*  FEEDS BUT ARE LOOKED UP REPEATEDLY, ONCE PER SCOPE *PLB00520
041500*  ENTRY AND DAY, SO THEY ARE LOADED TO TABLES HERE   *PLB00530
041600*  AND SEARCHED IN STORAGE THE REST OF THE RUN.       *PLB00540
041700*  RH, 09-02-87.                                      *PLB00550
041800******************************************************PLB00560
041900 
042000 1150-LOAD-PRICE-COST-TABLES.
042100 
042200     MOVE ZERO TO BPT-COUNT.
042300     MOVE 'Y' TO TS-MORE-RECS-SW.
042400     PERFORM 1151-LOAD-ONE-BASE-PRICE
042500        THRU 1151-LOAD-ONE-BASE-PRICE-FIN
042600         UNTIL TS-NO-MORE-RECS.
042700 
042800     MOVE ZERO TO SCT-COUNT.
042900     MOVE 'Y' TO TS-MORE-RECS-SW.
043000     PERFORM 1152-LOAD-ONE-SKU-COST
043100        THRU 1152-LOAD-ONE-SKU-COST-FIN
043200         UNTIL TS-NO-MORE-RECS.
043300 
043400     CLOSE BASE-PRICE-FILE.
043500     CLOSE SKU-COST-FILE.
043600 
043700 1150-LOAD-PRICE-COST-TABLES-FIN.
043800     EXIT.
043900 
044000 1151-LOAD-ONE-BASE-PRICE.
044100 
044200     READ BASE-PRICE-FILE
044300         AT END
044400             MOVE 'N' TO TS-MORE-RECS-SW
044500     END-READ.
044600 
044700     IF NOT TS-NO-MORE-RECS
044800         ADD 1 TO BPT-COUNT
044900         MOVE BP-SKU-ID         TO BPT-SKU-ID(BPT-COUNT)
045000         MOVE BP-STORE-ID       TO BPT-STORE-ID(BPT-COUNT)
045100         MOVE BP-PRICE          TO BPT-PRICE(BPT-COUNT)
045200         MOVE BP-EFFECTIVE-DATE TO BPT-EFF-DATE(BPT-COUNT)
045300         MOVE BP-END-DATE       TO BPT-END-DATE(BPT-COUNT)
045400     END-IF.
045500 
045600 1151-LOAD-ONE-BASE-PRICE-FIN.
045700     EXIT.
045800 
045900 1152-LOAD-ONE-SKU-COST.
046000 
046100     READ SKU-COST-FILE
046200         AT END
046300             MOVE 'N' TO TS-MORE-RECS-SW
046400     END-READ.
046500 
046600     IF NOT TS-NO-MORE-RECS
046700         ADD 1 TO SCT-COUNT
046800         MOVE SC-SKU-ID         TO SCT-SKU-ID(SCT-COUNT)
046900         MOVE SC-COST           TO SCT-COST(SCT-COUNT)
047000         MOVE SC-EFFECTIVE-DATE TO SCT-EFF-DATE(SCT-COUNT)
047100         MOVE SC-END-DATE       TO SCT-END-DATE(SCT-COUNT)
047200     END-IF.
047300 
047400 1152-LOAD-ONE-SKU-COST-FIN.
047500     EXIT.
047600 
047700 1100-CHECK-STATUS.
047800 
047900     READ EXP-HEADER-FILE
048000         AT END
048100             SET RUN-ABORTED TO TRUE
048200             MOVE 'EXPERIMENT HEADER NOT FOUND' TO ABORT-REASON
048300     END-READ.
048400 
048500     IF NOT RUN-ABORTED
048600         MOVE EH-EXPERIMENT-ID TO WK-EXPERIMENT-ID
048700*        PR00311 RH - BUILD A GENUINE RUN-ID ONCE PER RUN FROM
048800*        THE EXPERIMENT ID AND THE JOB DATE/TIME STAMP.  DO NOT
048900*        LET THIS GET RESET INSIDE THE SCOPE-ENTRY LOOP.
049000         STRING 'RUN-'             DELIMITED BY SIZE
049100                EH-EXPERIMENT-ID(1:8) DELIMITED BY SIZE
049200                '-'                DELIMITED BY SIZE
049300                SD-YEAR            DELIMITED BY SIZE
049400                SD-MONTH           DELIMITED BY SIZE
049500                SD-DAY             DELIMITED BY SIZE
049600                '-'                DELIMITED BY SIZE
049700                ST-HOUR            DELIMITED BY SIZE
049800                ST-MINUTE          DELIMITED BY SIZE
049900                ST-SECOND          DELIMITED BY SIZE
050000                ST-HUNDREDTHS      DELIMITED BY SIZE
050100           INTO WK-RUN-ID
050200         END-STRING
050300         IF EH-STATUS NOT EQUAL TO 'APPROVED'
050400             SET RUN-ABORTED TO TRUE
050500             MOVE 'EXPERIMENT STATUS NOT APPROVED' TO ABORT-REASON
050600         END-IF
050700     END-IF.
050800 
050900 1100-CHECK-STATUS-FIN.
051000     EXIT.
051100 
051200 1200-LOAD-SCOPE.
051300 
051400     READ SCOPE-ENTRY-FILE
051500         AT END
051600             MOVE 'NO' TO MORE-SCOPE
051700     END-READ.
051800 
051900     IF MORE-SCOPE = 'NO'
052000         SET RUN-ABORTED TO TRUE
052100         MOVE 'NO SCOPE ENTRIES FOR EXPERIMENT' TO ABORT-REASON
052200     ELSE
052300         MOVE SE-STORE-ID TO CS-STORE-ID
052400         MOVE SE-SKU-ID   TO CS-SKU-ID
052500         MOVE 'YES' TO MORE-SCOPE
052600     END-IF.
052700 
052800 1200-LOAD-SCOPE-FIN.
052900     EXIT.
053000 
053100 1300-READ-LEVER.
053200 
053300     READ LEVER-FILE
053400         AT END
053500             SET RUN-ABORTED TO TRUE
053600             MOVE 'NO LEVER CONFIGURED FOR EXPERIMENT' TO
053700                 ABORT-REASON
053800     END-READ.
053900 
054000     IF NOT RUN-ABORTED
054100         IF LV-TYPE NOT EQUAL TO 'PRICE_DISCOUNT'
054200             SET RUN-ABORTED TO TRUE
054300             MOVE 'LEVER TYPE NOT SUPPORTED IN V0' TO ABORT-REASON
054400         ELSE
054500             MOVE LV-SKU-ID TO LA-SKU-ID
054600             MOVE LV-TYPE TO LA-TYPE
054700             MOVE LV-VALUE TO LA-VALUE
054800         END-IF
054900     END-IF.
055000 
055100 1300-READ-LEVER-FIN.
055200     EXIT.
055300 
055400 1400-CALC-DAY-COUNT.
055500 
055600     MOVE EH-START-DATE TO DC-DATE-IN.
055700     PERFORM 1450-DATE-TO-ABS-DAYS
055800        THRU 1450-DATE-TO-ABS-DAYS-FIN.
055900     MOVE DC-ABS-DAYS TO DW-START-ABS-DAYS.
056000 
056100     MOVE EH-END-DATE TO DC-DATE-IN.
056200     PERFORM 1450-DATE-TO-ABS-DAYS
056300        THRU 1450-DATE-TO-ABS-DAYS-FIN.
056400 
056500     COMPUTE T-TOTAL-DAYS =
056600         DC-ABS-DAYS - DW-START-ABS-DAYS + 1.
056700 
056800 1400-CALC-DAY-COUNT-FIN.
056900     EXIT.
057000 
057100******************************************************PLB00491
057200*  ABSOLUTE-DAY-NUMBER CONVERSION - NO INTRINSIC      *PLB00492
057300*  FUNCTIONS ON THIS SHOP'S V0 COMPILER, SO DAY COUNTS*PLB00493
057400*  ARE WORKED OUT BY HAND AGAINST THE CALENDAR TABLE. *PLB00494
057500*  RH, 09-02-87.                                      *PLB00495
057600******************************************************PLB00496
057700 
057800 1450-DATE-TO-ABS-DAYS.
057900 
058000     COMPUTE DW-LEAP4   = DC-YEAR / 4.
058100     COMPUTE DW-LEAP100 = DC-YEAR / 100.
058200     COMPUTE DW-LEAP400 = DC-YEAR / 400.
058300 
058400     MOVE ZERO TO DW-MONTH-SUM.
058500     MOVE 1    TO DW-MONTH-SUB.
058600     PERFORM 1460-SUM-MONTH-DAYS
058700        THRU 1460-SUM-MONTH-DAYS-FIN
058800         UNTIL DW-MONTH-SUB IS GREATER THAN OR EQUAL TO DC-MONTH.
058900 
059000     MOVE DC-YEAR TO DW-LEAP-YEAR-IN.
059100     PERFORM 1470-CHECK-LEAP-YEAR
059200        THRU 1470-CHECK-LEAP-YEAR-FIN.
059300 
059400     MOVE ZERO TO DW-LEAP-BONUS.
059500     IF DW-YEAR-IS-LEAP AND DC-MONTH IS GREATER THAN 2
059600         MOVE 1 TO DW-LEAP-BONUS
059700     END-IF.
059800 
059900     COMPUTE DC-ABS-DAYS =
060000         (DC-YEAR * 365) + DW-LEAP4 - DW-LEAP100 + DW-LEAP400
060100         + DW-MONTH-SUM + DC-DAY + DW-LEAP-BONUS.
060200 
060300 1450-DATE-TO-ABS-DAYS-FIN.
060400     EXIT.
060500 
060600 1460-SUM-MONTH-DAYS.
060700 
060800     ADD MD-DAYS-IN-MONTH(DW-MONTH-SUB) TO DW-MONTH-SUM.
060900     ADD 1 TO DW-MONTH-SUB.
061000 
061100 1460-SUM-MONTH-DAYS-FIN.
061200     EXIT.
061300 
061400 1470-CHECK-LEAP-YEAR.
061500 
061600     COMPUTE DW-MOD4   = DW-LEAP-YEAR-IN
061700         - ((DW-LEAP-YEAR-IN / 4) * 4).
061800     COMPUTE DW-MOD100 = DW-LEAP-YEAR-IN
061900         - ((DW-LEAP-YEAR-IN / 100) * 100).
062000     COMPUTE DW-MOD400 = DW-LEAP-YEAR-IN
062100         - ((DW-LEAP-YEAR-IN / 400) * 400).
062200 
062300     MOVE 'N' TO DW-YEAR-IS-LEAP-SW.
062400     IF DW-MOD4 = 0 AND (DW-MOD100 NOT = 0 OR DW-MOD400 = 0)
062500         MOVE 'Y' TO DW-YEAR-IS-LEAP-SW
062600     END-IF.
062700 
062800 1470-CHECK-LEAP-YEAR-FIN.
062900     EXIT.
063000 
063100 2000-PROCESS-SCOPE-ENTRY.
063200 
063300     PERFORM 2100-FIND-BASE-PRICE
063400        THRU 2100-FIND-BASE-PRICE-FIN.
063500 
063600     IF NOT RUN-ABORTED
063700         PERFORM 2150-FIND-SKU-COST
063800            THRU 2150-FIND-SKU-COST-FIN
063900     END-IF.
064000 
064100     IF NOT RUN-ABORTED
064200         PERFORM 2200-CALC-TEST-PRICE
064300            THRU 2200-CALC-TEST-PRICE-FIN
064400         MOVE 1 TO C-DAY-SUB
064500         PERFORM 2300-DAY-LOOP
064600            THRU 2300-DAY-LOOP-FIN
064700             UNTIL C-DAY-SUB > T-TOTAL-DAYS
064800     END-IF.
064900 
065000     IF NOT RUN-ABORTED
065100         ADD 1 TO C-SCOPE-CTR
065200         READ SCOPE-ENTRY-FILE
065300             AT END
065400                 MOVE 'NO' TO MORE-SCOPE
065500         END-READ
065600         IF MORE-SCOPE = 'YES'
065700             MOVE SE-STORE-ID TO CS-STORE-ID
065800             MOVE SE-SKU-ID   TO CS-SKU-ID
065900         END-IF
066000     END-IF.
066100 
066200 2000-PROCESS-SCOPE-ENTRY-FIN.
066300     EXIT.
066400 
066500 2100-FIND-BASE-PRICE.
066600 
066700     MOVE ZERO TO PC-BASE-PRICE.
066800     MOVE 1    TO TS-BP-SUB.
066900 
067000     PERFORM 2110-SCAN-BASE-PRICE-TABLE
067100        THRU 2110-SCAN-BASE-PRICE-TABLE-FIN
067200         UNTIL TS-BP-SUB IS GREATER THAN BPT-COUNT
067300             OR PC-BASE-PRICE NOT EQUAL TO ZERO.
067400 
067500     IF PC-BASE-PRICE EQUAL TO ZERO
067600         SET RUN-ABORTED TO TRUE
067700         MOVE 'NO BASE PRICE FOR SCOPE ENTRY' TO ABORT-REASON
067800     END-IF.
067900 
068000 2100-FIND-BASE-PRICE-FIN.
068100     EXIT.
068200 
068300 2110-SCAN-BASE-PRICE-TABLE.
068400 
068500     IF BPT-SKU-ID(TS-BP-SUB)   EQUAL TO CS-SKU-ID
068600         AND BPT-STORE-ID(TS-BP-SUB) EQUAL TO CS-STORE-ID
068700         AND BPT-EFF-DATE(TS-BP-SUB) NOT GREATER THAN
068800             EH-START-DATE
068900         AND (BPT-END-DATE(TS-BP-SUB) EQUAL TO ZERO
069000             OR BPT-END-DATE(TS-BP-SUB) NOT LESS THAN
069100                 EH-START-DATE)
069200         MOVE BPT-PRICE(TS-BP-SUB) TO PC-BASE-PRICE
069300     END-IF.
069400 
069500     ADD 1 TO TS-BP-SUB.
069600 
069700 2110-SCAN-BASE-PRICE-TABLE-FIN.
069800     EXIT.
069900 
070000 2150-FIND-SKU-COST.
070100 
070200     MOVE ZERO TO PC-UNIT-COST.
070300     MOVE 1    TO TS-SC-SUB.
070400 
070500     PERFORM 2160-SCAN-SKU-COST-TABLE
070600        THRU 2160-SCAN-SKU-COST-TABLE-FIN
070700         UNTIL TS-SC-SUB IS GREATER THAN SCT-COUNT
070800             OR PC-UNIT-COST NOT EQUAL TO ZERO.
070900 
071000     IF PC-UNIT-COST EQUAL TO ZERO
071100         SET RUN-ABORTED TO TRUE
071200         MOVE 'NO SKU COST FOR SCOPE ENTRY' TO ABORT-REASON
071300     END-IF.
071400 
071500 2150-FIND-SKU-COST-FIN.
071600     EXIT.
071700 
071800 2160-SCAN-SKU-COST-TABLE.
071900 
072000     IF SCT-SKU-ID(TS-SC-SUB) EQUAL TO CS-SKU-ID
072100         AND SCT-EFF-DATE(TS-SC-SUB) NOT GREATER THAN EH-START-DATE
072200         AND (SCT-END-DATE(TS-SC-SUB) EQUAL TO ZERO
072300             OR SCT-END-DATE(TS-SC-SUB) NOT LESS THAN
072400                 EH-START-DATE)
072500         MOVE SCT-COST(TS-SC-SUB) TO PC-UNIT-COST
072600     END-IF.
072700 
072800     ADD 1 TO TS-SC-SUB.
072900 
073000 2160-SCAN-SKU-COST-TABLE-FIN.
073100     EXIT.
073200 
073300 2200-CALC-TEST-PRICE.
073400 
073500*    PRICE_DISCOUNT: TESTPRICE = BASEPRICE * (1 - LEVER/100)
073600     COMPUTE PC-DISCOUNT-MULT ROUNDED =
073700         1 - (LA-VALUE / 100).
073800 
073900     COMPUTE PC-TEST-PRICE ROUNDED =
074000         PC-BASE-PRICE * PC-DISCOUNT-MULT.
074100 
074200     PERFORM 2250-CALC-UNITS-MULTIPLIER
074300        THRU 2250-CALC-UNITS-MULTIPLIER-FIN.
074400 
074500 2200-CALC-TEST-PRICE-FIN.
074600     EXIT.
074700 
074800 2250-CALC-UNITS-MULTIPLIER.
074900 
075000     COMPUTE PC-CHANGE-PCT ROUNDED =
075100         (PC-BASE-PRICE - PC-TEST-PRICE) / PC-BASE-PRICE.
075200 
075300     COMPUTE PC-UNITS-MULT =
075400         1 + (PC-CHANGE-PCT * CA-ELASTICITY).
075500 
075600*    PR00311 RH - TEST UNITS ROUND TO A WHOLE UNIT (HALF-UP),
075700*    NOT TO TWO DECIMALS.  ROUND IN AN INTERMEDIATE WHOLE-
075800*    NUMBER FIELD, THEN MOVE THE WHOLE UNIT COUNT FORWARD.
075900     COMPUTE W-WHOLE-UNITS ROUNDED =
076000         CA-BASELINE-UNITS * PC-UNITS-MULT.
076100     MOVE W-WHOLE-UNITS TO PC-TEST-UNITS.
076200 
076300 2250-CALC-UNITS-MULTIPLIER-FIN.
076400     EXIT.
076500 
076600 2300-DAY-LOOP.
076700 
076800     PERFORM 2310-CALC-SIM-DATE
076900        THRU 2310-CALC-SIM-DATE-FIN.
077000 
077100     PERFORM 2400-EMIT-CONTROL-ROW
077200        THRU 2400-EMIT-CONTROL-ROW-FIN.
077300 
077400     PERFORM 2500-EMIT-TEST-ROW
077500        THRU 2500-EMIT-TEST-ROW-FIN.
077600 
077700     ADD 1 TO C-DAY-SUB.
077800 
077900 2300-DAY-LOOP-FIN.
078000     EXIT.
078100 
078200 2310-CALC-SIM-DATE.
078300 
078400     IF C-DAY-SUB = 1
078500         MOVE EH-START-DATE TO DW-SIM-DATE
078600     ELSE
078700         PERFORM 2320-ADVANCE-ONE-DAY
078800            THRU 2320-ADVANCE-ONE-DAY-FIN
078900     END-IF.
079000 
079100 2310-CALC-SIM-DATE-FIN.
079200     EXIT.
079300 
079400******************************************************PLB00570
079500*  ADD-ONE-CALENDAR-DAY - AGAIN, NO FUNCTION-OF-INTEGER*PLB00580
079600*  ON THIS COMPILER, SO THE RUN WALKS THE CALENDAR ONE *PLB00590
079700*  DAY AT A TIME OFF THE MONTH-DAY TABLE.  RH, 87.     *PLB00600
079800******************************************************PLB00610
079900 
080000 2320-ADVANCE-ONE-DAY.
080100 
080200     ADD 1 TO DW-SIM-DAY.
080300 
080400     MOVE DW-SIM-YEAR TO DW-LEAP-YEAR-IN.
080500     PERFORM 1470-CHECK-LEAP-YEAR
080600        THRU 1470-CHECK-LEAP-YEAR-FIN.
080700 
080800     MOVE MD-DAYS-IN-MONTH(DW-SIM-MONTH) TO DW-SIM-DAYS-IN-MONTH.
080900     IF DW-SIM-MONTH = 2 AND DW-YEAR-IS-LEAP
081000         ADD 1 TO DW-SIM-DAYS-IN-MONTH
081100     END-IF.
081200 
081300     IF DW-SIM-DAY IS GREATER THAN DW-SIM-DAYS-IN-MONTH
081400         MOVE 1 TO DW-SIM-DAY
081500         ADD 1 TO DW-SIM-MONTH
081600         IF DW-SIM-MONTH IS GREATER THAN 12
081700             MOVE 1 TO DW-SIM-MONTH
081800             ADD 1 TO DW-SIM-YEAR
081900         END-IF
082000     END-IF.
082100 
082200 2320-ADVANCE-ONE-DAY-FIN.
082300     EXIT.
082400 
082500 2400-EMIT-CONTROL-ROW.
082600 
082700     MOVE WK-RUN-ID              TO RD-RUN-ID.
082800     MOVE DW-SIM-DATE            TO RD-SIMULATION-DATE.
082900     MOVE CS-STORE-ID            TO RD-STORE-ID.
083000     MOVE CS-SKU-ID              TO RD-SKU-ID.
083100     MOVE 'N'                    TO RD-IS-TEST-GROUP.
083200     MOVE PC-BASE-PRICE          TO RD-BASE-PRICE.
083300     MOVE PC-BASE-PRICE          TO RD-SIMULATED-PRICE.
083400     MOVE PC-UNIT-COST           TO RD-UNIT-COST.
083500     MOVE CA-BASELINE-UNITS      TO RD-PROJECTED-UNITS.
083600 
083700     COMPUTE RD-PROJECTED-REVENUE ROUNDED =
083800         PC-BASE-PRICE * CA-BASELINE-UNITS.
083900     COMPUTE RD-PROJECTED-COST ROUNDED =
084000         PC-UNIT-COST * CA-BASELINE-UNITS.
084100     COMPUTE RD-PROJECTED-MARGIN =
084200         RD-PROJECTED-REVENUE - RD-PROJECTED-COST.
084300 
084400     MOVE CA-BASELINE-UNITS      TO RD-BASELINE-UNITS.
084500     MOVE RD-PROJECTED-REVENUE   TO RD-BASELINE-REVENUE.
084600 
084700     WRITE RESULT-DAILY-REC.
084800 
084900     ADD RD-PROJECTED-REVENUE TO T-REVENUE-CONTROL.
085000     ADD RD-PROJECTED-UNITS   TO T-UNITS-CONTROL.
085100     ADD RD-PROJECTED-MARGIN  TO T-MARGIN-CONTROL.
085200 
085300 2400-EMIT-CONTROL-ROW-FIN.
085400     EXIT.
085500 
085600 2500-EMIT-TEST-ROW.
085700 
085800     MOVE WK-RUN-ID              TO RD-RUN-ID.
085900     MOVE DW-SIM-DATE            TO RD-SIMULATION-DATE.
086000     MOVE CS-STORE-ID            TO RD-STORE-ID.
086100     MOVE CS-SKU-ID              TO RD-SKU-ID.
086200     MOVE 'Y'                    TO RD-IS-TEST-GROUP.
086300     MOVE PC-BASE-PRICE          TO RD-BASE-PRICE.
086400     MOVE PC-TEST-PRICE          TO RD-SIMULATED-PRICE.
086500     MOVE PC-UNIT-COST           TO RD-UNIT-COST.
086600     MOVE PC-TEST-UNITS          TO RD-PROJECTED-UNITS.
086700 
086800     COMPUTE RD-PROJECTED-REVENUE ROUNDED =
086900         PC-TEST-PRICE * PC-TEST-UNITS.
087000     COMPUTE RD-PROJECTED-COST ROUNDED =
087100         PC-UNIT-COST * PC-TEST-UNITS.
087200     COMPUTE RD-PROJECTED-MARGIN =
087300         RD-PROJECTED-REVENUE - RD-PROJECTED-COST.
087400 
087500     MOVE CA-BASELINE-UNITS      TO RD-BASELINE-UNITS.
087600     COMPUTE RD-BASELINE-REVENUE ROUNDED =
087700         PC-BASE-PRICE * CA-BASELINE-UNITS.
087800 
087900     WRITE RESULT-DAILY-REC.
088000 
088100     ADD RD-PROJECTED-REVENUE TO T-REVENUE-TEST.
088200     ADD RD-PROJECTED-UNITS   TO T-UNITS-TEST.
088300     ADD RD-PROJECTED-MARGIN  TO T-MARGIN-TEST.
088400 
088500 2500-EMIT-TEST-ROW-FIN.
088600     EXIT.
088700 
088800 2900-CALC-LIFT-PERCENT.
088900 
089000     IF T-REVENUE-CONTROL IS GREATER THAN ZERO
089100         COMPUTE T-LIFT-PCT ROUNDED =
089200             (T-REVENUE-TEST - T-REVENUE-CONTROL)
089300                 / T-REVENUE-CONTROL * 100
089400     ELSE
089500         MOVE ZERO TO T-LIFT-PCT
089600     END-IF.
089700 
089800 2900-CALC-LIFT-PERCENT-FIN.
089900     EXIT.
090000 
090100 3000-WRITE-COMPLETED.
090200 
090300     MOVE WK-RUN-ID           TO RS-RUN-ID.
090400     MOVE WK-EXPERIMENT-ID    TO RS-EXPERIMENT-ID.
090500     MOVE 'COMPLETED'         TO RS-STATUS.
090600     MOVE T-TOTAL-DAYS        TO RS-TOTAL-DAYS.
090700     MOVE T-REVENUE-TEST      TO RS-REVENUE-TEST.
090800     MOVE T-REVENUE-CONTROL   TO RS-REVENUE-CONTROL.
090900     MOVE T-LIFT-PCT          TO RS-REVENUE-LIFT-PCT.
091000     MOVE T-UNITS-TEST        TO RS-UNITS-TEST.
091100     MOVE T-UNITS-CONTROL     TO RS-UNITS-CONTROL.
091200     MOVE T-MARGIN-TEST       TO RS-MARGIN-TEST.
091300     MOVE T-MARGIN-CONTROL    TO RS-MARGIN-CONTROL.
091400 
091500     WRITE RUN-SUMMARY-REC.
091600 
091700 3000-WRITE-COMPLETED-FIN.
091800     EXIT.
091900 
092000 8000-ABEND-RUN.
092100 
092200     MOVE WK-RUN-ID           TO RS-RUN-ID.
092300     MOVE WK-EXPERIMENT-ID    TO RS-EXPERIMENT-ID.
092400     MOVE 'FAILED'            TO RS-STATUS.
092500     MOVE ZERO                TO RS-TOTAL-DAYS.
092600     MOVE ZERO                TO RS-REVENUE-TEST.
092700     MOVE ZERO                TO RS-REVENUE-CONTROL.
092800     MOVE ZERO                TO RS-REVENUE-LIFT-PCT.
092900     MOVE ZERO                TO RS-UNITS-TEST.
093000     MOVE ZERO                TO RS-UNITS-CONTROL.
093100     MOVE ZERO                TO RS-MARGIN-TEST.
093200     MOVE ZERO                TO RS-MARGIN-CONTROL.
093300 
093400     DISPLAY 'PLBSIMR - RUN ABORTED: ' ABORT-REASON.
093500 
093600     WRITE RUN-SUMMARY-REC.
093700 
093800 8000-ABEND-RUN-FIN.
093900     EXIT.
094000 
094100 9800-CLOSE-FILES.
094200 
094300     CLOSE EXP-HEADER-FILE.
094400     CLOSE SCOPE-ENTRY-FILE.
094500     CLOSE LEVER-FILE.
094600     CLOSE RUN-SUMMARY-FILE.
094700 
094800     IF NOT RUN-ABORTED
094900         CLOSE RESULT-DAILY-FILE
095000     END-IF.
095100 
095200 9800-CLOSE-FILES-FIN.
095300     EXIT.
