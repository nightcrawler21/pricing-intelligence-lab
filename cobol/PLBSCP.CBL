000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBSCP.
000300 AUTHOR.                 D. OKONKWO.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           04-14-88.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.

000800******************************************************PLS00010
000900*  PRICING LAB - SCOPE ENTRY VALIDATOR                *PLS00020
001000*  READS A BATCH OF PROPOSED STORE/SKU SCOPE ENTRIES,  *PLS00030
001100*  GROUPED BY EXPERIMENT-ID, AND VALIDATES EACH AGAINST*PLS00040
001200*  REFERENCE PRICE/COST DATA, AGAINST DUPLICATES WITHIN*PLS00050
001300*  THE SAME BATCH, AND AGAINST ENTRIES ALREADY ON THE  *PLS00060
001400*  PERSISTED SCOPE FILE.  IF ANY ENTRY IN A BATCH FAILS*PLS00070
001500*  THE WHOLE BATCH FOR THAT EXPERIMENT IS LISTED ON THE*PLS00080
001600*  ERROR REPORT INSTEAD OF THE VALID-ENTRY REPORT.      PLS00090
001700*  AUDIT LISTING ONLY - DOES NOT UPDATE THE SCOPE FILE. *PLS00100
001800******************************************************PLS00110
001900*                                                      *PLS00120
002000*  CHANGE LOG                                          *PLS00130
002100*  -------------------------------------------------   *PLS00140
002200*  04-14-88  DO  ORIGINAL PROGRAM.  REFERENCE-DATA AND *PLS00150
002300*            WITHIN-BATCH DUPLICATE CHECKS ONLY.       *PLS00160
002400*            PR00118.                                  *PLS00170
002500*  06-19-89  PS  ADDED DUPLICATE-AGAINST-PERSISTED     *PLS00180
002600*            CHECK.  PR00177.                          *PLS00190
002700*  02-08-90  PS  WHOLE BATCH NOW REJECTED TOGETHER -    PLS00200
002800*            PREVIOUSLY EACH ENTRY WAS JUDGED ON ITS   *PLS00210
002900*            OWN AND PARTIAL BATCHES COULD LAND ON THE *PLS00220
003000*            SCOPE FILE.  PR00201.                      PLS00230
003100*  07-23-91  LF  STORE-ID EXISTENCE NOW CHECKED AGAINST*PLS00240
003200*            BASE-PRICE-FILE INSTEAD OF A SEPARATE     *PLS00250
003300*            STORE MASTER - THE LAB HAS NEVER KEPT ONE.*PLS00260
003400*            CR-1991-062.                               PLS00270
003500*  08-19-98  TM  Y2K REMEDIATION - ALL DATE FIELDS      PLS00280
003600*            CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR MATH. *PLS00290
003700*            Y2K-0098.                                 *PLS00300
003800*  03-21-02  RH  BATCH/ENTRY COUNTERS MOVED TO 77-LEVEL*PLS00302
003900*            ITEMS PER SHOP STANDARD.  PR00299.        PLS00304
004000******************************************************PLS00310

004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400    C01 IS TOP-OF-FORM.

004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.

004700    SELECT NEW-SCOPE-FILE
004800        ASSIGN TO NEWSCOPE
004900        ORGANIZATION IS SEQUENTIAL.

005000    SELECT EXISTING-SCOPE-FILE
005100        ASSIGN TO SCOPEFIL
005200        ORGANIZATION IS SEQUENTIAL.

005300    SELECT BASE-PRICE-FILE
005400        ASSIGN TO BASEPRCE
005500        ORGANIZATION IS SEQUENTIAL.

005600    SELECT SKU-COST-FILE
005700        ASSIGN TO SKUCOST
005800        ORGANIZATION IS SEQUENTIAL.

005900    SELECT PRTOUT
006000        ASSIGN TO SCPRPT
006100        ORGANIZATION IS SEQUENTIAL.

006200    SELECT PRTOUTERR
006300        ASSIGN TO SCPERR
006400        ORGANIZATION IS SEQUENTIAL.


006500 DATA DIVISION.
006600 FILE SECTION.

006700 FD  NEW-SCOPE-FILE
006800    LABEL RECORD IS STANDARD
006900    RECORD CONTAINS 111 CHARACTERS
007000    DATA RECORD IS NEW-SCOPE-REC.

007100 01  NEW-SCOPE-REC.
007200    05  NS-EXPERIMENT-ID        PIC X(36).
007300    05  NS-STORE-ID             PIC X(36).
007400    05  NS-SKU-ID               PIC X(36).
007500    05  NS-IS-TEST-GROUP        PIC X(1).
007600        88  NS-TEST-GROUP           VALUE 'Y'.
007700        88  NS-CONTROL-GROUP        VALUE 'N'.
007800    05  FILLER                  PIC X(2).

007900 FD  EXISTING-SCOPE-FILE
008000    LABEL RECORD IS STANDARD
008100    RECORD CONTAINS 111 CHARACTERS
008200    DATA RECORD IS SCOPE-ENTRY-REC.

008300 01  SCOPE-ENTRY-REC.
008400    05  SE-EXPERIMENT-ID        PIC X(36).
008500    05  SE-STORE-ID             PIC X(36).
008600    05  SE-SKU-ID               PIC X(36).
008700    05  SE-IS-TEST-GROUP        PIC X(1).
008800        88  SE-TEST-GROUP           VALUE 'Y'.
008900        88  SE-CONTROL-GROUP        VALUE 'N'.
009000    05  FILLER                  PIC X(2).

009100 FD  BASE-PRICE-FILE
009200    LABEL RECORD IS STANDARD
009300    RECORD CONTAINS 103 CHARACTERS
009400    DATA RECORD IS BASE-PRICE-REC.

009500 01  BASE-PRICE-REC.
009600    05  BP-SKU-ID               PIC X(36).
009700    05  BP-STORE-ID             PIC X(36).
009800    05  BP-PRICE                PIC S9(10)V99 SIGN IS TRAILING.
009900*    THE 7-DIGIT PRICE FIELD BASE-PRICE-FILE CARRIED BEFORE THE
010000*    LAB STARTED PRICING HIGH-TICKET APPLIANCE SKUS.  THIS
010100*    PROGRAM HAS NEVER READ IT - ONLY BP-PRICE, ABOVE, IS LIVE.
010200*    LEFT REDEFINED RATHER THAN DELETED SO THE RECORD LENGTH
010300*    DOES NOT SHIFT.  CR-1991-062.
010400    05  BP-PRICE-OLD REDEFINES BP-PRICE
010500                             PIC S9(7)V99 SIGN IS TRAILING.
010600    05  BP-EFFECTIVE-DATE       PIC 9(8).
010700    05  BP-END-DATE             PIC 9(8).
010800    05  FILLER                  PIC X(3).

010900 FD  SKU-COST-FILE
011000    LABEL RECORD IS STANDARD
011100    RECORD CONTAINS 68 CHARACTERS
011200    DATA RECORD IS SKU-COST-REC.

011300 01  SKU-COST-REC.
011400    05  SC-SKU-ID               PIC X(36).
011500    05  SC-COST                 PIC S9(10)V99 SIGN IS TRAILING.
011600*    SAME STORY AS BP-PRICE-OLD ABOVE - THE NARROWER COST FIELD
011700*    FROM BEFORE THE APPLIANCE SKUS CAME ON BOARD.  NOT USED.
011800    05  SC-COST-OLD  REDEFINES SC-COST
011900                             PIC S9(7)V99 SIGN IS TRAILING.
012000    05  SC-EFFECTIVE-DATE       PIC 9(8).
012100    05  SC-END-DATE             PIC 9(8).
012200    05  FILLER                  PIC X(4).

012300 FD  PRTOUT
012400    LABEL RECORD IS STANDARD
012500    RECORD CONTAINS 132 CHARACTERS
012600    LINAGE IS 60 WITH FOOTING AT 55
012700    DATA RECORD IS PRTLINE.

012800 01  PRTLINE                     PIC X(132).

012900 FD  PRTOUTERR
013000    LABEL RECORD IS STANDARD
013100    RECORD CONTAINS 132 CHARACTERS
013200    LINAGE IS 60 WITH FOOTING AT 55
013300    DATA RECORD IS PRTLINE-ERR.

013400 01  PRTLINE-ERR                 PIC X(132).


013500 WORKING-STORAGE SECTION.
013600*   PR00299 RH - STANDALONE COUNTERS KEPT AT THE 77-LEVEL
013700*   PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
013800 77  C-PCTR                  PIC 99      COMP    VALUE ZERO.
013900 77  C-ERR-PCTR              PIC 99      COMP    VALUE ZERO.
014000 77  BATCH-COUNT             PIC 9(4)    COMP    VALUE ZERO.
014100 77  PASS-BATCH-COUNT        PIC 9(5)    COMP-3  VALUE ZERO.
014200 77  FAIL-BATCH-COUNT        PIC 9(5)    COMP-3  VALUE ZERO.
014300 77  PASS-ENTRY-COUNT        PIC 9(5)    COMP-3  VALUE ZERO.
014400 77  FAIL-ENTRY-COUNT        PIC 9(5)    COMP-3  VALUE ZERO.

014500 01  WORK-AREA.
014600    05  MORE-NEW-SCOPE-SW       PIC X(1)    VALUE 'Y'.
014700        88  NO-MORE-NEW-SCOPE       VALUE 'N'.
014800    05  BATCH-FAILED-SW         PIC X(1)    VALUE 'N'.
014900        88  BATCH-FAILED             VALUE 'Y'.
015000    05  ENTRY-PASS-SW           PIC X(1)    VALUE 'Y'.
015100        88  ENTRY-PASSED             VALUE 'Y'.
015200    05  ENTRY-REASON            PIC X(20)   VALUE SPACES.
015300    05  SAVE-EXPERIMENT-ID      PIC X(36)   VALUE SPACES.
015400    05  FILLER                  PIC X(4).

015500 01  TABLE-SUBS.
015600    05  BPT-COUNT               PIC 9(5)    COMP    VALUE ZERO.
015700    05  SCT-COUNT               PIC 9(5)    COMP    VALUE ZERO.
015800    05  PST-COUNT               PIC 9(5)    COMP    VALUE ZERO.
015900    05  TS-BP-SUB               PIC 9(5)    COMP    VALUE ZERO.
016000    05  TS-SC-SUB               PIC 9(5)    COMP    VALUE ZERO.
016100    05  TS-PS-SUB               PIC 9(5)    COMP    VALUE ZERO.
016200    05  TS-BT-SUB               PIC 9(4)    COMP    VALUE ZERO.
016300    05  TS-MORE-RECS-SW         PIC X(1)    VALUE 'Y'.
016400        88  TS-NO-MORE-RECS         VALUE 'N'.
016500    05  FILLER                  PIC X(4).

016600 01  BASE-PRICE-TABLE.
016700    05  BPT-ENTRY OCCURS 500 TIMES.
016800        10  BPT-SKU-ID          PIC X(36).
016900        10  BPT-STORE-ID        PIC X(36).
017000    05  FILLER                  PIC X(4)   VALUE SPACES.

017100 01  SKU-COST-TABLE.
017200    05  SCT-ENTRY OCCURS 500 TIMES.
017300        10  SCT-SKU-ID          PIC X(36).
017400    05  FILLER                  PIC X(4)   VALUE SPACES.

017500 01  PERSISTED-SCOPE-TABLE.
017600    05  PST-ENTRY OCCURS 500 TIMES.
017700        10  PST-EXPERIMENT-ID   PIC X(36).
017800        10  PST-STORE-ID        PIC X(36).
017900        10  PST-SKU-ID          PIC X(36).
018000    05  FILLER                  PIC X(4)   VALUE SPACES.

018100*    BASE-PRICE-TABLE AND SKU-COST-TABLE HERE DROP EVERY FIELD
018200*    EXCEPT THE IDENTIFYING KEYS - THIS JOB ONLY EVER ASKS "DOES
018300*    THIS STORE/SKU COMBINATION EXIST SOMEWHERE ON FILE", NEVER
018400*    WHAT ITS PRICE OR COST IS.  SAME SCOPING CHOICE AS PLBGRD
018500*    AND PLBLEV MAKE ON THEIR OWN COPIES OF THESE TWO FILES.

018600 01  BATCH-TABLE.
018700    05  BT-ENTRY OCCURS 200 TIMES.
018800        10  BT-EXPERIMENT-ID    PIC X(36).
018900        10  BT-STORE-ID         PIC X(36).
019000        10  BT-SKU-ID           PIC X(36).
019100        10  BT-IS-TEST-GROUP    PIC X(1).
019200        10  BT-REASON           PIC X(20).
019300    05  FILLER                  PIC X(4)   VALUE SPACES.

019400 01  SYS-DATE.
019500    05  SD-YEAR                 PIC 9(4).
019600    05  SD-MONTH                PIC 9(2).
019700    05  SD-DAY                  PIC 9(2).
019800    05  FILLER                  PIC X(2).

019900 01  SYS-DATE-N REDEFINES SYS-DATE.
020000    05  SD-DATE-NUM             PIC 9(8).
020100    05  FILLER                  PIC X(2).

020200 01  COMPANY-TITLE-LINE.
020300    05  FILLER                  PIC X(6)    VALUE 'DATE:'.
020400    05  O-MONTH                 PIC 99.
020500    05  FILLER                  PIC X       VALUE '/'.
020600    05  O-DAY                   PIC 99.
020700    05  FILLER                  PIC X       VALUE '/'.
020800    05  O-YEAR                  PIC 9(4).
020900    05  FILLER                  PIC X(36)   VALUE SPACES.
021000    05  FILLER                  PIC X(28)
021100        VALUE 'MERIDIAN RETAIL - PRICE LAB'.
021200    05  FILLER                  PIC X(44)   VALUE SPACES.
021300    05  FILLER                  PIC X(6)    VALUE 'PAGE:'.
021400    05  O-PCTR                  PIC Z9.

021500 01  DIVISION-TITLE-LINE.
021600    05  FILLER                  PIC X(8)    VALUE 'PLBSCP'.
021700    05  FILLER                  PIC X(49)   VALUE SPACES.
021800    05  FILLER                  PIC X(18)
021900        VALUE 'SCOPE VALIDATION'.
022000    05  FILLER                  PIC X(57)   VALUE SPACES.

022100 01  REPORT-TITLE-LINE.
022200    05  FILLER                  PIC X(60)   VALUE SPACES.
022300    05  FILLER                  PIC X(18)   VALUE 'ACCEPTED ENTRIES'.
022400    05  FILLER                  PIC X(54)   VALUE SPACES.

022500 01  DETAIL-TITLE-LINE.
022600    05  FILLER                  PIC X(3)    VALUE SPACES.
022700    05  FILLER                  PIC X(13)   VALUE 'EXPERIMENT-ID'.
022800    05  FILLER                  PIC X(26)   VALUE SPACES.
022900    05  FILLER                  PIC X(8)    VALUE 'STORE-ID'.
023000    05  FILLER                  PIC X(21)   VALUE SPACES.
023100    05  FILLER                  PIC X(6)    VALUE 'SKU-ID'.
023200    05  FILLER                  PIC X(23)   VALUE SPACES.
023300    05  FILLER                  PIC X(5)    VALUE 'GROUP'.
023400    05  FILLER                  PIC X(27)   VALUE SPACES.

023500 01  DETAIL-LINE.
023600    05  FILLER                  PIC X(3)    VALUE SPACES.
023700    05  O-EXPERIMENT-ID         PIC X(36).
023800    05  FILLER                  PIC X(3)    VALUE SPACES.
023900    05  O-STORE-ID              PIC X(36).
024000    05  FILLER                  PIC X(3)    VALUE SPACES.
024100    05  O-SKU-ID                PIC X(36).
024200    05  FILLER                  PIC X(3)    VALUE SPACES.
024300    05  O-GROUP                 PIC X(7).
024400    05  FILLER                  PIC X(5)    VALUE SPACES.

024500 01  GRANDTOTAL-LINE.
024600    05  FILLER                  PIC X(6)    VALUE SPACES.
024700    05  FILLER                  PIC X(26)   VALUE 'TOTAL BATCHES ACCEPTED:'.
024800    05  O-PASS-BATCH-COUNT      PIC ZZZZ9.
024900    05  FILLER                  PIC X(5)    VALUE SPACES.
025000    05  FILLER                  PIC X(26)   VALUE 'TOTAL BATCHES REJECTED:'.
025100    05  O-FAIL-BATCH-COUNT      PIC ZZZZ9.
025200    05  FILLER                  PIC X(59)   VALUE SPACES.

025300 01  ERROR-TITLE-LINE.
025400    05  FILLER                  PIC X(60)   VALUE SPACES.
025500    05  FILLER                  PIC X(18)   VALUE 'REJECTED BATCHES'.
025600    05  FILLER                  PIC X(54)   VALUE SPACES.

025700 01  ERROR-LINE.
025800    05  FILLER                  PIC X(3)    VALUE SPACES.
025900    05  FILLER                  PIC X(13)   VALUE 'EXPERIMENT-ID'.
026000    05  FILLER                  PIC X(26)   VALUE SPACES.
026100    05  FILLER                  PIC X(8)    VALUE 'STORE-ID'.
026200    05  FILLER                  PIC X(21)   VALUE SPACES.
026300    05  FILLER                  PIC X(6)    VALUE 'SKU-ID'.
026400    05  FILLER                  PIC X(15)   VALUE SPACES.
026500    05  FILLER                  PIC X(20)   VALUE 'REASON'.
026600    05  FILLER                  PIC X(20)   VALUE SPACES.

026700 01  ERROR-RECORD.
026800    05  FILLER                  PIC X(1)    VALUE SPACES.
026900    05  O-ERR-EXPERIMENT-ID     PIC X(36).
027000    05  FILLER                  PIC X(1)    VALUE SPACES.
027100    05  O-ERR-STORE-ID          PIC X(36).
027200    05  FILLER                  PIC X(1)    VALUE SPACES.
027300    05  O-ERR-SKU-ID            PIC X(36).
027400    05  FILLER                  PIC X(1)    VALUE SPACES.
027500    05  O-ERR-REASON            PIC X(20).

027600 01  ERROR-TOTAL-LINE.
027700    05  FILLER                  PIC X(6)    VALUE SPACES.
027800    05  FILLER                  PIC X(21)   VALUE 'TOTAL ENTRIES FAILED:'.
027900    05  O-FAIL-ENTRY-COUNT      PIC ZZZZ9.
028000    05  FILLER                  PIC X(100)  VALUE SPACES.

028100 01  BLANK-LINE                  PIC X(132)  VALUE SPACES.


028200 PROCEDURE DIVISION.

028300 0000-PLBSCP.

028400    PERFORM 1000-INITIALIZE
028500       THRU 1000-INITIALIZE-FIN.

028600    PERFORM 2000-PROCESS-BATCH
028700       THRU 2000-PROCESS-BATCH-FIN
028800       UNTIL NO-MORE-NEW-SCOPE.

028900    PERFORM 3000-CLOSING
029000       THRU 3000-CLOSING-FIN.

029100    STOP RUN.

029200 0000-PLBSCP-FIN.
029300    EXIT.

029400 1000-INITIALIZE.

029500    ACCEPT SYS-DATE FROM DATE YYYYMMDD.

029600    MOVE SD-MONTH TO O-MONTH.
029700    MOVE SD-DAY   TO O-DAY.
029800    MOVE SD-YEAR  TO O-YEAR.

029900    OPEN INPUT  NEW-SCOPE-FILE.
030000    OPEN INPUT  EXISTING-SCOPE-FILE.
030100    OPEN INPUT  BASE-PRICE-FILE.
030200    OPEN INPUT  SKU-COST-FILE.
030300    OPEN OUTPUT PRTOUT.
030400    OPEN OUTPUT PRTOUTERR.

030500    PERFORM 1100-LOAD-BASE-PRICE-TABLE
030600       THRU 1100-LOAD-BASE-PRICE-TABLE-FIN.

030700    PERFORM 1150-LOAD-SKU-COST-TABLE
030800       THRU 1150-LOAD-SKU-COST-TABLE-FIN.

030900    PERFORM 1200-LOAD-PERSISTED-SCOPE-TABLE
031000       THRU 1200-LOAD-PERSISTED-SCOPE-TABLE-FIN.

031100    PERFORM 9900-HEADING
031200       THRU 9900-HEADING-FIN.

031300    PERFORM 9100-ERR-HEADING
031400       THRU 9100-ERR-HEADING-FIN.

031500    READ NEW-SCOPE-FILE
031600        AT END
031700            SET NO-MORE-NEW-SCOPE TO TRUE.

031800 1000-INITIALIZE-FIN.
031900    EXIT.

032000 1100-LOAD-BASE-PRICE-TABLE.

032100    MOVE 'Y' TO TS-MORE-RECS-SW.

032200    PERFORM 1110-LOAD-ONE-BASE-PRICE
032300       THRU 1110-LOAD-ONE-BASE-PRICE-FIN
032400       UNTIL TS-NO-MORE-RECS.

032500    CLOSE BASE-PRICE-FILE.

032600 1100-LOAD-BASE-PRICE-TABLE-FIN.
032700    EXIT.

032800 1110-LOAD-ONE-BASE-PRICE.

032900    READ BASE-PRICE-FILE
033000        AT END
033100            SET TS-NO-MORE-RECS TO TRUE
033200            GO TO 1110-LOAD-ONE-BASE-PRICE-FIN.

033300    ADD 1 TO BPT-COUNT.
033400    MOVE BP-SKU-ID   TO BPT-SKU-ID(BPT-COUNT).
033500    MOVE BP-STORE-ID TO BPT-STORE-ID(BPT-COUNT).

033600 1110-LOAD-ONE-BASE-PRICE-FIN.
033700    EXIT.

033800 1150-LOAD-SKU-COST-TABLE.

033900    MOVE 'Y' TO TS-MORE-RECS-SW.

034000    PERFORM 1160-LOAD-ONE-SKU-COST
034100       THRU 1160-LOAD-ONE-SKU-COST-FIN
034200       UNTIL TS-NO-MORE-RECS.

034300    CLOSE SKU-COST-FILE.

034400 1150-LOAD-SKU-COST-TABLE-FIN.
034500    EXIT.

034600 1160-LOAD-ONE-SKU-COST.

034700    READ SKU-COST-FILE
034800        AT END
034900            SET TS-NO-MORE-RECS TO TRUE
035000            GO TO 1160-LOAD-ONE-SKU-COST-FIN.

035100    ADD 1 TO SCT-COUNT.
035200    MOVE SC-SKU-ID TO SCT-SKU-ID(SCT-COUNT).

035300 1160-LOAD-ONE-SKU-COST-FIN.
035400    EXIT.

035500 1200-LOAD-PERSISTED-SCOPE-TABLE.

035600    MOVE 'Y' TO TS-MORE-RECS-SW.

035700    PERFORM 1210-LOAD-ONE-PERSISTED-SCOPE
035800       THRU 1210-LOAD-ONE-PERSISTED-SCOPE-FIN
035900       UNTIL TS-NO-MORE-RECS.

036000    CLOSE EXISTING-SCOPE-FILE.

036100 1200-LOAD-PERSISTED-SCOPE-TABLE-FIN.
036200    EXIT.

036300 1210-LOAD-ONE-PERSISTED-SCOPE.

036400    READ EXISTING-SCOPE-FILE
036500        AT END
036600            SET TS-NO-MORE-RECS TO TRUE
036700            GO TO 1210-LOAD-ONE-PERSISTED-SCOPE-FIN.

036800    ADD 1 TO PST-COUNT.
036900    MOVE SE-EXPERIMENT-ID TO PST-EXPERIMENT-ID(PST-COUNT).
037000    MOVE SE-STORE-ID      TO PST-STORE-ID(PST-COUNT).
037100    MOVE SE-SKU-ID        TO PST-SKU-ID(PST-COUNT).

037200 1210-LOAD-ONE-PERSISTED-SCOPE-FIN.
037300    EXIT.

037400*    NEW-SCOPE-FILE ARRIVES WITH ALL ROWS FOR ONE EXPERIMENT'S
037500*    ADD-REQUEST TOGETHER, IN EXPERIMENT-ID ORDER.  THIS PARAGRAPH
037600*    BUFFERS ONE SUCH GROUP INTO BATCH-TABLE, VALIDATING EACH ROW
037700*    AS IT IS READ, THEN WRITES THE WHOLE GROUP TOGETHER - TO THE
037800*    ACCEPTED REPORT IF EVERY ROW PASSED, OTHERWISE TO THE
037900*    REJECTED REPORT - PER PR00201.

038000 2000-PROCESS-BATCH.

038100    MOVE ZERO  TO BATCH-COUNT.
038200    MOVE 'N'   TO BATCH-FAILED-SW.
038300    MOVE NS-EXPERIMENT-ID TO SAVE-EXPERIMENT-ID.

038400    PERFORM 2050-BUFFER-ONE-ENTRY
038500       THRU 2050-BUFFER-ONE-ENTRY-FIN
038600       UNTIL NO-MORE-NEW-SCOPE
038700          OR NS-EXPERIMENT-ID NOT EQUAL TO SAVE-EXPERIMENT-ID.

038800    PERFORM 2500-WRITE-BATCH
038900       THRU 2500-WRITE-BATCH-FIN.

039000 2000-PROCESS-BATCH-FIN.
039100    EXIT.

039200 2050-BUFFER-ONE-ENTRY.

039300    ADD 1 TO BATCH-COUNT.
039400    MOVE NS-EXPERIMENT-ID  TO BT-EXPERIMENT-ID(BATCH-COUNT).
039500    MOVE NS-STORE-ID       TO BT-STORE-ID(BATCH-COUNT).
039600    MOVE NS-SKU-ID         TO BT-SKU-ID(BATCH-COUNT).
039700    MOVE NS-IS-TEST-GROUP  TO BT-IS-TEST-GROUP(BATCH-COUNT).

039800    PERFORM 2100-VALIDATE-ENTRY
039900       THRU 2100-VALIDATE-ENTRY-FIN.

040000    MOVE ENTRY-REASON TO BT-REASON(BATCH-COUNT).

040100    IF NOT ENTRY-PASSED
040200        SET BATCH-FAILED TO TRUE.

040300    READ NEW-SCOPE-FILE
040400        AT END
040500            SET NO-MORE-NEW-SCOPE TO TRUE.

040600 2050-BUFFER-ONE-ENTRY-FIN.
040700    EXIT.

040800 2100-VALIDATE-ENTRY.

040900    MOVE 'Y' TO ENTRY-PASS-SW.
041000    MOVE SPACES TO ENTRY-REASON.

041100    PERFORM 2150-CHECK-REFERENCE-DATA
041200       THRU 2150-CHECK-REFERENCE-DATA-FIN.

041300    IF ENTRY-PASSED
041400        PERFORM 2200-CHECK-DUPLICATE-REQUEST
041500           THRU 2200-CHECK-DUPLICATE-REQUEST-FIN.

041600    IF ENTRY-PASSED
041700        PERFORM 2300-CHECK-DUPLICATE-PERSISTED
041800           THRU 2300-CHECK-DUPLICATE-PERSISTED-FIN.

041900 2100-VALIDATE-ENTRY-FIN.
042000    EXIT.

042100 2150-CHECK-REFERENCE-DATA.

042200    MOVE ZERO TO TS-BP-SUB.
042300    MOVE 'Y'  TO TS-MORE-RECS-SW.

042400    PERFORM 2160-SCAN-BASE-PRICE-TABLE
042500       THRU 2160-SCAN-BASE-PRICE-TABLE-FIN
042600       UNTIL TS-NO-MORE-RECS
042700          OR TS-BP-SUB EQUAL TO BPT-COUNT.

042800    IF NOT TS-NO-MORE-RECS
042900        SET ENTRY-PASS-SW TO 'N'
043000        MOVE 'STORE-SKU-NOT-ON-FILE' TO ENTRY-REASON
043100        GO TO 2150-CHECK-REFERENCE-DATA-FIN.

043200    MOVE ZERO TO TS-SC-SUB.
043300    MOVE 'Y'  TO TS-MORE-RECS-SW.

043400    PERFORM 2170-SCAN-SKU-COST-TABLE
043500       THRU 2170-SCAN-SKU-COST-TABLE-FIN
043600       UNTIL TS-NO-MORE-RECS
043700          OR TS-SC-SUB EQUAL TO SCT-COUNT.

043800    IF NOT TS-NO-MORE-RECS
043900        SET ENTRY-PASS-SW TO 'N'
044000        MOVE 'SKU-NOT-ON-FILE' TO ENTRY-REASON.

044100 2150-CHECK-REFERENCE-DATA-FIN.
044200    EXIT.

044300 2160-SCAN-BASE-PRICE-TABLE.

044400    ADD 1 TO TS-BP-SUB.

044500    IF BPT-SKU-ID(TS-BP-SUB)   EQUAL TO NS-SKU-ID
044600       AND BPT-STORE-ID(TS-BP-SUB) EQUAL TO NS-STORE-ID
044700        SET TS-NO-MORE-RECS TO TRUE.

044800 2160-SCAN-BASE-PRICE-TABLE-FIN.
044900    EXIT.

045000 2170-SCAN-SKU-COST-TABLE.

045100    ADD 1 TO TS-SC-SUB.

045200    IF SCT-SKU-ID(TS-SC-SUB) EQUAL TO NS-SKU-ID
045300        SET TS-NO-MORE-RECS TO TRUE.

045400 2170-SCAN-SKU-COST-TABLE-FIN.
045500    EXIT.

045600 2200-CHECK-DUPLICATE-REQUEST.

045700    MOVE ZERO TO TS-BT-SUB.

045800    PERFORM 2210-SCAN-BATCH-TABLE
045900       THRU 2210-SCAN-BATCH-TABLE-FIN
046000       UNTIL TS-BT-SUB EQUAL TO BATCH-COUNT.

046100 2200-CHECK-DUPLICATE-REQUEST-FIN.
046200    EXIT.

046300 2210-SCAN-BATCH-TABLE.

046400    ADD 1 TO TS-BT-SUB.

046500    IF BT-STORE-ID(TS-BT-SUB) EQUAL TO NS-STORE-ID
046600       AND BT-SKU-ID(TS-BT-SUB) EQUAL TO NS-SKU-ID
046700        SET ENTRY-PASS-SW TO 'N'
046800        MOVE 'DUP-IN-REQUEST' TO ENTRY-REASON
046900        MOVE BATCH-COUNT TO TS-BT-SUB.

047000 2210-SCAN-BATCH-TABLE-FIN.
047100    EXIT.

047200*    SCAN RUNS UP TO BATCH-COUNT, NOT BATCH-COUNT - 1, BECAUSE
047300*    2050-BUFFER-ONE-ENTRY HAS ALREADY COPIED THE CURRENT ROW INTO
047400*    BT-ENTRY(BATCH-COUNT) BEFORE CALLING THIS CHECK.  THE CURRENT
047500*    ROW MATCHING ITSELF IS HARMLESS - IT ONLY EVER FIRES ON AN
047600*    EARLIER ENTRY IN THE SAME BATCH BECAUSE THE SCAN STOPS AS
047700*    SOON AS IT FINDS ONE.

047800 2300-CHECK-DUPLICATE-PERSISTED.

047900    MOVE ZERO TO TS-PS-SUB.
048000    MOVE 'Y'  TO TS-MORE-RECS-SW.

048100    PERFORM 2310-SCAN-PERSISTED-TABLE
048200       THRU 2310-SCAN-PERSISTED-TABLE-FIN
048300       UNTIL TS-NO-MORE-RECS
048400          OR TS-PS-SUB EQUAL TO PST-COUNT.

048500    IF TS-NO-MORE-RECS
048600        SET ENTRY-PASS-SW TO 'N'
048700        MOVE 'DUP-PERSISTED' TO ENTRY-REASON
048800    ELSE
048900        CONTINUE.

049000 2300-CHECK-DUPLICATE-PERSISTED-FIN.
049100    EXIT.

049200 2310-SCAN-PERSISTED-TABLE.

049300    ADD 1 TO TS-PS-SUB.

049400    IF PST-EXPERIMENT-ID(TS-PS-SUB) EQUAL TO NS-EXPERIMENT-ID
049500       AND PST-STORE-ID(TS-PS-SUB)  EQUAL TO NS-STORE-ID
049600       AND PST-SKU-ID(TS-PS-SUB)    EQUAL TO NS-SKU-ID
049700        SET TS-NO-MORE-RECS TO TRUE.

049800 2310-SCAN-PERSISTED-TABLE-FIN.
049900    EXIT.

050000 2500-WRITE-BATCH.

050100    MOVE ZERO TO TS-BT-SUB.

050200    IF BATCH-FAILED
050300        ADD 1 TO FAIL-BATCH-COUNT
050400        PERFORM 2550-WRITE-ERROR-ENTRY
050500           THRU 2550-WRITE-ERROR-ENTRY-FIN
050600           UNTIL TS-BT-SUB EQUAL TO BATCH-COUNT
050700    ELSE
050800        ADD 1 TO PASS-BATCH-COUNT
050900        PERFORM 2600-WRITE-VALID-ENTRY
051000           THRU 2600-WRITE-VALID-ENTRY-FIN
051100           UNTIL TS-BT-SUB EQUAL TO BATCH-COUNT.

051200 2500-WRITE-BATCH-FIN.
051300    EXIT.

051400 2550-WRITE-ERROR-ENTRY.

051500    ADD 1 TO TS-BT-SUB.
051600    ADD 1 TO FAIL-ENTRY-COUNT.

051700    MOVE BT-EXPERIMENT-ID(TS-BT-SUB) TO O-ERR-EXPERIMENT-ID.
051800    MOVE BT-STORE-ID(TS-BT-SUB)      TO O-ERR-STORE-ID.
051900    MOVE BT-SKU-ID(TS-BT-SUB)        TO O-ERR-SKU-ID.

052000    IF BT-REASON(TS-BT-SUB) EQUAL TO SPACES
052100        MOVE 'OTHER-ENTRY-FAILED' TO O-ERR-REASON
052200    ELSE
052300        MOVE BT-REASON(TS-BT-SUB) TO O-ERR-REASON.

052400    WRITE PRTLINE-ERR FROM ERROR-RECORD
052500        AT EOP
052600            PERFORM 9100-ERR-HEADING
052700               THRU 9100-ERR-HEADING-FIN.

052800 2550-WRITE-ERROR-ENTRY-FIN.
052900    EXIT.

053000 2600-WRITE-VALID-ENTRY.

053100    ADD 1 TO TS-BT-SUB.
053200    ADD 1 TO PASS-ENTRY-COUNT.

053300    MOVE BT-EXPERIMENT-ID(TS-BT-SUB) TO O-EXPERIMENT-ID.
053400    MOVE BT-STORE-ID(TS-BT-SUB)      TO O-STORE-ID.
053500    MOVE BT-SKU-ID(TS-BT-SUB)        TO O-SKU-ID.

053600    IF BT-IS-TEST-GROUP(TS-BT-SUB) EQUAL TO 'Y'
053700        MOVE 'TEST' TO O-GROUP
053800    ELSE
053900        MOVE 'CONTROL' TO O-GROUP.

054000    WRITE PRTLINE FROM DETAIL-LINE
054100        AT EOP
054200            PERFORM 9900-HEADING
054300               THRU 9900-HEADING-FIN.

054400 2600-WRITE-VALID-ENTRY-FIN.
054500    EXIT.

054600 3000-CLOSING.

054700    WRITE PRTLINE FROM BLANK-LINE.

054800    MOVE PASS-BATCH-COUNT TO O-PASS-BATCH-COUNT.
054900    MOVE FAIL-BATCH-COUNT TO O-FAIL-BATCH-COUNT.

055000    WRITE PRTLINE FROM GRANDTOTAL-LINE.

055100    MOVE FAIL-ENTRY-COUNT TO O-FAIL-ENTRY-COUNT.

055200    WRITE PRTLINE-ERR FROM ERROR-TOTAL-LINE.

055300    CLOSE NEW-SCOPE-FILE.
055400    CLOSE PRTOUT.
055500    CLOSE PRTOUTERR.

055600 3000-CLOSING-FIN.
055700    EXIT.

055800 9100-ERR-HEADING.

055900    ADD 1 TO C-ERR-PCTR.
056000    MOVE C-ERR-PCTR TO O-PCTR.

056100    WRITE PRTLINE-ERR FROM COMPANY-TITLE-LINE
056200        AFTER ADVANCING PAGE.
056300    WRITE PRTLINE-ERR FROM DIVISION-TITLE-LINE
056400        AFTER ADVANCING 1 LINE.
056500    WRITE PRTLINE-ERR FROM ERROR-TITLE-LINE
056600        AFTER ADVANCING 1 LINE.
056700    WRITE PRTLINE-ERR FROM ERROR-LINE
056800        AFTER ADVANCING 2 LINES.

056900 9100-ERR-HEADING-FIN.
057000    EXIT.

057100 9900-HEADING.

057200    ADD 1 TO C-PCTR.
057300    MOVE C-PCTR TO O-PCTR.

057400    WRITE PRTLINE FROM COMPANY-TITLE-LINE
057500        AFTER ADVANCING PAGE.
057600    WRITE PRTLINE FROM DIVISION-TITLE-LINE
057700        AFTER ADVANCING 1 LINE.
057800    WRITE PRTLINE FROM REPORT-TITLE-LINE
057900        AFTER ADVANCING 1 LINE.
058000    WRITE PRTLINE FROM DETAIL-TITLE-LINE
058100        AFTER ADVANCING 2 LINES.

058200 9900-HEADING-FIN.
058300    EXIT.
