000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBCSV.
000300 AUTHOR.                 P. SZABO.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           05-11-90.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.

000800*****************************************************PLC00010
000900*  PRICING LAB - DAILY DETAIL CSV EXPORT               PLC00020
001000*  READS THE SIMULATION RUN SUMMARY FILE FOR THIS RUN  *PLC00030
001100*  TO PICK UP THE OWNING EXPERIMENT-ID, THEN READS     *PLC00040
001200*  EVERY SIMULATION-RESULT-DAILY ROW FOR THE RUN AND   *PLC00050
001300*  WRITES ONE COMMA-DELIMITED LINE PER ROW - CONTROL    PLC00060
001400*  AND TEST ROWS BOTH GO OUT, IN THE ORDER THEY WERE    PLC00070
001500*  STORED.  THIS IS A FLAT EXPORT ONLY - NO SUBTOTAL    PLC00080
001600*  OR CONTROL-BREAK LINES ARE WRITTEN HERE.  THOSE      PLC00090
001700*  LIVE IN PLBTSR AND PLBBRK.                           PLC00100
001800*****************************************************PLC00110
001900*                                                     *PLC00120
002000*  CHANGE LOG                                         *PLC00130
002100*  --------------------------------------------------  PLC00140
002200*  05-11-90  PS  ORIGINAL PROGRAM.  ONE LINE PER       *PLC00150
002300*            SIMULATION-RESULT-DAILY ROW.  PR00076.    *PLC00160
002400*  11-14-92  LF  EXPERIMENT-ID COLUMN ADDED - LOOKED    PLC00170
002500*            UP FROM THE RUN SUMMARY RECORD SINCE THE  *PLC00180
002600*            DAILY RESULT ROW ITSELF ONLY CARRIES THE   PLC00190
002700*            RUN-ID.  CR-1992-040.                     *PLC00200
002800*  04-02-95  DO  UNITS COLUMN ROUNDED TO A WHOLE        PLC00210
002900*            NUMBER ON THE WAY OUT - THE STORED FIELD   PLC00220
003000*            KEEPS 2 DECIMALS BUT THE DOWNSTREAM        PLC00230
003100*            SPREADSHEET TOOL WANTS WHOLE UNITS.        PLC00240
003200*            PR00114.                                  *PLC00250
003300*  08-19-98  TM  Y2K REMEDIATION - SIMULATION-DATE IS   *PLC00260
003400*            CONFIRMED CCYYMMDD ON THE WAY IN AND OUT.  *PLC00270
003500*            Y2K-0098.                                 *PLC00280
003600*  03-21-02  RH  SWITCHES/COUNTERS MOVED TO 77-LEVEL    *PLC00282
003700*            ITEMS PER SHOP STANDARD.  PR00299.         *PLC00284
003800*****************************************************PLC00290

003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.

004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.

004500     SELECT RUN-SUMMARY-FILE
004600         ASSIGN TO RUNSUM
004700         ORGANIZATION IS SEQUENTIAL.

004800     SELECT SIMULATION-RESULT-FILE
004900         ASSIGN TO SIMRES
005000         ORGANIZATION IS SEQUENTIAL.

005100     SELECT CSV-OUTPUT
005200         ASSIGN TO CSVOUT
005300         ORGANIZATION IS SEQUENTIAL.


005400 DATA DIVISION.
005500 FILE SECTION.

005600 FD  RUN-SUMMARY-FILE
005700     LABEL RECORD IS STANDARD
005800     RECORD CONTAINS 200 CHARACTERS
005900     DATA RECORD IS RUN-SUMMARY-REC.

006000 01  RUN-SUMMARY-REC.
006100     05  RS-RUN-ID                      PIC X(36).
006200     05  RS-EXPERIMENT-ID                PIC X(36).
006300     05  RS-STATUS                      PIC X(20).
006400     05  RS-TOTAL-DAYS-SIMULATED        PIC 9(5).
006500     05  RS-PROJECTED-REVENUE-TEST      PIC S9(13)V99 SIGN IS TRAILING.
006600     05  RS-PROJECTED-REVENUE-CONTROL   PIC S9(13)V99 SIGN IS TRAILING.
006700     05  RS-PROJECTED-REVENUE-LIFT-PCT  PIC S9(4)V9(4).
006800*    RS-PROJECTED-REVENUE-LIFT-PCT-OLD BELOW IS THE 3-DIGIT WHOLE
006900*    PART THE LIFT-PERCENT FIELD CARRIED BEFORE RUNS WITH LARGE
007000*    SWINGS STARTED OVERFLOWING IT.  NOT READ BY THIS PROGRAM -
007100*    LEFT REDEFINED SO RUN-SUMMARY-REC STAYS 200 BYTES.  PR00076.
007200     05  RS-PROJECTED-REVENUE-LIFT-PCT-OLD
007300                  REDEFINES RS-PROJECTED-REVENUE-LIFT-PCT
007400                               PIC S9(3)V99.
007500     05  RS-PROJECTED-UNITS-TEST        PIC S9(13)V99 SIGN IS TRAILING.
007600     05  RS-PROJECTED-UNITS-CONTROL     PIC S9(13)V99 SIGN IS TRAILING.
007700     05  RS-PROJECTED-MARGIN-TEST       PIC S9(13)V99 SIGN IS TRAILING.
007800     05  RS-PROJECTED-MARGIN-CONTROL    PIC S9(13)V99 SIGN IS TRAILING.
007900     05  FILLER                         PIC X(5).

008000 FD  SIMULATION-RESULT-FILE
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 240 CHARACTERS
008300     DATA RECORD IS SIM-RESULT-REC.

008400 01  SIM-RESULT-REC.
008500     05  SR-RUN-ID                PIC X(36).
008600     05  SR-SIMULATION-DATE       PIC 9(8).
008700*    SR-SIM-DATE-X BELOW SPLITS THE DATE OUT INTO ITS CCYY/MM/DD
008800*    PIECES.  NOT USED WHILE THE DOWNSTREAM SPREADSHEET TOOL IS
008900*    HAPPY TAKING THE 8-DIGIT FORM STRAIGHT - KEPT IN CASE THEY
009000*    EVER ASK FOR AN MM/DD/CCYY COLUMN INSTEAD.  CR-1992-040.
009100     05  SR-SIM-DATE-X REDEFINES SR-SIMULATION-DATE.
009200         10  SR-SIM-CCYY          PIC 9(4).
009300         10  SR-SIM-MM            PIC 9(2).
009400         10  SR-SIM-DD            PIC 9(2).
009500     05  SR-STORE-ID              PIC X(36).
009600     05  SR-SKU-ID                PIC X(36).
009700     05  SR-IS-TEST-GROUP         PIC X(1).
009800     05  SR-BASE-PRICE            PIC S9(10)V99 SIGN IS TRAILING.
009900     05  SR-SIMULATED-PRICE       PIC S9(10)V99 SIGN IS TRAILING.
010000     05  SR-UNIT-COST             PIC S9(10)V99 SIGN IS TRAILING.
010100     05  SR-PROJECTED-UNITS       PIC S9(10)V99 SIGN IS TRAILING.
010200     05  SR-PROJECTED-REVENUE     PIC S9(13)V99 SIGN IS TRAILING.
010300     05  SR-PROJECTED-COST        PIC S9(13)V99 SIGN IS TRAILING.
010400*    SR-PROJECTED-COST-OLD BELOW IS THE 9-DIGIT VIEW OF PROJECTED
010500*    COST CARRIED BEFORE THE LAB STARTED SIMULATING MULTI-YEAR
010600*    RUNS WITH COST TOTALS LARGE ENOUGH TO NEED THE WIDER FIELD.
010700*    NOT READ BY THIS PROGRAM - LEFT REDEFINED SO SIM-RESULT-REC
010800*    STAYS 240 BYTES LONG.  PR00098.
010900     05  SR-PROJECTED-COST-OLD REDEFINES SR-PROJECTED-COST
011000                              PIC S9(9)V99.
011100     05  SR-PROJECTED-MARGIN      PIC S9(13)V99 SIGN IS TRAILING.
011200     05  SR-BASELINE-UNITS        PIC S9(10)V99 SIGN IS TRAILING.
011300     05  SR-BASELINE-REVENUE      PIC S9(13)V99 SIGN IS TRAILING.
011400     05  FILLER                   PIC X(3).

011500 FD  CSV-OUTPUT
011600     LABEL RECORD IS OMITTED
011700     RECORD CONTAINS 260 CHARACTERS
011800     DATA RECORD IS CSV-LINE.

011900 01  CSV-LINE                     PIC X(260).


012000 WORKING-STORAGE SECTION.
012100*    PR00299 RH - STANDALONE COUNTER/SWITCH KEPT AT THE
012200*    77-LEVEL PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
012300 77  MORE-RECS-SW             PIC X(1)     VALUE 'Y'.
012400     88  NO-MORE-RECS             VALUE 'N'.
012500 77  RUN-SUMMARY-SW           PIC X(1)     VALUE 'Y'.
012600     88  NO-RUN-SUMMARY-REC       VALUE 'N'.
012700 77  C-DETAIL-CTR             PIC 9(7)     COMP    VALUE ZERO.
012800 77  C-HDR-CTR                PIC 9(3)     COMP-3  VALUE ZERO.

012900 01  WORK-AREA.
013000     05  FILLER                   PIC X(4).

013100 01  EXPERIMENT-LOOKUP.
013200     05  EL-EXPERIMENT-ID         PIC X(36)    VALUE SPACES.
013300     05  FILLER                   PIC X(4).

013400 01  CSV-FIELDS.
013500     05  CF-VARIANT               PIC X(7).
013600     05  CF-BASE-PRICE            PIC -ZZZZZZZZZ9.99.
013700     05  CF-PRICE                 PIC -ZZZZZZZZZ9.99.
013800     05  CF-UNIT-COST             PIC -ZZZZZZZZZ9.99.
013900     05  CF-UNITS                 PIC -ZZZZZZZZZ9.
014000     05  CF-REVENUE               PIC -ZZZZZZZZZZZZ9.99.
014100     05  CF-MARGIN                PIC -ZZZZZZZZZZZZ9.99.
014200     05  FILLER                   PIC X(4).


014300 PROCEDURE DIVISION.

014400 0000-PLBCSV.
014500     PERFORM 1000-INITIALIZE.
014600     PERFORM 2000-MAINLINE
014700         UNTIL NO-MORE-RECS.
014800     PERFORM 3000-CLOSING.
014900     STOP RUN.

015000 1000-INITIALIZE.
015100     OPEN INPUT RUN-SUMMARY-FILE.
015200     PERFORM 1100-READ-RUN-SUMMARY.
015300     IF NOT NO-RUN-SUMMARY-REC
015400         MOVE RS-EXPERIMENT-ID TO EL-EXPERIMENT-ID
015500     END-IF.
015600     CLOSE RUN-SUMMARY-FILE.

015700     OPEN INPUT SIMULATION-RESULT-FILE.
015800     OPEN OUTPUT CSV-OUTPUT.
015900     PERFORM 9000-READ.
016000 1000-INITIALIZE-FIN.
016100     EXIT.

016200 1100-READ-RUN-SUMMARY.
016300     READ RUN-SUMMARY-FILE
016400         AT END
016500             SET NO-RUN-SUMMARY-REC TO TRUE.
016600 1100-READ-RUN-SUMMARY-FIN.
016700     EXIT.

016800 2000-MAINLINE.
016900     PERFORM 2100-BUILD-CSV-LINE.
017000     WRITE CSV-LINE.
017100     ADD 1 TO C-DETAIL-CTR.
017200     PERFORM 9000-READ.
017300 2000-MAINLINE-FIN.
017400     EXIT.

017500 2100-BUILD-CSV-LINE.
017600     IF SR-IS-TEST-GROUP = 'Y'
017700         MOVE 'TEST' TO CF-VARIANT
017800     ELSE
017900         MOVE 'CONTROL' TO CF-VARIANT.

018000     MOVE SR-BASE-PRICE      TO CF-BASE-PRICE.
018100     MOVE SR-SIMULATED-PRICE TO CF-PRICE.
018200     MOVE SR-UNIT-COST       TO CF-UNIT-COST.
018300     COMPUTE CF-UNITS ROUNDED = SR-PROJECTED-UNITS.
018400     MOVE SR-PROJECTED-REVENUE TO CF-REVENUE.
018500     MOVE SR-PROJECTED-MARGIN  TO CF-MARGIN.

018600*    EACH X-TYPE FIELD IS STRUNG DELIMITED BY SPACE SO ITS
018700*    TRAILING BLANKS DO NOT RIDE ALONG INTO THE CSV COLUMN -
018800*    NONE OF RUN-ID, EXPERIMENT-ID, STORE-ID OR SKU-ID EVER
018900*    CONTAIN AN EMBEDDED SPACE.  PR00076.
019000     MOVE SPACES TO CSV-LINE.
019100     STRING SR-RUN-ID          DELIMITED BY SPACE
019200            ','                DELIMITED BY SIZE
019300            EL-EXPERIMENT-ID   DELIMITED BY SPACE
019400            ','                DELIMITED BY SIZE
019500            SR-SIMULATION-DATE DELIMITED BY SIZE
019600            ','                DELIMITED BY SIZE
019700            SR-STORE-ID        DELIMITED BY SPACE
019800            ','                DELIMITED BY SIZE
019900            SR-SKU-ID          DELIMITED BY SPACE
020000            ','                DELIMITED BY SIZE
020100            CF-VARIANT         DELIMITED BY SPACE
020200            ','                DELIMITED BY SIZE
020300            CF-BASE-PRICE      DELIMITED BY SIZE
020400            ','                DELIMITED BY SIZE
020500            CF-PRICE           DELIMITED BY SIZE
020600            ','                DELIMITED BY SIZE
020700            CF-UNIT-COST       DELIMITED BY SIZE
020800            ','                DELIMITED BY SIZE
020900            CF-UNITS           DELIMITED BY SIZE
021000            ','                DELIMITED BY SIZE
021100            CF-REVENUE         DELIMITED BY SIZE
021200            ','                DELIMITED BY SIZE
021300            CF-MARGIN          DELIMITED BY SIZE
021400         INTO CSV-LINE.
021500 2100-BUILD-CSV-LINE-FIN.
021600     EXIT.

021700 3000-CLOSING.
021800     CLOSE SIMULATION-RESULT-FILE.
021900     CLOSE CSV-OUTPUT.
022000     DISPLAY 'PLBCSV - DETAIL ROWS WRITTEN: ' C-DETAIL-CTR.
022100 3000-CLOSING-FIN.
022200     EXIT.

022300 9000-READ.
022400     READ SIMULATION-RESULT-FILE
022500         AT END
022600             SET NO-MORE-RECS TO TRUE.
022700 9000-READ-FIN.
022800     EXIT.


