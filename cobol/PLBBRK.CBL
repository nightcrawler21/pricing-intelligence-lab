000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBBRK.
000300 AUTHOR.                 D. OKONKWO.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           09-02-88.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.

000800*****************************************************PLK00010
000900*  PRICING LAB - STORE/SKU BREAKDOWN & RUN SUMMARY    *PLK00020
001000*  READS THE DAILY SIMULATION RESULT FILE FOR A       *PLK00030
001100*  SINGLE RUN (ASSUMED SORTED ASCENDING BY STORE-ID    PLK00040
001200*  MAJOR, SKU-ID MINOR) AND ROLLS THE STORE-SKU-DAY    PLK00050
001300*  DETAIL ROWS UP TWO LEVELS - A MINOR SUBTOTAL LINE   *PLK00060
001400*  PER SKU WITHIN A STORE, A MAJOR SUBTOTAL LINE PER   *PLK00070
001500*  STORE, AND ONE GRAND TOTAL LINE FOR THE WHOLE RUN -  PLK00080
001600*  EACH SHOWING CONTROL, TEST AND TEST-MINUS-CONTROL    PLK00090
001700*  DELTA FOR UNITS, REVENUE AND MARGIN, PLUS PERCENT    PLK00100
001800*  CHANGE ON REVENUE AND MARGIN.  THIS IS A PURE        PLK00110
001900*  SUMMATION - NO PRICE OR UNITS ARE RECOMPUTED HERE.   PLK00120
002000*  SEE PLBTSR FOR THE SAME FILE ROLLED UP BY CALENDAR   PLK00130
002100*  DATE INSTEAD OF BY STORE/SKU.                        PLK00140
002200*****************************************************PLK00150
002300*                                                     *PLK00160
002400*  CHANGE LOG                                         *PLK00170
002500*  --------------------------------------------------  PLK00180
002600*  09-02-88  DO  ORIGINAL PROGRAM.  MINOR BREAK ON     *PLK00190
002700*            SKU-ID WITHIN MAJOR BREAK ON STORE-ID,    *PLK00200
002800*            SAME TWO-LEVEL SHAPE AS THE OLD BOAT      *PLK00210
002900*            REPORT.  PR00098.                         *PLK00220
003000*  02-08-90  PS  PERCENT-CHANGE COLUMNS ADDED FOR      *PLK00230
003100*            REVENUE AND MARGIN AT ALL THREE LEVELS -   PLK00240
003200*            LEFT BLANK RATHER THAN DIVIDING BY ZERO    PLK00250
003300*            WHEN THE CONTROL TOTAL BEING MEASURED      PLK00260
003400*            AGAINST IS ZERO.  PR00203.                *PLK00270
003500*  07-23-91  LF  ID LABEL COLUMN SHORTENED TO 18        PLK00280
003600*            CHARACTERS TO MAKE ROOM FOR THE DELTA AND  PLK00290
003700*            PERCENT COLUMNS ON AN 132-COLUMN PAGE -    PLK00300
003800*            THE FULL STORE-ID/SKU-ID IS ON THE CSV     PLK00310
003900*            EXPORT, NOT NEEDED HERE.  CR-1991-062.     PLK00320
004000*  08-19-98  TM  Y2K REMEDIATION - ALL DATE FIELDS      *PLK00330
004100*            CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR MATH.  *PLK00340
004200*            Y2K-0098.                                 *PLK00350
004300*  03-21-02  RH  MORE-RECS-SW/C-PCTR/BREAK COUNTERS     *PLK00352
004400*            MOVED TO 77-LEVEL ITEMS PER SHOP STANDARD. *PLK00354
004500*            PR00299.                                  *PLK00356
004600*****************************************************PLK00360

004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.

005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.

005300     SELECT SIMULATION-RESULT-FILE
005400         ASSIGN TO SIMRES
005500         ORGANIZATION IS SEQUENTIAL.

005600     SELECT PRTOUT
005700         ASSIGN TO PRTOUT
005800         ORGANIZATION IS SEQUENTIAL.


005900 DATA DIVISION.
006000 FILE SECTION.

006100 FD  SIMULATION-RESULT-FILE
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 240 CHARACTERS
006400     DATA RECORD IS SIM-RESULT-REC.

006500 01  SIM-RESULT-REC.
006600     05  SR-RUN-ID                PIC X(36).
006700     05  SR-SIMULATION-DATE       PIC 9(8).
006800     05  SR-STORE-ID              PIC X(36).
006900     05  SR-SKU-ID                PIC X(36).
007000     05  SR-IS-TEST-GROUP         PIC X(1).
007100     05  SR-BASE-PRICE            PIC S9(10)V99 SIGN IS TRAILING.
007200     05  SR-SIMULATED-PRICE       PIC S9(10)V99 SIGN IS TRAILING.
007300     05  SR-UNIT-COST             PIC S9(10)V99 SIGN IS TRAILING.
007400     05  SR-PROJECTED-UNITS       PIC S9(10)V99 SIGN IS TRAILING.
007500     05  SR-PROJECTED-REVENUE     PIC S9(13)V99 SIGN IS TRAILING.
007600     05  SR-PROJECTED-COST        PIC S9(13)V99 SIGN IS TRAILING.
007700*    SR-PROJECTED-COST-OLD BELOW IS THE 9-DIGIT VIEW OF PROJECTED
007800*    COST CARRIED BEFORE THE LAB STARTED SIMULATING MULTI-YEAR
007900*    RUNS WITH COST TOTALS LARGE ENOUGH TO NEED THE WIDER FIELD.
008000*    NO PARAGRAPH HERE READS IT - LEFT REDEFINED SO SIM-RESULT-REC
008100*    STAYS 240 BYTES LONG.  PR00098.
008200     05  SR-PROJECTED-COST-OLD REDEFINES SR-PROJECTED-COST
008300                               PIC S9(9)V99.
008400     05  SR-PROJECTED-MARGIN      PIC S9(13)V99 SIGN IS TRAILING.
008500     05  SR-BASELINE-UNITS        PIC S9(10)V99 SIGN IS TRAILING.
008600     05  SR-BASELINE-REVENUE      PIC S9(13)V99 SIGN IS TRAILING.
008700     05  FILLER                   PIC X(3).

008800 FD  PRTOUT
008900     LABEL RECORD IS OMITTED
009000     RECORD CONTAINS 132 CHARACTERS
009100     LINAGE IS 60 WITH FOOTING AT 55
009200     DATA RECORD IS PRTLINE.

009300 01  PRTLINE                      PIC X(132).


009400 WORKING-STORAGE SECTION.
009500*    PR00299 RH - STANDALONE COUNTER/SWITCH KEPT AT THE
009600*    77-LEVEL PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
009700 77  MORE-RECS-SW             PIC X(1)     VALUE 'Y'.
009800     88  NO-MORE-RECS             VALUE 'N'.
009900 77  C-PCTR                   PIC 99       COMP    VALUE ZERO.
010000 77  C-MINOR-BREAKS            PIC 9(5)    COMP-3  VALUE ZERO.
010100 77  C-MAJOR-BREAKS            PIC 9(5)    COMP-3  VALUE ZERO.

010200 01  WORK-AREA.
010300     05  H-STORE-ID                PIC X(36)   VALUE SPACES.
010400     05  H-SKU-ID                  PIC X(36)   VALUE SPACES.
010500     05  FILLER                   PIC X(4).

010600 01  MINOR-ACCUM.
010700     05  MA-UNITS-CONTROL         PIC S9(13)V99 VALUE ZERO.
010800     05  MA-UNITS-TEST            PIC S9(13)V99 VALUE ZERO.
010900     05  MA-REVENUE-CONTROL       PIC S9(13)V99 VALUE ZERO.
011000     05  MA-REVENUE-TEST          PIC S9(13)V99 VALUE ZERO.
011100     05  MA-MARGIN-CONTROL        PIC S9(13)V99 VALUE ZERO.
011200     05  MA-MARGIN-TEST           PIC S9(13)V99 VALUE ZERO.
011300     05  FILLER                   PIC X(4).

011400 01  MAJOR-ACCUM.
011500     05  XA-UNITS-CONTROL         PIC S9(13)V99 VALUE ZERO.
011600     05  XA-UNITS-TEST            PIC S9(13)V99 VALUE ZERO.
011700     05  XA-REVENUE-CONTROL       PIC S9(13)V99 VALUE ZERO.
011800     05  XA-REVENUE-TEST          PIC S9(13)V99 VALUE ZERO.
011900     05  XA-MARGIN-CONTROL        PIC S9(13)V99 VALUE ZERO.
012000     05  XA-MARGIN-TEST           PIC S9(13)V99 VALUE ZERO.
012100     05  FILLER                   PIC X(4).

012200 01  GRANDTOTAL-ACCUM.
012300     05  GA-UNITS-CONTROL         PIC S9(13)V99 VALUE ZERO.
012400*    GA-UNITS-CONTROL-OLD BELOW IS THE 7-DIGIT WIDTH THE
012500*    WHOLE-RUN UNITS ACCUMULATOR CARRIED BEFORE THE LAB
012600*    STARTED RUNNING MULTI-STORE EXPERIMENTS BIG ENOUGH TO
012700*    OVERFLOW IT.  NOTHING READS IT NOW - LEFT REDEFINED, NOT
012800*    REMOVED, SO THIS GROUP'S LENGTH DOES NOT SHIFT.  PR00098.
012900     05  GA-UNITS-CONTROL-OLD REDEFINES GA-UNITS-CONTROL
013000                              PIC S9(7)V99.
013100     05  GA-UNITS-TEST            PIC S9(13)V99 VALUE ZERO.
013200     05  GA-REVENUE-CONTROL       PIC S9(13)V99 VALUE ZERO.
013300     05  GA-REVENUE-TEST          PIC S9(13)V99 VALUE ZERO.
013400     05  GA-MARGIN-CONTROL        PIC S9(13)V99 VALUE ZERO.
013500     05  GA-MARGIN-TEST           PIC S9(13)V99 VALUE ZERO.
013600     05  FILLER                   PIC X(4).

013700 01  DELTA-WORK.
013800     05  DW-UNITS-DELTA           PIC S9(13)V99 VALUE ZERO.
013900     05  DW-REVENUE-DELTA         PIC S9(13)V99 VALUE ZERO.
014000     05  DW-MARGIN-DELTA          PIC S9(13)V99 VALUE ZERO.
014100     05  DW-REVENUE-PCT           PIC S9(4)V9(4) VALUE ZERO.
014200     05  DW-MARGIN-PCT            PIC S9(4)V9(4) VALUE ZERO.
014300     05  FILLER                   PIC X(4).

014400 01  SYS-DATE.
014500     05  SD-YEAR                  PIC 9(4).
014600     05  SD-MONTH                 PIC 9(2).
014700     05  SD-DAY                   PIC 9(2).
014800     05  FILLER                   PIC X(2).

014900 01  SYS-DATE-N REDEFINES SYS-DATE.
015000     05  SD-DATE-NUM              PIC 9(8).

015100 01  COMPANY-TITLE-LINE.
015200     05  FILLER                   PIC X(6)    VALUE 'DATE:'.
015300     05  O-MONTH                  PIC 99.
015400     05  FILLER                   PIC X       VALUE '/'.
015500     05  O-DAY                    PIC 99.
015600     05  FILLER                   PIC X       VALUE '/'.
015700     05  O-YEAR                   PIC 9(4).
015800     05  FILLER                   PIC X(23)   VALUE SPACES.
015900     05  FILLER                   PIC X(52)   VALUE
016000         'MERIDIAN PRICING LAB - STORE/SKU BREAKDOWN & SUMMARY'.
016100     05  FILLER                   PIC X(33)   VALUE SPACES.
016200     05  FILLER                   PIC X(6)    VALUE 'PAGE:'.
016300     05  O-PCTR                   PIC Z9.

016400 01  RUN-TITLE-LINE.
016500     05  FILLER                   PIC X(8)    VALUE 'RUN ID: '.
016600     05  O-RUN-ID                 PIC X(36).
016700     05  FILLER                   PIC X(88)   VALUE SPACES.

016800 01  COLUMN-HEADING-1.
016900     05  FILLER                   PIC X(19)   VALUE SPACES.
017000     05  FILLER                   PIC X(11)   VALUE 'CONTROL'.
017100     05  FILLER                   PIC X(11)   VALUE 'TEST'.
017200     05  FILLER                   PIC X(12)   VALUE 'DELTA'.
017300     05  FILLER                   PIC X(9)    VALUE 'PCT CHG'.
017400     05  FILLER                   PIC X(70)   VALUE SPACES.

017500 01  COLUMN-HEADING-2.
017600     05  FILLER                   PIC X(19)   VALUE 'STORE / SKU'.
017700     05  FILLER                   PIC X(103)  VALUE 'UNITS REV MGN'.
017800     05  FILLER                   PIC X(10)   VALUE SPACES.

017900 01  MINOR-SUB-LINE.
018000     05  O-MINOR-LABEL            PIC X(18).
018100     05  FILLER                   PIC X(1)    VALUE SPACES.
018200     05  O-MINOR-UNITS-CONTROL    PIC Z,ZZZ,ZZ9.
018300     05  FILLER                   PIC X(1)    VALUE SPACES.
018400     05  O-MINOR-UNITS-TEST       PIC Z,ZZZ,ZZ9.
018500     05  FILLER                   PIC X(1)    VALUE SPACES.
018600     05  O-MINOR-UNITS-DELTA      PIC -Z,ZZZ,ZZ9.
018700     05  FILLER                   PIC X(2)    VALUE SPACES.
018800     05  O-MINOR-REVENUE-CONTROL  PIC Z,ZZZ,ZZZ,ZZ9.99.
018900     05  FILLER                   PIC X(1)    VALUE SPACES.
019000     05  O-MINOR-REVENUE-TEST     PIC Z,ZZZ,ZZZ,ZZ9.99.
019100     05  FILLER                   PIC X(1)    VALUE SPACES.
019200     05  O-MINOR-REVENUE-PCT      PIC -ZZ9.99.
019300     05  FILLER                   PIC X(2)    VALUE SPACES.
019400     05  O-MINOR-MARGIN-DELTA     PIC -Z,ZZZ,ZZZ,ZZ9.99.
019500     05  FILLER                   PIC X(1)    VALUE SPACES.
019600     05  O-MINOR-MARGIN-PCT       PIC -ZZ9.99.
019700     05  FILLER                   PIC X(10)   VALUE SPACES.

019800 01  SUBTOTAL-LINE.
019900     05  O-MAJOR-LABEL            PIC X(18).
020000     05  FILLER                   PIC X(1)    VALUE SPACES.
020100     05  O-MAJOR-UNITS-CONTROL    PIC Z,ZZZ,ZZ9.
020200     05  FILLER                   PIC X(1)    VALUE SPACES.
020300     05  O-MAJOR-UNITS-TEST       PIC Z,ZZZ,ZZ9.
020400     05  FILLER                   PIC X(1)    VALUE SPACES.
020500     05  O-MAJOR-UNITS-DELTA      PIC -Z,ZZZ,ZZ9.
020600     05  FILLER                   PIC X(2)    VALUE SPACES.
020700     05  O-MAJOR-REVENUE-CONTROL  PIC Z,ZZZ,ZZZ,ZZ9.99.
020800     05  FILLER                   PIC X(1)    VALUE SPACES.
020900     05  O-MAJOR-REVENUE-TEST     PIC Z,ZZZ,ZZZ,ZZ9.99.
021000     05  FILLER                   PIC X(1)    VALUE SPACES.
021100     05  O-MAJOR-REVENUE-PCT      PIC -ZZ9.99.
021200     05  FILLER                   PIC X(2)    VALUE SPACES.
021300     05  O-MAJOR-MARGIN-DELTA     PIC -Z,ZZZ,ZZZ,ZZ9.99.
021400     05  FILLER                   PIC X(1)    VALUE SPACES.
021500     05  O-MAJOR-MARGIN-PCT       PIC -ZZ9.99.
021600     05  FILLER                   PIC X(10)   VALUE SPACES.

021700 01  GRANDTOTAL-LINE.
021800     05  O-GT-LABEL               PIC X(18)   VALUE 'GRAND TOTALS'.
021900     05  FILLER                   PIC X(1)    VALUE SPACES.
022000     05  O-GT-UNITS-CONTROL       PIC Z,ZZZ,ZZ9.
022100     05  FILLER                   PIC X(1)    VALUE SPACES.
022200     05  O-GT-UNITS-TEST          PIC Z,ZZZ,ZZ9.
022300     05  FILLER                   PIC X(1)    VALUE SPACES.
022400     05  O-GT-UNITS-DELTA         PIC -Z,ZZZ,ZZ9.
022500     05  FILLER                   PIC X(2)    VALUE SPACES.
022600     05  O-GT-REVENUE-CONTROL     PIC Z,ZZZ,ZZZ,ZZ9.99.
022700     05  FILLER                   PIC X(1)    VALUE SPACES.
022800     05  O-GT-REVENUE-TEST        PIC Z,ZZZ,ZZZ,ZZ9.99.
022900     05  FILLER                   PIC X(1)    VALUE SPACES.
023000     05  O-GT-REVENUE-PCT         PIC -ZZ9.99.
023100     05  FILLER                   PIC X(2)    VALUE SPACES.
023200     05  O-GT-MARGIN-DELTA        PIC -Z,ZZZ,ZZZ,ZZ9.99.
023300     05  FILLER                   PIC X(1)    VALUE SPACES.
023400     05  O-GT-MARGIN-PCT          PIC -ZZ9.99.
023500     05  FILLER                   PIC X(10)   VALUE SPACES.

023600 01  BLANK-LINE                   PIC X(132)  VALUE SPACES.


023700 PROCEDURE DIVISION.

023800 0000-PLBBRK.
023900     PERFORM 1000-INITIALIZE.
024000     PERFORM 2000-MAINLINE
024100         UNTIL NO-MORE-RECS.
024200     PERFORM 3900-CLOSING.
024300     STOP RUN.

024400 1000-INITIALIZE.
024500     ACCEPT SYS-DATE FROM DATE YYYYMMDD.
024600     MOVE SD-MONTH TO O-MONTH.
024700     MOVE SD-DAY TO O-DAY.
024800     MOVE SD-YEAR TO O-YEAR.

024900     OPEN INPUT SIMULATION-RESULT-FILE.
025000     OPEN OUTPUT PRTOUT.
025100     PERFORM 9000-READ.
025200     IF NOT NO-MORE-RECS
025300         MOVE SR-RUN-ID TO O-RUN-ID
025400         MOVE SR-STORE-ID TO H-STORE-ID
025500         MOVE SR-SKU-ID TO H-SKU-ID
025600         PERFORM 9900-HEADING
025700     END-IF.
025800 1000-INITIALIZE-FIN.
025900     EXIT.

026000 2000-MAINLINE.
026100     IF SR-STORE-ID NOT = H-STORE-ID
026200         PERFORM 2900-MINOR-BREAK
026300         PERFORM 3000-MAJOR-BREAK
026400     ELSE
026500         IF SR-SKU-ID NOT = H-SKU-ID
026600             PERFORM 2900-MINOR-BREAK
026700         END-IF.

026800     PERFORM 2100-CALCS.
026900     PERFORM 9000-READ.
027000 2000-MAINLINE-FIN.
027100     EXIT.

027200 2100-CALCS.
027300     IF SR-IS-TEST-GROUP = 'Y'
027400         ADD SR-PROJECTED-UNITS   TO MA-UNITS-TEST
027500         ADD SR-PROJECTED-REVENUE TO MA-REVENUE-TEST
027600         ADD SR-PROJECTED-MARGIN  TO MA-MARGIN-TEST
027700     ELSE
027800         ADD SR-PROJECTED-UNITS   TO MA-UNITS-CONTROL
027900         ADD SR-PROJECTED-REVENUE TO MA-REVENUE-CONTROL
028000         ADD SR-PROJECTED-MARGIN  TO MA-MARGIN-CONTROL.
028100 2100-CALCS-FIN.
028200     EXIT.

028300 2900-MINOR-BREAK.
028400     ADD 1 TO C-MINOR-BREAKS.
028500     PERFORM 2950-COMPUTE-MINOR-DELTAS.

028600     STRING 'SKU: ' H-SKU-ID DELIMITED BY SIZE
028700         INTO O-MINOR-LABEL.
028800     MOVE MA-UNITS-CONTROL   TO O-MINOR-UNITS-CONTROL.
028900     MOVE MA-UNITS-TEST      TO O-MINOR-UNITS-TEST.
029000     MOVE DW-UNITS-DELTA     TO O-MINOR-UNITS-DELTA.
029100     MOVE MA-REVENUE-CONTROL TO O-MINOR-REVENUE-CONTROL.
029200     MOVE MA-REVENUE-TEST    TO O-MINOR-REVENUE-TEST.
029300     MOVE DW-REVENUE-PCT     TO O-MINOR-REVENUE-PCT.
029400     MOVE DW-MARGIN-DELTA    TO O-MINOR-MARGIN-DELTA.
029500     MOVE DW-MARGIN-PCT      TO O-MINOR-MARGIN-PCT.

029600     WRITE PRTLINE
029700         FROM MINOR-SUB-LINE
029800             AFTER ADVANCING 1 LINE
029900                 AT EOP
030000                     PERFORM 9900-HEADING.

030100     ADD MA-UNITS-CONTROL   TO XA-UNITS-CONTROL.
030200     ADD MA-UNITS-TEST      TO XA-UNITS-TEST.
030300     ADD MA-REVENUE-CONTROL TO XA-REVENUE-CONTROL.
030400     ADD MA-REVENUE-TEST    TO XA-REVENUE-TEST.
030500     ADD MA-MARGIN-CONTROL  TO XA-MARGIN-CONTROL.
030600     ADD MA-MARGIN-TEST     TO XA-MARGIN-TEST.

030700     MOVE ZERO TO MA-UNITS-CONTROL   MA-UNITS-TEST
030800                  MA-REVENUE-CONTROL MA-REVENUE-TEST
030900                  MA-MARGIN-CONTROL  MA-MARGIN-TEST.
031000     MOVE SR-SKU-ID TO H-SKU-ID.
031100 2900-MINOR-BREAK-FIN.
031200     EXIT.

031300 2950-COMPUTE-MINOR-DELTAS.
031400*    PCT FIELDS ARE LEFT AT ZERO, NOT DIVIDED, WHEN THE CONTROL
031500*    TOTAL THEY ARE MEASURED AGAINST IS ZERO - PR00203.
031600     COMPUTE DW-UNITS-DELTA = MA-UNITS-TEST - MA-UNITS-CONTROL.
031700     COMPUTE DW-REVENUE-DELTA = MA-REVENUE-TEST - MA-REVENUE-CONTROL.
031800     COMPUTE DW-MARGIN-DELTA = MA-MARGIN-TEST - MA-MARGIN-CONTROL.

031900     IF MA-REVENUE-CONTROL = ZERO
032000         MOVE ZERO TO DW-REVENUE-PCT
032100     ELSE
032200         COMPUTE DW-REVENUE-PCT ROUNDED =
032300             DW-REVENUE-DELTA / MA-REVENUE-CONTROL * 100.

032400     IF MA-MARGIN-CONTROL = ZERO
032500         MOVE ZERO TO DW-MARGIN-PCT
032600     ELSE
032700         COMPUTE DW-MARGIN-PCT ROUNDED =
032800             DW-MARGIN-DELTA / MA-MARGIN-CONTROL * 100.
032900 2950-COMPUTE-MINOR-DELTAS-FIN.
033000     EXIT.

033100 3000-MAJOR-BREAK.
033200     ADD 1 TO C-MAJOR-BREAKS.
033300     PERFORM 3050-COMPUTE-MAJOR-DELTAS.

033400     STRING 'STORE: ' H-STORE-ID DELIMITED BY SIZE
033500         INTO O-MAJOR-LABEL.
033600     MOVE XA-UNITS-CONTROL   TO O-MAJOR-UNITS-CONTROL.
033700     MOVE XA-UNITS-TEST      TO O-MAJOR-UNITS-TEST.
033800     MOVE DW-UNITS-DELTA     TO O-MAJOR-UNITS-DELTA.
033900     MOVE XA-REVENUE-CONTROL TO O-MAJOR-REVENUE-CONTROL.
034000     MOVE XA-REVENUE-TEST    TO O-MAJOR-REVENUE-TEST.
034100     MOVE DW-REVENUE-PCT     TO O-MAJOR-REVENUE-PCT.
034200     MOVE DW-MARGIN-DELTA    TO O-MAJOR-MARGIN-DELTA.
034300     MOVE DW-MARGIN-PCT      TO O-MAJOR-MARGIN-PCT.

034400     WRITE PRTLINE
034500         FROM SUBTOTAL-LINE
034600             AFTER ADVANCING 1 LINE
034700                 AT EOP
034800                     PERFORM 9900-HEADING.

034900     IF NOT NO-MORE-RECS
035000         WRITE PRTLINE
035100             FROM BLANK-LINE
035200                 AFTER ADVANCING 1 LINE.

035300     ADD XA-UNITS-CONTROL   TO GA-UNITS-CONTROL.
035400     ADD XA-UNITS-TEST      TO GA-UNITS-TEST.
035500     ADD XA-REVENUE-CONTROL TO GA-REVENUE-CONTROL.
035600     ADD XA-REVENUE-TEST    TO GA-REVENUE-TEST.
035700     ADD XA-MARGIN-CONTROL  TO GA-MARGIN-CONTROL.
035800     ADD XA-MARGIN-TEST     TO GA-MARGIN-TEST.

035900     MOVE ZERO TO XA-UNITS-CONTROL   XA-UNITS-TEST
036000                  XA-REVENUE-CONTROL XA-REVENUE-TEST
036100                  XA-MARGIN-CONTROL  XA-MARGIN-TEST.
036200     MOVE SR-STORE-ID TO H-STORE-ID.
036300 3000-MAJOR-BREAK-FIN.
036400     EXIT.

036500 3050-COMPUTE-MAJOR-DELTAS.
036600     COMPUTE DW-UNITS-DELTA = XA-UNITS-TEST - XA-UNITS-CONTROL.
036700     COMPUTE DW-REVENUE-DELTA = XA-REVENUE-TEST - XA-REVENUE-CONTROL.
036800     COMPUTE DW-MARGIN-DELTA = XA-MARGIN-TEST - XA-MARGIN-CONTROL.

036900     IF XA-REVENUE-CONTROL = ZERO
037000         MOVE ZERO TO DW-REVENUE-PCT
037100     ELSE
037200         COMPUTE DW-REVENUE-PCT ROUNDED =
037300             DW-REVENUE-DELTA / XA-REVENUE-CONTROL * 100.

037400     IF XA-MARGIN-CONTROL = ZERO
037500         MOVE ZERO TO DW-MARGIN-PCT
037600     ELSE
037700         COMPUTE DW-MARGIN-PCT ROUNDED =
037800             DW-MARGIN-DELTA / XA-MARGIN-CONTROL * 100.
037900 3050-COMPUTE-MAJOR-DELTAS-FIN.
038000     EXIT.

038100 3900-CLOSING.
038200     PERFORM 2900-MINOR-BREAK.
038300     PERFORM 3000-MAJOR-BREAK.
038400     PERFORM 3950-COMPUTE-GRAND-DELTAS.

038500     MOVE GA-UNITS-CONTROL   TO O-GT-UNITS-CONTROL.
038600     MOVE GA-UNITS-TEST      TO O-GT-UNITS-TEST.
038700     MOVE DW-UNITS-DELTA     TO O-GT-UNITS-DELTA.
038800     MOVE GA-REVENUE-CONTROL TO O-GT-REVENUE-CONTROL.
038900     MOVE GA-REVENUE-TEST    TO O-GT-REVENUE-TEST.
039000     MOVE DW-REVENUE-PCT     TO O-GT-REVENUE-PCT.
039100     MOVE DW-MARGIN-DELTA    TO O-GT-MARGIN-DELTA.
039200     MOVE DW-MARGIN-PCT      TO O-GT-MARGIN-PCT.

039300     WRITE PRTLINE FROM GRANDTOTAL-LINE AFTER ADVANCING 2 LINES.

039400     CLOSE SIMULATION-RESULT-FILE.
039500     CLOSE PRTOUT.
039600 3900-CLOSING-FIN.
039700     EXIT.

039800 3950-COMPUTE-GRAND-DELTAS.
039900     COMPUTE DW-UNITS-DELTA = GA-UNITS-TEST - GA-UNITS-CONTROL.
040000     COMPUTE DW-REVENUE-DELTA = GA-REVENUE-TEST - GA-REVENUE-CONTROL.
040100     COMPUTE DW-MARGIN-DELTA = GA-MARGIN-TEST - GA-MARGIN-CONTROL.

040200     IF GA-REVENUE-CONTROL = ZERO
040300         MOVE ZERO TO DW-REVENUE-PCT
040400     ELSE
040500         COMPUTE DW-REVENUE-PCT ROUNDED =
040600             DW-REVENUE-DELTA / GA-REVENUE-CONTROL * 100.

040700     IF GA-MARGIN-CONTROL = ZERO
040800         MOVE ZERO TO DW-MARGIN-PCT
040900     ELSE
041000         COMPUTE DW-MARGIN-PCT ROUNDED =
041100             DW-MARGIN-DELTA / GA-MARGIN-CONTROL * 100.
041200 3950-COMPUTE-GRAND-DELTAS-FIN.
041300     EXIT.

041400 9000-READ.
041500     READ SIMULATION-RESULT-FILE
041600         AT END
041700             SET NO-MORE-RECS TO TRUE.
041800 9000-READ-FIN.
041900     EXIT.

042000 9900-HEADING.
042100     ADD 1 TO C-PCTR.
042200     MOVE C-PCTR TO O-PCTR.

042300     WRITE PRTLINE
042400         FROM COMPANY-TITLE-LINE
042500             AFTER ADVANCING PAGE.
042600     WRITE PRTLINE
042700         FROM RUN-TITLE-LINE
042800             AFTER ADVANCING 2 LINES.
042900     WRITE PRTLINE
043000         FROM COLUMN-HEADING-1
043100             AFTER ADVANCING 2 LINES.
043200     WRITE PRTLINE
043300         FROM COLUMN-HEADING-2
043400             AFTER ADVANCING 1 LINE.
043500     WRITE PRTLINE
043600         FROM BLANK-LINE.
043700 9900-HEADING-FIN.
043800     EXIT.



