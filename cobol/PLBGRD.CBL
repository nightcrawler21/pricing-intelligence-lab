000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBGRD.
000300 AUTHOR.                 L. FENWICK.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           07-23-91.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.
000800 
000900******************************************************PLG00010
001000*  PRICING LAB - GUARDRAIL & PRICE-RULE CHECKER        *PLG00020
001100*  NIGHTLY BATCH AUDIT OVER EVERY EXPERIMENT'S          *PLG00030
001200*  GUARDRAILS ROW.  CHECKS GUARDRAILS SANITY, CHECKS    *PLG00040
001300*  THE GUARDRAILS AGAINST THE EXPERIMENT'S OWN LEVER    *PLG00050
001400*  AND REFERENCE PRICES, AND CHECKS THE RESULTING TEST  *PLG00060
001500*  PRICE AGAINST THE BELOW-COST/MAX-DISCOUNT/MAX-MARKUP *PLG00070
001600*  PRICE RULES.  PRINTS ONE PASS/FAIL LINE PER           PLG00080
001700*  EXPERIMENT PLUS GRAND PASS/FAIL COUNTS.  THIS IS AN   PLG00090
001800*  AUDIT RUN ONLY - IT DOES NOT GATE A SUBMISSION AND    PLG00100
001900*  DOES NOT WRITE BACK TO ANY FILE.  SEE PLBSUM FOR THE  PLG00110
002000*  SUBMIT-TIME GATE.                                     PLG00120
002100******************************************************PLG00130
002200*                                                      *PLG00140
002300*  CHANGE LOG                                          *PLG00150
002400*  -------------------------------------------------   *PLG00160
002500*  07-23-91  LF  ORIGINAL PROGRAM.  SANITY AND LEVER/   *PLG00170
002600*            BASE-PRICE CONSISTENCY CHECK ONLY, SAME    *PLG00180
002700*            RULES AS THE PLBSUM GATE.  CR-1991-063.    *PLG00190
002800*  05-02-93  RH  ADDED BELOW-COST, MAX-DISCOUNT AND     *PLG00200
002900*            MAX-MARKUP PRICE-RULE CHECKS AGAINST THE   *PLG00210
003000*            SIMULATED TEST PRICE.  PR00251.            *PLG00220
003100*  05-02-93  RH  MIN-MARGIN CHECK LEFT UNIMPLEMENTED -   *PLG00230
003200*            NO CONFIGURABLE THRESHOLD EXISTS ON THE     PLG00240
003300*            GUARDRAILS RECORD YET.  SEE 2500 PARAGRAPH. PLG00250
003400*            PR00251.                                   *PLG00260
003500*  11-18-94  PS  BASE-PRICE AND SKU-COST NOW TABLE-      *PLG00270
003600*            LOADED ONCE INSTEAD OF RE-READ PER          *PLG00280
003700*            EXPERIMENT - THIS IS A WHOLE-FILE AUDIT,    *PLG00290
003800*            NOT A SINGLE-EXPERIMENT GATE.  PR00274.     *PLG00300
003900*  09-14-98  TM  Y2K REMEDIATION - ALL DATE FIELDS        PLG00310
004000*            CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR MATH.   PLG00320
004100*            Y2K-0098.                                  *PLG00330
004200*  03-21-02  RH  GR-MIN-MARGIN-PERCENT ADDED TO THE      PLG00335
004300*            GUARDRAILS RECORD AND 2500-MIN-MARGIN-CHECK PLG00336
004400*            NOW ENFORCES IT - THE CHECK HAD BEEN A      PLG00337
004500*            NO-OP SINCE 05-02-93.  PR00298.             PLG00338
004600******************************************************PLG00340
004700 
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500 
005600     SELECT GUARDRAILS-FILE
005700         ASSIGN TO GRDFIL
005800         ORGANIZATION IS SEQUENTIAL.
005900 
006000     SELECT LEVER-FILE
006100         ASSIGN TO LEVERFIL
006200         ORGANIZATION IS SEQUENTIAL.
006300 
006400     SELECT BASE-PRICE-FILE
006500         ASSIGN TO BASEPRCE
006600         ORGANIZATION IS SEQUENTIAL.
006700 
006800     SELECT SKU-COST-FILE
006900         ASSIGN TO SKUCOST
007000         ORGANIZATION IS SEQUENTIAL.
007100 
007200     SELECT GUARDRAIL-REPORT
007300         ASSIGN TO GRDRPT
007400         ORGANIZATION IS SEQUENTIAL.
007500 
007600 
007700 DATA DIVISION.
007800 FILE SECTION.
007900 
008000 FD  GUARDRAILS-FILE
008100     LABEL RECORD IS STANDARD
008200     RECORD CONTAINS 74 CHARACTERS
008300     DATA RECORD IS GUARDRAILS-REC.
008400 
008500 01  GUARDRAILS-REC.
008600     05  GR-EXPERIMENT-ID        PIC X(36).
008700     05  GR-PRICE-FLOOR          PIC S9(10)V99 SIGN IS TRAILING.
008800     05  GR-PRICE-CEILING        PIC S9(10)V99 SIGN IS TRAILING
008900                                  REDEFINES GR-PRICE-FLOOR.
009000     05  GR-CEILING              PIC S9(10)V99 SIGN IS TRAILING.
009100     05  GR-MAX-CHANGE-PERCENT   PIC S9(3)V99  SIGN IS TRAILING.
009200*    PR00298 RH - MINIMUM-MARGIN-PERCENT FROM THE PRICING
009300*    COMMITTEE'S GUARDRAIL RULE SET.  ADDED AT THE END OF
009400*    THE RECORD SO OLDER COPIES OF THIS FILE WITHOUT THE
009500*    FIELD STILL READ (TRAILING FILLER SHRANK TO MAKE ROOM).
009600     05  GR-MIN-MARGIN-PERCENT   PIC S9(3)V99  SIGN IS TRAILING.
009700     05  FILLER                  PIC X(4).
009800 
009900******************************************************PLG00350
010000*  SAME DEAD REDEFINE AS IN PLBSUM - GR-PRICE-CEILING   PLG00360
010100*  OVERLAYS GR-PRICE-FLOOR, NOT THE REAL CEILING FIELD. PLG00370
010200*  USE GR-CEILING.  CARRIED OVER FOR BYTE-FOR-BYTE       PLG00380
010300*  PARITY WITH THE GATE RECORD.  RH, 93.                PLG00390
010400******************************************************PLG00400
010500 
010600 FD  LEVER-FILE
010700     LABEL RECORD IS STANDARD
010800     RECORD CONTAINS 72 CHARACTERS
010900     DATA RECORD IS LEVER-REC.
011000 
011100 01  LEVER-REC.
011200     05  LV-EXPERIMENT-ID        PIC X(36).
011300     05  LV-SKU-ID               PIC X(36) REDEFINES
011400                                  LV-EXPERIMENT-ID.
011500     05  LV-TYPE                 PIC X(20).
011600     05  LV-VALUE                PIC S9(8)V9(4) SIGN IS TRAILING.
011700     05  FILLER                  PIC X(4).
011800 
011900******************************************************PLG00410
012000*  UNLIKE PLBSIMR, THIS JOB NEEDS LV-EXPERIMENT-ID AND   PLG00420
012100*  LV-SKU-ID AT THE SAME TIME (ONE MATCHES AGAINST       PLG00430
012200*  GUARDRAILS, THE OTHER AGAINST BASE-PRICE/SKU-COST),   PLG00440
012300*  SO THEY DO NOT OVERLAY HERE - LV-SKU-ID IS ITS OWN    PLG00450
012400*  FIELD, NOT A REDEFINE.  LF, 91.                       PLG00460
012500******************************************************PLG00470
012600 
012700 FD  BASE-PRICE-FILE
012800     LABEL RECORD IS STANDARD
012900     RECORD CONTAINS 103 CHARACTERS
013000     DATA RECORD IS BASE-PRICE-REC.
013100 
013200 01  BASE-PRICE-REC.
013300     05  BP-SKU-ID               PIC X(36).
013400     05  BP-STORE-ID             PIC X(36).
013500     05  BP-PRICE                PIC S9(10)V99 SIGN IS TRAILING.
013600     05  BP-EFFECTIVE-DATE       PIC 9(8).
013700     05  BP-END-DATE             PIC 9(8).
013800     05  FILLER                  PIC X(3).
013900 
014000 FD  SKU-COST-FILE
014100     LABEL RECORD IS STANDARD
014200     RECORD CONTAINS 68 CHARACTERS
014300     DATA RECORD IS SKU-COST-REC.
014400 
014500 01  SKU-COST-REC.
014600     05  SC-SKU-ID               PIC X(36).
014700     05  SC-COST                 PIC S9(10)V99 SIGN IS TRAILING.
014800     05  SC-EFFECTIVE-DATE       PIC 9(8).
014900     05  SC-END-DATE             PIC 9(8).
015000     05  FILLER                  PIC X(4).
015100 
015200 FD  GUARDRAIL-REPORT
015300     LABEL RECORD IS OMITTED
015400     RECORD CONTAINS 132 CHARACTERS
015500     LINAGE IS 60 WITH FOOTING AT 55
015600     DATA RECORD IS RPTLINE.
015700 
015800 01  RPTLINE                     PIC X(132).
015900 
016000 WORKING-STORAGE SECTION.
016100*    PR00298 RH - STANDALONE COUNTERS/SWITCHES KEPT AT THE
016200*    77-LEVEL PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
016300 77  C-PCTR                  PIC 99    COMP  VALUE ZERO.
016400 77  PASS-COUNT              PIC 9(5)  COMP-3 VALUE ZERO.
016500 77  FAIL-COUNT              PIC 9(5)  COMP-3 VALUE ZERO.
016600 77  PG-MARGIN-PERCENT       PIC S9(3)V99 COMP-3 VALUE ZERO.
016700 01  WORK-AREA.
016800     05  MORE-GUARDRAILS-SW      PIC X          VALUE 'Y'.
016900         88  NO-MORE-GUARDRAILS     VALUE 'N'.
017000     05  MORE-LEVER-SW           PIC X          VALUE 'Y'.
017100         88  NO-MORE-LEVER           VALUE 'N'.
017200     05  HAVE-LEVER-SW           PIC X          VALUE 'N'.
017300         88  HAVE-LEVER              VALUE 'Y'.
017400     05  CHECK-PASS-SW           PIC X          VALUE 'Y'.
017500         88  CHECK-PASSED            VALUE 'Y'.
017600     05  CHECK-REASON            PIC X(17)      VALUE SPACES.
017700     05  FILLER                  PIC X(4)       VALUE SPACES.
017800 
017900 01  PRICE-TABLE-KEYS.
018000     05  BPT-COUNT               PIC 9(5)  COMP  VALUE ZERO.
018100     05  SCT-COUNT               PIC 9(5)  COMP  VALUE ZERO.
018200     05  TS-BP-SUB                PIC 9(5) COMP  VALUE ZERO.
018300     05  TS-SC-SUB                PIC 9(5) COMP  VALUE ZERO.
018400     05  TS-MORE-RECS-SW         PIC X          VALUE 'Y'.
018500         88  TS-NO-MORE-RECS         VALUE 'N'.
018600     05  FILLER                  PIC X(4)       VALUE SPACES.
018700 
018800 01  BASE-PRICE-TABLE.
018900     05  BPT-ENTRY OCCURS 2000 TIMES.
019000         10  BPT-SKU-ID          PIC X(36).
019100         10  BPT-PRICE           PIC S9(10)V99 COMP-3.
019200         10  BPT-EFF-DATE        PIC 9(8).
019300         10  BPT-END-DATE        PIC 9(8).
019400     05  FILLER                  PIC X(4)       VALUE SPACES.
019500 
019600******************************************************PLG00480
019700*  THIS TABLE KEEPS ONLY SKU-ID AND PRICE, NOT STORE-ID PLG00490
019800*  - THE CONSISTENCY CHECK NEEDS THE MINIMUM PRICE      PLG00500
019900*  ACROSS ALL STORES FOR THE SKU, NOT A PER-STORE LOOK- PLG00510
020000*  UP, SO STORE-ID IS DROPPED ON LOAD.  PS, 94.          PLG00520
020100******************************************************PLG00530
020200 
020300 01  SKU-COST-TABLE.
020400     05  SCT-ENTRY OCCURS 2000 TIMES.
020500         10  SCT-SKU-ID          PIC X(36).
020600         10  SCT-COST            PIC S9(10)V99 COMP-3.
020700         10  SCT-EFF-DATE        PIC 9(8).
020800         10  SCT-END-DATE        PIC 9(8).
020900     05  FILLER                  PIC X(4)       VALUE SPACES.
021000 
021100 01  PRICE-CALC-AREA.
021200     05  PC-MIN-BASE-PRICE       PIC S9(10)V99 COMP-3 VALUE ZERO.
021300     05  PC-FOUND-PRICE-SW       PIC X                VALUE 'N'.
021400         88  PC-FOUND-PRICE          VALUE 'Y'.
021500     05  PC-UNIT-COST            PIC S9(10)V99 COMP-3 VALUE ZERO.
021600     05  PC-FOUND-COST-SW        PIC X                VALUE 'N'.
021700         88  PC-FOUND-COST           VALUE 'Y'.
021800     05  PC-TEST-PRICE           PIC S9(10)V99 COMP-3 VALUE ZERO.
021900     05  PC-DISCOUNT-MULT        PIC S9V9(4)   COMP-3 VALUE ZERO.
022000     05  PC-CHANGE-AMT           PIC S9(10)V99 COMP-3 VALUE ZERO.
022100     05  PC-CHANGE-PCT           PIC S9(3)V99  COMP-3 VALUE ZERO.
022200     05  FILLER                  PIC X(4)       VALUE SPACES.
022300 
022400 01  SYS-DATE.
022500     05  SD-YEAR                 PIC 9(4).
022600     05  SD-MONTH                PIC 99.
022700     05  SD-DAY                  PIC 99.
022800     05  FILLER                  PIC X(2)       VALUE SPACES.
022900 
023000 01  SYS-DATE-N                  REDEFINES SYS-DATE.
023100     05  SD-DATE-NUM             PIC 9(8).
023200     05  FILLER                  PIC X(2).
023300 
023400 01  COMPANY-TITLE-LINE.
023500     05  FILLER                  PIC X(6)       VALUE SPACES.
023600     05  O-DATE                  PIC X(10)      VALUE SPACES.
023700     05  FILLER                  PIC X(44)      VALUE SPACES.
023800     05  O-TITLE                 PIC X(15)
023900             VALUE 'PRICING LAB'.
024000     05  FILLER                  PIC X(49)      VALUE SPACES.
024100     05  O-PAGE-LIT              PIC X(6)       VALUE 'PAGE  '.
024200     05  O-PCTR                  PIC Z9         VALUE ZERO.
024300 
024400 01  HEADING-LINE.
024500     05  FILLER                  PIC X(40)      VALUE SPACES.
024600     05  FILLER                  PIC X(52)
024700             VALUE 'GUARDRAIL & PRICE-RULE CHECKER - AUDIT RUN'.
024800     05  FILLER                  PIC X(40)      VALUE SPACES.
024900 
025000 01  AUTHOR-HEADING-LINE.
025100     05  FILLER                  PIC X(45)      VALUE SPACES.
025200     05  FILLER                  PIC X(42)
025300             VALUE 'MERIDIAN RETAIL SYSTEMS - DATA PROC'.
025400     05  FILLER                  PIC X(45)      VALUE SPACES.
025500 
025600 01  COLUMN-HEADING-LINE.
025700     05  FILLER                  PIC X(6)       VALUE SPACES.
025800     05  FILLER                  PIC X(36)
025900             VALUE 'EXPERIMENT-ID'.
026000     05  FILLER                  PIC X(10)      VALUE SPACES.
026100     05  FILLER                  PIC X(6)
026200             VALUE 'RESULT'.
026300     05  FILLER                  PIC X(10)      VALUE SPACES.
026400     05  FILLER                  PIC X(17)
026500             VALUE 'REASON'.
026600     05  FILLER                  PIC X(47)      VALUE SPACES.
026700 
026800 01  DETAIL-LINE.
026900     05  FILLER                  PIC X(6)       VALUE SPACES.
027000     05  O-EXPERIMENT-ID         PIC X(36)      VALUE SPACES.
027100     05  FILLER                  PIC X(10)      VALUE SPACES.
027200     05  O-RESULT                PIC X(6)       VALUE SPACES.
027300     05  FILLER                  PIC X(10)      VALUE SPACES.
027400     05  O-REASON                PIC X(17)      VALUE SPACES.
027500     05  FILLER                  PIC X(47)      VALUE SPACES.
027600 
027700 01  GRANDTOTAL-LINE.
027800     05  FILLER                  PIC X(6)       VALUE SPACES.
027900     05  FILLER                  PIC X(23)
028000             VALUE 'TOTAL EXPERIMENTS PASS:'.
028100     05  O-PASS-COUNT            PIC ZZZZ9      VALUE ZERO.
028200     05  FILLER                  PIC X(5)       VALUE SPACES.
028300     05  FILLER                  PIC X(23)
028400             VALUE 'TOTAL EXPERIMENTS FAIL:'.
028500     05  O-FAIL-COUNT            PIC ZZZZ9      VALUE ZERO.
028600     05  FILLER                  PIC X(65)      VALUE SPACES.
028700 
028800 01  BLANK-LINE                  PIC X(132)     VALUE SPACES.
028900 
029000 PROCEDURE DIVISION.
029100 
029200 0000-PLBGRD.
029300 
029400     PERFORM 1000-INITIALIZE
029500        THRU 1000-INITIALIZE-FIN.
029600 
029700     PERFORM 2000-PROCESS-EXPERIMENT
029800        THRU 2000-PROCESS-EXPERIMENT-FIN
029900         UNTIL NO-MORE-GUARDRAILS.
030000 
030100     PERFORM 3000-CLOSING
030200        THRU 3000-CLOSING-FIN.
030300 
030400     STOP RUN.
030500 
030600 1000-INITIALIZE.
030700 
030800     ACCEPT SYS-DATE FROM DATE YYYYMMDD.
030900 
031000     OPEN INPUT  GUARDRAILS-FILE.
031100     OPEN INPUT  LEVER-FILE.
031200     OPEN INPUT  BASE-PRICE-FILE.
031300     OPEN INPUT  SKU-COST-FILE.
031400     OPEN OUTPUT GUARDRAIL-REPORT.
031500 
031600     STRING SD-MONTH '/' SD-DAY '/' SD-YEAR DELIMITED BY SIZE
031700         INTO O-DATE.
031800 
031900     PERFORM 1100-LOAD-BASE-PRICE-TABLE
032000        THRU 1100-LOAD-BASE-PRICE-TABLE-FIN.
032100 
032200     PERFORM 1150-LOAD-SKU-COST-TABLE
032300        THRU 1150-LOAD-SKU-COST-TABLE-FIN.
032400 
032500     PERFORM 9900-HEADING
032600        THRU 9900-HEADING-FIN.
032700 
032800     READ GUARDRAILS-FILE
032900         AT END
033000             SET NO-MORE-GUARDRAILS TO TRUE
033100     END-READ.
033200 
033300     READ LEVER-FILE
033400         AT END
033500             SET NO-MORE-LEVER TO TRUE
033600     END-READ.
033700 
033800 1000-INITIALIZE-FIN.
033900     EXIT.
034000 
034100 1100-LOAD-BASE-PRICE-TABLE.
034200 
034300     MOVE ZERO TO BPT-COUNT.
034400     MOVE 'Y'  TO TS-MORE-RECS-SW.
034500 
034600     PERFORM 1110-LOAD-ONE-BASE-PRICE
034700        THRU 1110-LOAD-ONE-BASE-PRICE-FIN
034800         UNTIL TS-NO-MORE-RECS.
034900 
035000     CLOSE BASE-PRICE-FILE.
035100 
035200 1100-LOAD-BASE-PRICE-TABLE-FIN.
035300     EXIT.
035400 
035500 1110-LOAD-ONE-BASE-PRICE.
035600 
035700     READ BASE-PRICE-FILE
035800         AT END
035900             MOVE 'N' TO TS-MORE-RECS-SW
036000     END-READ.
036100 
036200     IF NOT TS-NO-MORE-RECS
036300         ADD 1 TO BPT-COUNT
036400         MOVE BP-SKU-ID         TO BPT-SKU-ID(BPT-COUNT)
036500         MOVE BP-PRICE          TO BPT-PRICE(BPT-COUNT)
036600         MOVE BP-EFFECTIVE-DATE TO BPT-EFF-DATE(BPT-COUNT)
036700         MOVE BP-END-DATE       TO BPT-END-DATE(BPT-COUNT)
036800     END-IF.
036900 
037000 1110-LOAD-ONE-BASE-PRICE-FIN.
037100     EXIT.
037200 
037300 1150-LOAD-SKU-COST-TABLE.
037400 
037500     MOVE ZERO TO SCT-COUNT.
037600     MOVE 'Y'  TO TS-MORE-RECS-SW.
037700 
037800     PERFORM 1160-LOAD-ONE-SKU-COST
037900        THRU 1160-LOAD-ONE-SKU-COST-FIN
038000         UNTIL TS-NO-MORE-RECS.
038100 
038200     CLOSE SKU-COST-FILE.
038300 
038400 1150-LOAD-SKU-COST-TABLE-FIN.
038500     EXIT.
038600 
038700 1160-LOAD-ONE-SKU-COST.
038800 
038900     READ SKU-COST-FILE
039000         AT END
039100             MOVE 'N' TO TS-MORE-RECS-SW
039200     END-READ.
039300 
039400     IF NOT TS-NO-MORE-RECS
039500         ADD 1 TO SCT-COUNT
039600         MOVE SC-SKU-ID         TO SCT-SKU-ID(SCT-COUNT)
039700         MOVE SC-COST           TO SCT-COST(SCT-COUNT)
039800         MOVE SC-EFFECTIVE-DATE TO SCT-EFF-DATE(SCT-COUNT)
039900         MOVE SC-END-DATE       TO SCT-END-DATE(SCT-COUNT)
040000     END-IF.
040100 
040200 1160-LOAD-ONE-SKU-COST-FIN.
040300     EXIT.
040400 
040500 2000-PROCESS-EXPERIMENT.
040600 
040700     MOVE 'Y' TO CHECK-PASS-SW.
040800     MOVE SPACES TO CHECK-REASON.
040900     MOVE 'N' TO HAVE-LEVER-SW.
041000     MOVE 'N' TO PC-FOUND-PRICE-SW.
041100     MOVE 'N' TO PC-FOUND-COST-SW.
041200 
041300     PERFORM 2000-SANITY-CHECK
041400        THRU 2000-SANITY-CHECK-FIN.
041500 
041600     PERFORM 2050-MATCH-LEVER
041700        THRU 2050-MATCH-LEVER-FIN.
041800 
041900     IF CHECK-PASSED AND HAVE-LEVER
042000         PERFORM 2100-CONSISTENCY-CHECK
042100            THRU 2100-CONSISTENCY-CHECK-FIN
042200     END-IF.
042300 
042400     IF CHECK-PASSED AND HAVE-LEVER AND PC-FOUND-PRICE
042500         PERFORM 2200-BELOW-COST-CHECK
042600            THRU 2200-BELOW-COST-CHECK-FIN
042700         PERFORM 2300-MAX-DISCOUNT-CHECK
042800            THRU 2300-MAX-DISCOUNT-CHECK-FIN
042900         PERFORM 2400-MAX-MARKUP-CHECK
043000            THRU 2400-MAX-MARKUP-CHECK-FIN
043100         PERFORM 2500-MIN-MARGIN-CHECK
043200            THRU 2500-MIN-MARGIN-CHECK-FIN
043300     END-IF.
043400 
043500     PERFORM 2600-WRITE-DETAIL
043600        THRU 2600-WRITE-DETAIL-FIN.
043700 
043800     READ GUARDRAILS-FILE
043900         AT END
044000             SET NO-MORE-GUARDRAILS TO TRUE
044100     END-READ.
044200 
044300 2000-PROCESS-EXPERIMENT-FIN.
044400     EXIT.
044500 
044600 2000-SANITY-CHECK.
044700 
044800     IF GR-PRICE-FLOOR IS NOT GREATER THAN ZERO
044900         MOVE 'N' TO CHECK-PASS-SW
045000         MOVE 'FLOOR-NOT-POS' TO CHECK-REASON
045100     END-IF.
045200 
045300     IF CHECK-PASSED AND GR-CEILING IS NOT GREATER THAN ZERO
045400         MOVE 'N' TO CHECK-PASS-SW
045500         MOVE 'CEIL-NOT-POS' TO CHECK-REASON
045600     END-IF.
045700 
045800     IF CHECK-PASSED
045900         AND GR-PRICE-FLOOR IS NOT LESS THAN GR-CEILING
046000         MOVE 'N' TO CHECK-PASS-SW
046100         MOVE 'FLOOR-GE-CEIL' TO CHECK-REASON
046200     END-IF.
046300 
046400     IF CHECK-PASSED
046500         AND (GR-MAX-CHANGE-PERCENT IS NOT GREATER THAN ZERO
046600             OR GR-MAX-CHANGE-PERCENT IS GREATER THAN 50)
046700         MOVE 'N' TO CHECK-PASS-SW
046800         MOVE 'PCT-OUT-OF-RANGE' TO CHECK-REASON
046900     END-IF.
047000 
047100 2000-SANITY-CHECK-FIN.
047200     EXIT.
047300 
047400******************************************************PLG00540
047500*  GUARDRAILS-FILE AND LEVER-FILE ARE BOTH SORTED       PLG00550
047600*  ASCENDING BY EXPERIMENT-ID BEFORE THIS JOB RUNS.      PLG00560
047700*  THIS IS A STRAIGHT SEQUENTIAL MATCH-MERGE, NOT A      PLG00570
047800*  RANDOM LOOKUP - LEVER-FILE IS ONLY EVER READ FORWARD. PLG00580
047900*  AN EXPERIMENT WITH NO LEVER ON FILE SIMPLY SKIPS THE  PLG00590
048000*  CONSISTENCY AND PRICE-RULE CHECKS BELOW.  LF, 91.     PLG00600
048100******************************************************PLG00610
048200 
048300 2050-MATCH-LEVER.
048400 
048500     PERFORM 2060-ADVANCE-LEVER
048600        THRU 2060-ADVANCE-LEVER-FIN
048700         UNTIL NO-MORE-LEVER
048800             OR LV-EXPERIMENT-ID IS NOT LESS THAN GR-EXPERIMENT-ID.
048900 
049000     IF NOT NO-MORE-LEVER
049100         AND LV-EXPERIMENT-ID EQUAL TO GR-EXPERIMENT-ID
049200         SET HAVE-LEVER TO TRUE
049300     END-IF.
049400 
049500 2050-MATCH-LEVER-FIN.
049600     EXIT.
049700 
049800 2060-ADVANCE-LEVER.
049900 
050000     READ LEVER-FILE
050100         AT END
050200             SET NO-MORE-LEVER TO TRUE
050300     END-READ.
050400 
050500 2060-ADVANCE-LEVER-FIN.
050600     EXIT.
050700 
050800 2100-CONSISTENCY-CHECK.
050900 
051000     MOVE ZERO TO TS-BP-SUB.
051100     MOVE ZERO TO PC-MIN-BASE-PRICE.
051200     MOVE 'N'  TO PC-FOUND-PRICE-SW.
051300 
051400     PERFORM 2150-FIND-MIN-BASE-PRICE
051500        THRU 2150-FIND-MIN-BASE-PRICE-FIN
051600         UNTIL TS-BP-SUB IS GREATER THAN BPT-COUNT.
051700 
051800     IF NOT PC-FOUND-PRICE
051900         MOVE 'N' TO CHECK-PASS-SW
052000         MOVE 'NO-BASE-PRICE' TO CHECK-REASON
052100     END-IF.
052200 
052300     IF CHECK-PASSED
052400         COMPUTE PC-DISCOUNT-MULT ROUNDED =
052500             1 - (LV-VALUE / 100)
052600         COMPUTE PC-TEST-PRICE ROUNDED =
052700             PC-MIN-BASE-PRICE * PC-DISCOUNT-MULT
052800     END-IF.
052900 
053000     IF CHECK-PASSED
053100         AND (PC-TEST-PRICE IS LESS THAN GR-PRICE-FLOOR
053200             OR PC-TEST-PRICE IS GREATER THAN GR-CEILING)
053300         MOVE 'N' TO CHECK-PASS-SW
053400         MOVE 'OUTSIDE-FLR-CEIL' TO CHECK-REASON
053500     END-IF.
053600 
053700     IF CHECK-PASSED
053800         COMPUTE PC-CHANGE-AMT =
053900             PC-MIN-BASE-PRICE - PC-TEST-PRICE
054000         IF PC-CHANGE-AMT IS LESS THAN ZERO
054100             COMPUTE PC-CHANGE-AMT = PC-CHANGE-AMT * -1
054200         END-IF
054300         COMPUTE PC-CHANGE-PCT ROUNDED =
054400             PC-CHANGE-AMT / PC-MIN-BASE-PRICE * 100
054500     END-IF.
054600 
054700     IF CHECK-PASSED AND PC-CHANGE-PCT IS GREATER THAN
054800         GR-MAX-CHANGE-PERCENT
054900         MOVE 'N' TO CHECK-PASS-SW
055000         MOVE 'CHANGE-PCT-MAX' TO CHECK-REASON
055100     END-IF.
055200 
055300 2100-CONSISTENCY-CHECK-FIN.
055400     EXIT.
055500 
055600 2150-FIND-MIN-BASE-PRICE.
055700 
055800     ADD 1 TO TS-BP-SUB.
055900 
056000     IF TS-BP-SUB IS GREATER THAN BPT-COUNT
056100         GO TO 2150-FIND-MIN-BASE-PRICE-FIN
056200     END-IF.
056300 
056400     IF BPT-SKU-ID(TS-BP-SUB) EQUAL TO LV-SKU-ID
056500         AND BPT-EFF-DATE(TS-BP-SUB) NOT GREATER THAN SD-DATE-NUM
056600         AND (BPT-END-DATE(TS-BP-SUB) EQUAL TO ZERO
056700             OR BPT-END-DATE(TS-BP-SUB) NOT LESS THAN SD-DATE-NUM)
056800         IF NOT PC-FOUND-PRICE
056900             MOVE BPT-PRICE(TS-BP-SUB) TO PC-MIN-BASE-PRICE
057000             SET PC-FOUND-PRICE TO TRUE
057100         ELSE
057200             IF BPT-PRICE(TS-BP-SUB) IS LESS THAN PC-MIN-BASE-PRICE
057300                 MOVE BPT-PRICE(TS-BP-SUB) TO PC-MIN-BASE-PRICE
057400             END-IF
057500         END-IF
057600     END-IF.
057700 
057800 2150-FIND-MIN-BASE-PRICE-FIN.
057900     EXIT.
058000 
058100******************************************************PLG00620
058200*  BELOW-COST/MAX-DISCOUNT/MAX-MARKUP USE THE SAME TEST  PLG00630
058300*  PRICE AND PERCENT-CHANGE FIGURED ABOVE IN THE         PLG00640
058400*  CONSISTENCY CHECK - NO SEPARATE PRICE-RULE CONFIG     PLG00650
058500*  FIELDS EXIST ON GUARDRAILS YET, SO GR-MAX-CHANGE-     PLG00660
058600*  PERCENT DOES DOUBLE DUTY AS THE DISCOUNT/MARKUP       PLG00670
058700*  BOUND.  RH, 93.                                       PLG00680
058800******************************************************PLG00690
058900 
059000 2200-BELOW-COST-CHECK.
059100 
059200     MOVE ZERO TO TS-SC-SUB.
059300 
059400     PERFORM 2210-FIND-SKU-COST
059500        THRU 2210-FIND-SKU-COST-FIN
059600         UNTIL TS-SC-SUB IS GREATER THAN SCT-COUNT
059700             OR PC-FOUND-COST.
059800 
059900     IF PC-FOUND-COST AND PC-TEST-PRICE IS LESS THAN PC-UNIT-COST
060000         MOVE 'N' TO CHECK-PASS-SW
060100         MOVE 'BELOW-COST' TO CHECK-REASON
060200     END-IF.
060300 
060400 2200-BELOW-COST-CHECK-FIN.
060500     EXIT.
060600 
060700 2210-FIND-SKU-COST.
060800 
060900     ADD 1 TO TS-SC-SUB.
061000 
061100     IF TS-SC-SUB IS GREATER THAN SCT-COUNT
061200         GO TO 2210-FIND-SKU-COST-FIN
061300     END-IF.
061400 
061500     IF SCT-SKU-ID(TS-SC-SUB) EQUAL TO LV-SKU-ID
061600         AND SCT-EFF-DATE(TS-SC-SUB) NOT GREATER THAN SD-DATE-NUM
061700         AND (SCT-END-DATE(TS-SC-SUB) EQUAL TO ZERO
061800             OR SCT-END-DATE(TS-SC-SUB) NOT LESS THAN SD-DATE-NUM)
061900         MOVE SCT-COST(TS-SC-SUB) TO PC-UNIT-COST
062000         SET PC-FOUND-COST TO TRUE
062100     END-IF.
062200 
062300 2210-FIND-SKU-COST-FIN.
062400     EXIT.
062500 
062600 2300-MAX-DISCOUNT-CHECK.
062700 
062800     IF CHECK-PASSED
062900         AND PC-TEST-PRICE IS LESS THAN PC-MIN-BASE-PRICE
063000         AND PC-CHANGE-PCT IS GREATER THAN GR-MAX-CHANGE-PERCENT
063100         MOVE 'N' TO CHECK-PASS-SW
063200         MOVE 'MAX-DISCOUNT-EXCD' TO CHECK-REASON
063300     END-IF.
063400 
063500 2300-MAX-DISCOUNT-CHECK-FIN.
063600     EXIT.
063700 
063800 2400-MAX-MARKUP-CHECK.
063900 
064000     IF CHECK-PASSED
064100         AND PC-TEST-PRICE IS GREATER THAN PC-MIN-BASE-PRICE
064200         AND PC-CHANGE-PCT IS GREATER THAN GR-MAX-CHANGE-PERCENT
064300         MOVE 'N' TO CHECK-PASS-SW
064400         MOVE 'MAX-MARKUP-EXCD' TO CHECK-REASON
064500     END-IF.
064600 
064700 2400-MAX-MARKUP-CHECK-FIN.
064800     EXIT.
064900 
065000******************************************************PLG00700
065100*  MIN-MARGIN CHECK.  GR-MIN-MARGIN-PERCENT WAS ADDED    PLG00710
065200*  TO THE GUARDRAILS RECORD PER PR00298 - REJECT THE    PLG00720
065300*  LEVER IF (TESTPRICE-COST)/TESTPRICE*100 FALLS BELOW   PLG00730
065400*  THE COMMITTEE'S FLOOR.  A ZERO THRESHOLD MEANS NO     PLG00740
065500*  MINIMUM IS ENFORCED FOR THIS EXPERIMENT (OLDER        PLG00750
065600*  GUARDRAIL ROWS MIGRATED WITH THE FIELD UNPOPULATED).  PLG00760
065700*  RH, 02.                                               PLG00770
065800******************************************************PLG00780
065900 
066000 2500-MIN-MARGIN-CHECK.

066100     IF CHECK-PASSED
066200         AND PC-FOUND-COST
066300         AND GR-MIN-MARGIN-PERCENT IS GREATER THAN ZERO
066400         AND PC-TEST-PRICE IS GREATER THAN ZERO
066500         COMPUTE PG-MARGIN-PERCENT ROUNDED =
066600             (PC-TEST-PRICE - PC-UNIT-COST) / PC-TEST-PRICE * 100
066700         IF PG-MARGIN-PERCENT IS LESS THAN GR-MIN-MARGIN-PERCENT
066800             MOVE 'N' TO CHECK-PASS-SW
066900             MOVE 'MIN-MARGIN-SHORT' TO CHECK-REASON
067000         END-IF
067100     END-IF.

067200 2500-MIN-MARGIN-CHECK-FIN.
067300     EXIT.
067400 
067500 2600-WRITE-DETAIL.
067600 
067700     MOVE GR-EXPERIMENT-ID TO O-EXPERIMENT-ID.
067800 
067900     IF CHECK-PASSED
068000         MOVE 'PASS'  TO O-RESULT
068100         MOVE SPACES  TO O-REASON
068200         ADD 1 TO PASS-COUNT
068300     ELSE
068400         MOVE 'FAIL'  TO O-RESULT
068500         MOVE CHECK-REASON TO O-REASON
068600         ADD 1 TO FAIL-COUNT
068700     END-IF.
068800 
068900     WRITE RPTLINE FROM DETAIL-LINE
069000         AT EOP
069100             PERFORM 9900-HEADING
069200                THRU 9900-HEADING-FIN.
069300 
069400 2600-WRITE-DETAIL-FIN.
069500     EXIT.
069600 
069700 3000-CLOSING.
069800 
069900     MOVE PASS-COUNT TO O-PASS-COUNT.
070000     MOVE FAIL-COUNT TO O-FAIL-COUNT.
070100 
070200     WRITE RPTLINE FROM BLANK-LINE.
070300     WRITE RPTLINE FROM GRANDTOTAL-LINE.
070400 
070500     CLOSE GUARDRAILS-FILE.
070600     CLOSE LEVER-FILE.
070700     CLOSE BASE-PRICE-FILE.
070800     CLOSE SKU-COST-FILE.
070900     CLOSE GUARDRAIL-REPORT.
071000 
071100 3000-CLOSING-FIN.
071200     EXIT.
071300 
071400 9900-HEADING.
071500 
071600     ADD 1 TO C-PCTR.
071700     MOVE C-PCTR TO O-PCTR.
071800 
071900     WRITE RPTLINE FROM COMPANY-TITLE-LINE
072000         AFTER ADVANCING PAGE.
072100     WRITE RPTLINE FROM HEADING-LINE
072200         AFTER ADVANCING 2 LINES.
072300     WRITE RPTLINE FROM AUTHOR-HEADING-LINE
072400         AFTER ADVANCING 1 LINE.
072500     WRITE RPTLINE FROM BLANK-LINE
072600         AFTER ADVANCING 1 LINE.
072700     WRITE RPTLINE FROM COLUMN-HEADING-LINE
072800         AFTER ADVANCING 2 LINES.
072900     WRITE RPTLINE FROM BLANK-LINE
073000         AFTER ADVANCING 1 LINE.
073100 
073200 9900-HEADING-FIN.
073300     EXIT.
