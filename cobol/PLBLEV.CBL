000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBLEV.
000300 AUTHOR.                 P. SZABO.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           06-19-89.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.

000800******************************************************PLV00010
000900*  PRICING LAB - LEVER FIELD VALIDATOR                *PLV00020
001000*  READS THE EXPERIMENT HEADER FILE AND, FOR EACH      *PLV00030
001100*  EXPERIMENT THAT HAS A LEVER ON FILE, CHECKS THE     *PLV00040
001200*  LEVER AGAINST THE LAB CHARTER RULES - LEVER TYPE,   *PLV00050
001300*  DISCOUNT RANGE, SCOPE MEMBERSHIP AND DRAFT-ONLY     *PLV00060
001400*  CONFIGURATION.  THIS IS AN AUDIT LISTING ONLY - IT  *PLV00070
001500*  DOES NOT ALTER THE LEVER FILE.                      *PLV00080
001600******************************************************PLV00090
001700*                                                      *PLV00100
001800*  CHANGE LOG                                          *PLV00110
001900*  -------------------------------------------------   *PLV00120
002000*  06-19-89  PS  ORIGINAL PROGRAM.  CHECKS LEVER-TYPE  *PLV00130
002100*            AND DISCOUNT RANGE ONLY.  PR00177.        *PLV00140
002200*  02-08-90  PS  ADDED SCOPE-MEMBERSHIP CHECK - LEVER  *PLV00150
002300*            SKU MUST HAVE A SCOPE-ENTRY ROW ON FILE.  *PLV00160
002400*            PR00201.                                  *PLV00170
002500*  07-23-91  LF  ADDED DRAFT-ONLY CHECK.  LEVERS MAY   *PLV00180
002600*            ONLY BE CONFIGURED WHILE THE EXPERIMENT   *PLV00190
002700*            IS IN DRAFT STATUS.  CR-1991-062.         *PLV00200
002800*  01-09-95  RH  EXPERIMENTS WITH NO LEVER ON FILE ARE *PLV00210
002900*            NOW SKIPPED (NOT A FAILURE) RATHER THAN   *PLV00220
003000*            LISTED AS NO-LEVER-FOUND.  PR00266.       *PLV00230
003100*  08-19-98  TM  Y2K REMEDIATION - ALL DATE FIELDS      PLV00240
003200*            CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR MATH. *PLV00250
003300*            Y2K-0098.                                 *PLV00260
003400*  03-21-02  RH  C-PCTR/PASS-COUNT/FAIL-COUNT/SKIP-COUNT*PLV00262
003500*            MOVED TO 77-LEVEL ITEMS PER SHOP STANDARD. *PLV00264
003600*            PR00299.                                  *PLV00266
003700******************************************************PLV00270

003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.

004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.

004400     SELECT EXP-HEADER-FILE
004500         ASSIGN TO EXPHDR
004600         ORGANIZATION IS SEQUENTIAL.

004700     SELECT LEVER-FILE
004800         ASSIGN TO LEVERFIL
004900         ORGANIZATION IS SEQUENTIAL.

005000     SELECT SCOPE-ENTRY-FILE
005100         ASSIGN TO SCOPEFIL
005200         ORGANIZATION IS SEQUENTIAL.

005300     SELECT LEVER-REPORT
005400         ASSIGN TO LEVRPT
005500         ORGANIZATION IS SEQUENTIAL.


005600 DATA DIVISION.
005700 FILE SECTION.

005800 FD  EXP-HEADER-FILE
005900     LABEL RECORD IS STANDARD
006000     RECORD CONTAINS 76 CHARACTERS
006100     DATA RECORD IS EXP-HEADER-REC.

006200 01  EXP-HEADER-REC.
006300     05  EH-EXPERIMENT-ID        PIC X(36).
006400     05  EH-STATUS               PIC X(20).
006500     05  EH-START-DATE           PIC 9(8).
006600     05  EH-END-DATE             PIC 9(8).
006700     05  FILLER                  PIC X(4).

006800 FD  LEVER-FILE
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 72 CHARACTERS
007100     DATA RECORD IS LEVER-REC.

007200 01  LEVER-REC.
007300     05  LV-EXPERIMENT-ID        PIC X(36).
007400     05  LV-SKU-ID               PIC X(36) REDEFINES
007500                                  LV-EXPERIMENT-ID.
007600     05  LV-TYPE                 PIC X(20).
007700     05  LV-VALUE                PIC S9(8)V9(4) SIGN IS TRAILING.
007800     05  LV-VALUE-OLD             PIC S9(5)V9(2) SIGN IS TRAILING
007900                                  REDEFINES LV-VALUE.
008000     05  FILLER                  PIC X(4).

008100*    LV-VALUE-OLD REDEFINES LV-VALUE - THE ORIGINAL 2-DECIMAL
008200*    DISCOUNT FIELD BEFORE THE VALUE WAS WIDENED TO 4 DECIMAL
008300*    PLACES PER PR00177.  NEVER REFERENCED BY THIS PROGRAM.
008400*    LEFT IN PLACE RATHER THAN RIPPED OUT SO THE RECORD
008500*    LENGTH DOES NOT SHIFT AGAIN.  USE LV-VALUE, NOT THIS ONE.

008600*    LV-SKU-ID REDEFINES LV-EXPERIMENT-ID HERE, THE SAME AS IN
008700*    PLBSIMR.  THIS JOB ONLY EVER LOOKS AT ONE OR THE OTHER FOR A
008800*    GIVEN LEVER ROW, NEVER BOTH AT ONCE, SO THE COLLAPSED OVERLAY
008900*    COSTS NOTHING.  KEPT THIS WAY FOR BYTE-PARITY WITH THE OTHER
009000*    LEVER-FILE READERS IN THE SUITE.

009100 FD  SCOPE-ENTRY-FILE
009200     LABEL RECORD IS STANDARD
009300     RECORD CONTAINS 111 CHARACTERS
009400     DATA RECORD IS SCOPE-ENTRY-REC.

009500 01  SCOPE-ENTRY-REC.
009600     05  SE-EXPERIMENT-ID        PIC X(36).
009700     05  SE-STORE-ID             PIC X(36).
009800     05  SE-SKU-ID               PIC X(36).
009900     05  SE-IS-TEST-GROUP        PIC X(1).
010000         88  SE-TEST-GROUP           VALUE 'Y'.
010100         88  SE-CONTROL-GROUP        VALUE 'N'.
010200     05  FILLER                  PIC X(2).

010300 FD  LEVER-REPORT
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     LINAGE IS 60 WITH FOOTING AT 55
010700     DATA RECORD IS RPTLINE.

010800 01  RPTLINE                     PIC X(132).


010900 WORKING-STORAGE SECTION.
011000*    PR00299 RH - STANDALONE COUNTERS KEPT AT THE 77-LEVEL
011100*    PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
011200 77  C-PCTR                  PIC 99      COMP    VALUE ZERO.
011300 77  PASS-COUNT              PIC 9(5)    COMP-3  VALUE ZERO.
011400 77  FAIL-COUNT              PIC 9(5)    COMP-3  VALUE ZERO.
011500 77  SKIP-COUNT              PIC 9(5)    COMP-3  VALUE ZERO.

011600 01  WORK-AREA.
011700     05  MORE-HEADERS-SW         PIC X(1)    VALUE 'Y'.
011800         88  NO-MORE-HEADERS         VALUE 'N'.
011900     05  MORE-LEVER-SW           PIC X(1)    VALUE 'Y'.
012000         88  NO-MORE-LEVER            VALUE 'N'.
012100     05  HAVE-LEVER-SW           PIC X(1)    VALUE 'N'.
012200         88  HAVE-LEVER               VALUE 'Y'.
012300     05  CHECK-PASS-SW           PIC X(1)    VALUE 'Y'.
012400         88  CHECK-PASSED             VALUE 'Y'.
012500     05  CHECK-REASON            PIC X(17)   VALUE SPACES.
012600     05  FILLER                  PIC X(4).

012700 01  SCOPE-TABLE-KEYS.
012800     05  SCP-COUNT               PIC 9(5)    COMP    VALUE ZERO.
012900     05  TS-SCP-SUB              PIC 9(5)    COMP    VALUE ZERO.
013000     05  TS-MORE-RECS-SW         PIC X(1)    VALUE 'Y'.
013100         88  TS-NO-MORE-RECS         VALUE 'N'.
013200     05  FILLER                  PIC X(4).

013300 01  SCOPE-TABLE.
013400     05  SCP-ENTRY OCCURS 500 TIMES.
013500         10  SCP-EXPERIMENT-ID   PIC X(36).
013600         10  SCP-SKU-ID          PIC X(36).
013700     05  FILLER                  PIC X(4)   VALUE SPACES.

013800*    SCOPE-TABLE DROPS STORE-ID AND THE TEST/CONTROL FLAG - THIS
013900*    JOB ONLY NEEDS TO KNOW WHETHER THE LEVER'S SKU APPEARS
014000*    SOMEWHERE IN THE EXPERIMENT'S SCOPE, NOT WHICH STORES OR
014100*    WHICH SIDE OF THE TEST.  SAME SCOPING CHOICE AS BPT-ENTRY
014200*    IN PLBGRD DROPPING STORE-ID.

014300 01  LEVER-CALC-AREA.
014400     05  LC-MIN-VALUE            PIC S9(3)V99   COMP-3  VALUE ZERO.
014500     05  LC-MAX-VALUE            PIC S9(3)V99   COMP-3  VALUE 50.
014600     05  FILLER                  PIC X(4).

014700 01  SYS-DATE.
014800     05  SD-YEAR                 PIC 9(4).
014900     05  SD-MONTH                PIC 9(2).
015000     05  SD-DAY                  PIC 9(2).
015100     05  FILLER                  PIC X(2).

015200 01  SYS-DATE-N REDEFINES SYS-DATE.
015300     05  SD-DATE-NUM             PIC 9(8).
015400     05  FILLER                  PIC X(2).

015500 01  COMPANY-TITLE-LINE.
015600     05  FILLER                  PIC X(6)    VALUE SPACES.
015700     05  FILLER                  PIC X(40)
015800         VALUE 'MERIDIAN RETAIL SYSTEMS - PRICING LAB'.
015900     05  FILLER                  PIC X(86)   VALUE SPACES.

016000 01  HEADING-LINE.
016100     05  FILLER                  PIC X(6)    VALUE SPACES.
016200     05  FILLER                  PIC X(38)
016300         VALUE 'LEVER FIELD VALIDATION LISTING'.
016400     05  FILLER                  PIC X(10)   VALUE SPACES.
016500     05  FILLER                  PIC X(5)    VALUE 'DATE:'.
016600     05  O-DATE                  PIC X(10).
016700     05  FILLER                  PIC X(63)   VALUE SPACES.

016800 01  AUTHOR-HEADING-LINE.
016900     05  FILLER                  PIC X(6)    VALUE SPACES.
017000     05  FILLER                  PIC X(24)
017100         VALUE 'PROGRAM PLBLEV - PS/LF'.
017200     05  FILLER                  PIC X(102)  VALUE SPACES.

017300 01  COLUMN-HEADING-LINE.
017400     05  FILLER                  PIC X(6)    VALUE SPACES.
017500     05  FILLER                  PIC X(38)   VALUE 'EXPERIMENT-ID'.
017600     05  FILLER                  PIC X(10)   VALUE 'LEVER-TYPE'.
017700     05  FILLER                  PIC X(10)   VALUE 'DISCOUNT%'.
017800     05  FILLER                  PIC X(8)    VALUE 'RESULT'.
017900     05  FILLER                  PIC X(18)   VALUE 'REASON'.
018000     05  FILLER                  PIC X(42)   VALUE SPACES.

018100 01  DETAIL-LINE.
018200     05  FILLER                  PIC X(6)    VALUE SPACES.
018300     05  O-EXPERIMENT-ID         PIC X(36).
018400     05  FILLER                  PIC X(2)    VALUE SPACES.
018500     05  O-LEVER-TYPE            PIC X(18).
018600     05  FILLER                  PIC X(2)    VALUE SPACES.
018700     05  O-DISCOUNT-PCT          PIC ZZZ9.99.
018800     05  FILLER                  PIC X(3)    VALUE SPACES.
018900     05  O-RESULT                PIC X(4).
019000     05  FILLER                  PIC X(4)    VALUE SPACES.
019100     05  O-REASON                PIC X(17).
019200     05  FILLER                  PIC X(33)   VALUE SPACES.

019300 01  GRANDTOTAL-LINE.
019400     05  FILLER                  PIC X(6)    VALUE SPACES.
019500     05  FILLER                  PIC X(23)   VALUE 'TOTAL LEVERS PASS:'.
019600     05  O-PASS-COUNT            PIC ZZZZ9.
019700     05  FILLER                  PIC X(5)    VALUE SPACES.
019800     05  FILLER                  PIC X(23)   VALUE 'TOTAL LEVERS FAIL:'.
019900     05  O-FAIL-COUNT            PIC ZZZZ9.
020000     05  FILLER                  PIC X(5)    VALUE SPACES.
020100     05  FILLER                  PIC X(23)   VALUE 'TOTAL SKIPPED:'.
020200     05  O-SKIP-COUNT            PIC ZZZZ9.
020300     05  FILLER                  PIC X(32)   VALUE SPACES.

020400 01  BLANK-LINE                  PIC X(132)  VALUE SPACES.


020500 PROCEDURE DIVISION.

020600 0000-PLBLEV.

020700     PERFORM 1000-INITIALIZE
020800        THRU 1000-INITIALIZE-FIN.

020900     PERFORM 2000-PROCESS-HEADER
021000        THRU 2000-PROCESS-HEADER-FIN
021100        UNTIL NO-MORE-HEADERS.

021200     PERFORM 3000-CLOSING
021300        THRU 3000-CLOSING-FIN.

021400     STOP RUN.

021500 0000-PLBLEV-FIN.
021600     EXIT.

021700 1000-INITIALIZE.

021800     ACCEPT SYS-DATE FROM DATE YYYYMMDD.

021900     STRING SD-MONTH '/' SD-DAY '/' SD-YEAR
022000         DELIMITED BY SIZE INTO O-DATE.

022100     OPEN INPUT  EXP-HEADER-FILE.
022200     OPEN INPUT  LEVER-FILE.
022300     OPEN INPUT  SCOPE-ENTRY-FILE.
022400     OPEN OUTPUT LEVER-REPORT.

022500     PERFORM 1100-LOAD-SCOPE-TABLE
022600        THRU 1100-LOAD-SCOPE-TABLE-FIN.

022700     PERFORM 9900-HEADING
022800        THRU 9900-HEADING-FIN.

022900     READ EXP-HEADER-FILE
023000         AT END
023100             SET NO-MORE-HEADERS TO TRUE.

023200     READ LEVER-FILE
023300         AT END
023400             SET NO-MORE-LEVER TO TRUE.

023500 1000-INITIALIZE-FIN.
023600     EXIT.

023700 1100-LOAD-SCOPE-TABLE.

023800     MOVE 'Y' TO TS-MORE-RECS-SW.

023900     PERFORM 1110-LOAD-ONE-SCOPE-ENTRY
024000        THRU 1110-LOAD-ONE-SCOPE-ENTRY-FIN
024100        UNTIL TS-NO-MORE-RECS.

024200     CLOSE SCOPE-ENTRY-FILE.
024300     OPEN INPUT SCOPE-ENTRY-FILE.

024400 1100-LOAD-SCOPE-TABLE-FIN.
024500     EXIT.

024600 1110-LOAD-ONE-SCOPE-ENTRY.

024700     READ SCOPE-ENTRY-FILE
024800         AT END
024900             SET TS-NO-MORE-RECS TO TRUE
025000             GO TO 1110-LOAD-ONE-SCOPE-ENTRY-FIN.

025100     ADD 1 TO SCP-COUNT.
025200     MOVE SE-EXPERIMENT-ID TO SCP-EXPERIMENT-ID(SCP-COUNT).
025300     MOVE SE-SKU-ID        TO SCP-SKU-ID(SCP-COUNT).

025400 1110-LOAD-ONE-SCOPE-ENTRY-FIN.
025500     EXIT.

025600 2000-PROCESS-HEADER.

025700     MOVE 'N' TO HAVE-LEVER-SW.
025800     MOVE 'Y' TO CHECK-PASS-SW.
025900     MOVE SPACES TO CHECK-REASON.

026000     PERFORM 2050-MATCH-LEVER
026100        THRU 2050-MATCH-LEVER-FIN.

026200     IF HAVE-LEVER
026300         PERFORM 2100-VALIDATE-LEVER
026400            THRU 2100-VALIDATE-LEVER-FIN
026500         PERFORM 2600-WRITE-DETAIL
026600            THRU 2600-WRITE-DETAIL-FIN
026700     ELSE
026800         ADD 1 TO SKIP-COUNT.

026900     READ EXP-HEADER-FILE
027000         AT END
027100             SET NO-MORE-HEADERS TO TRUE.

027200 2000-PROCESS-HEADER-FIN.
027300     EXIT.

027400*    LEVER-FILE CARRIES AT MOST ONE ROW PER EXPERIMENT - "EXACTLY
027500*    ONE LEVER PER EXPERIMENT (V0)" FROM THE LAB CHARTER - SO A
027600*    STRAIGHT KEY MATCH AGAINST THE HEADER'S EXPERIMENT-ID IS ALL
027700*    THAT IS NEEDED HERE, THE SAME SEQUENTIAL MATCH-MERGE USED IN
027800*    PLBGRD AGAINST THIS SAME FILE.

027900 2050-MATCH-LEVER.

028000     IF NO-MORE-LEVER
028100         GO TO 2050-MATCH-LEVER-FIN.

028200     PERFORM 2060-ADVANCE-LEVER
028300        THRU 2060-ADVANCE-LEVER-FIN
028400        UNTIL NO-MORE-LEVER
028500           OR LV-EXPERIMENT-ID NOT LESS THAN EH-EXPERIMENT-ID.

028600     IF (NOT NO-MORE-LEVER)
028700        AND LV-EXPERIMENT-ID EQUAL TO EH-EXPERIMENT-ID
028800         SET HAVE-LEVER TO TRUE.

028900 2050-MATCH-LEVER-FIN.
029000     EXIT.

029100 2060-ADVANCE-LEVER.

029200     READ LEVER-FILE
029300         AT END
029400             SET NO-MORE-LEVER TO TRUE.

029500 2060-ADVANCE-LEVER-FIN.
029600     EXIT.

029700 2100-VALIDATE-LEVER.

029800     IF EH-STATUS NOT EQUAL TO 'DRAFT'
029900         SET CHECK-PASSED TO FALSE
030000         MOVE 'NOT-DRAFT' TO CHECK-REASON
030100         GO TO 2100-VALIDATE-LEVER-FIN.

030200     IF LV-TYPE NOT EQUAL TO 'PRICE_DISCOUNT'
030300         SET CHECK-PASSED TO FALSE
030400         MOVE 'BAD-LEVER-TYPE' TO CHECK-REASON
030500         GO TO 2100-VALIDATE-LEVER-FIN.

030600     IF LV-VALUE NOT GREATER THAN LC-MIN-VALUE
030700        OR LV-VALUE GREATER THAN LC-MAX-VALUE
030800         SET CHECK-PASSED TO FALSE
030900         MOVE 'VALUE-OUT-OF-RANGE' TO CHECK-REASON
031000         GO TO 2100-VALIDATE-LEVER-FIN.

031100     PERFORM 2150-FIND-SCOPE-ENTRY
031200        THRU 2150-FIND-SCOPE-ENTRY-FIN.

031300 2100-VALIDATE-LEVER-FIN.
031400     EXIT.

031500 2150-FIND-SCOPE-ENTRY.

031600     MOVE ZERO TO TS-SCP-SUB.
031700     MOVE 'Y' TO TS-MORE-RECS-SW.

031800     PERFORM 2160-SCAN-SCOPE-TABLE
031900        THRU 2160-SCAN-SCOPE-TABLE-FIN
032000        UNTIL TS-NO-MORE-RECS
032100           OR TS-SCP-SUB EQUAL TO SCP-COUNT.

032200     IF TS-NO-MORE-RECS
032300         CONTINUE
032400     ELSE
032500         SET CHECK-PASSED TO FALSE
032600         MOVE 'SKU-NOT-IN-SCOPE' TO CHECK-REASON.

032700 2150-FIND-SCOPE-ENTRY-FIN.
032800     EXIT.

032900 2160-SCAN-SCOPE-TABLE.

033000     ADD 1 TO TS-SCP-SUB.

033100     IF SCP-EXPERIMENT-ID(TS-SCP-SUB) EQUAL TO LV-EXPERIMENT-ID
033200        AND SCP-SKU-ID(TS-SCP-SUB)    EQUAL TO LV-SKU-ID
033300         SET TS-NO-MORE-RECS TO TRUE.

033400 2160-SCAN-SCOPE-TABLE-FIN.
033500     EXIT.

033600 2600-WRITE-DETAIL.

033700     MOVE LV-EXPERIMENT-ID  TO O-EXPERIMENT-ID.
033800     MOVE LV-TYPE           TO O-LEVER-TYPE.
033900     MOVE LV-VALUE          TO O-DISCOUNT-PCT.
034000     MOVE CHECK-REASON      TO O-REASON.

034100     IF CHECK-PASSED
034200         MOVE 'PASS' TO O-RESULT
034300         ADD 1 TO PASS-COUNT
034400     ELSE
034500         MOVE 'FAIL' TO O-RESULT
034600         ADD 1 TO FAIL-COUNT.

034700     WRITE RPTLINE FROM DETAIL-LINE
034800         AT EOP
034900             PERFORM 9900-HEADING
035000                THRU 9900-HEADING-FIN.

035100 2600-WRITE-DETAIL-FIN.
035200     EXIT.

035300 3000-CLOSING.

035400     WRITE RPTLINE FROM BLANK-LINE.

035500     MOVE PASS-COUNT TO O-PASS-COUNT.
035600     MOVE FAIL-COUNT TO O-FAIL-COUNT.
035700     MOVE SKIP-COUNT TO O-SKIP-COUNT.

035800     WRITE RPTLINE FROM GRANDTOTAL-LINE.

035900     CLOSE EXP-HEADER-FILE.
036000     CLOSE LEVER-FILE.
036100     CLOSE SCOPE-ENTRY-FILE.
036200     CLOSE LEVER-REPORT.

036300 3000-CLOSING-FIN.
036400     EXIT.

036500 9900-HEADING.

036600     ADD 1 TO C-PCTR.
036700     WRITE RPTLINE FROM COMPANY-TITLE-LINE
036800         AFTER ADVANCING PAGE.
036900     WRITE RPTLINE FROM HEADING-LINE
037000         AFTER ADVANCING 1 LINE.
037100     WRITE RPTLINE FROM AUTHOR-HEADING-LINE
037200         AFTER ADVANCING 1 LINE.
037300     WRITE RPTLINE FROM BLANK-LINE
037400         AFTER ADVANCING 1 LINE.
037500     WRITE RPTLINE FROM COLUMN-HEADING-LINE
037600         AFTER ADVANCING 1 LINE.
037700     WRITE RPTLINE FROM BLANK-LINE
037800         AFTER ADVANCING 1 LINE.

037900 9900-HEADING-FIN.
038000     EXIT.
