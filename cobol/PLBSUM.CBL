000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBSUM.
000300 AUTHOR.                 D. OKONKWO.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           04-22-88.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.
000800 
000900******************************************************PLU00010
001000*  PRICING LAB - SUBMISSION READINESS GATE            *PLU00020
001100*  RUN BEFORE A DRAFT EXPERIMENT IS ALLOWED TO MOVE TO *PLU00030
001200*  PENDING_APPROVAL.  AN EXPERIMENT MAY NOT BE         *PLU00040
001300*  SUBMITTED UNLESS IT HAS A COMPLETE, SANE GUARDRAILS *PLU00050
001400*  ROW AND THAT ROW IS CONSISTENT WITH THE EXPERIMENT'S*PLU00060
001500*  OWN LEVER AND REFERENCE PRICES.  WRITES ONE LINE TO *PLU00070
001600*  THE GATE RESULT FILE FOR PLBSUE TO REPORT ON.       *PLU00080
001700******************************************************PLU00090
001800*                                                      PLU00100
001900*  CHANGE LOG                                          PLU00110
002000*  -------------------------------------------------    PLU00120
002100*  04-22-88  DO  ORIGINAL PROGRAM.  SANITY CHECKS ONLY. PLU00130
002200*            CR-1988-029.                               PLU00140
002300*  02-09-89  PS  ADDED LEVER/BASE-PRICE CONSISTENCY      PLU00150
002400*            CHECK TO THE GATE, NOT JUST GUARDRAILS      PLU00160
002500*            SANITY.  PR00133.                           PLU00170
002600*  08-30-90  LF  GATE NOW REJECTS ANY EXPERIMENT NOT     PLU00180
002700*            CURRENTLY IN DRAFT STATUS.  PR00191.        PLU00190
002800*  03-11-94  RH  REASON TEXT SHORTENED TO FIT GATE        PLU00200
002900*            RESULT RECORD, SEE PLBSUE FOR FULL LIST.    PLU00210
003000*            PR00255.                                    PLU00220
003100*  09-14-98  TM  Y2K REMEDIATION - NO DATE FIELDS TOUCHEDPLU00230
003200*            BY THIS PROGRAM, VERIFIED CENTURY-SAFE ON   PLU00240
003300*            THE HEADER IT READS.  Y2K-0098.              PLU00250
003400*  03-21-02  RH  GATE-PASS-SW AND THE HAVE-GUARDRAILS/    PLU00252
003500*            HAVE-LEVER SWITCHES MOVED TO 77-LEVEL ITEMS  PLU00254
003600*            PER SHOP STANDARD.  PR00299.                 PLU00256
003700******************************************************PLU00260
003800 
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600 
004700     SELECT EXP-HEADER-FILE
004800         ASSIGN TO EXPHDR
004900         ORGANIZATION IS SEQUENTIAL.
005000 
005100     SELECT GUARDRAILS-FILE
005200         ASSIGN TO GRDFIL
005300         ORGANIZATION IS SEQUENTIAL.
005400 
005500     SELECT LEVER-FILE
005600         ASSIGN TO LEVERFIL
005700         ORGANIZATION IS SEQUENTIAL.
005800 
005900     SELECT BASE-PRICE-FILE
006000         ASSIGN TO BASEPRCE
006100         ORGANIZATION IS SEQUENTIAL.
006200 
006300     SELECT GATE-RESULT-FILE
006400         ASSIGN TO GATERSLT
006500         ORGANIZATION IS SEQUENTIAL.
006600 
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000 
007100 FD  EXP-HEADER-FILE
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 76 CHARACTERS
007400     DATA RECORD IS EXP-HEADER-REC.
007500 
007600 01  EXP-HEADER-REC.
007700     05  EH-EXPERIMENT-ID        PIC X(36).
007800     05  EH-STATUS               PIC X(20).
007900     05  EH-START-DATE           PIC 9(8).
008000     05  EH-END-DATE             PIC 9(8).
008100     05  FILLER                  PIC X(4).
008200 
008300 FD  GUARDRAILS-FILE
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 69 CHARACTERS
008600     DATA RECORD IS GUARDRAILS-REC.
008700 
008800 01  GUARDRAILS-REC.
008900     05  GR-EXPERIMENT-ID        PIC X(36).
009000     05  GR-PRICE-FLOOR          PIC S9(10)V99 SIGN IS TRAILING.
009100     05  GR-PRICE-CEILING        PIC S9(10)V99 SIGN IS TRAILING
009200                                  REDEFINES GR-PRICE-FLOOR.
009300     05  GR-CEILING              PIC S9(10)V99 SIGN IS TRAILING.
009400     05  GR-MAX-CHANGE-PERCENT   PIC S9(3)V99  SIGN IS TRAILING.
009500     05  FILLER                  PIC X(4).
009600 
009700******************************************************PLU00270
009800*  THE GR-PRICE-CEILING REDEFINE ABOVE DOES NOT OVERLAY*PLU00280
009900*  ANYTHING USEFUL - IT WAS A FALSE START WHEN THE      PLU00290
010000*  SECOND AMOUNT WAS ADDED IN 88 AND WAS NEVER CLEANED  PLU00300
010100*  UP.  USE GR-CEILING, NOT THIS ONE.  DO, 88.          *PLU00310
010200******************************************************PLU00320
010300 
010400 FD  LEVER-FILE
010500     LABEL RECORD IS STANDARD
010600     RECORD CONTAINS 70 CHARACTERS
010700     DATA RECORD IS LEVER-REC.
010800 
010900 01  LEVER-REC.
011000     05  LV-SKU-ID               PIC X(36).
011100*    LV-EXPERIMENT-ID KEPT BELOW SOLELY SO THIS LAYOUT LINES  PLU00325
011200*    UP BYTE-FOR-BYTE WITH PLBSIMR'S LEVER-REC - THIS FILE IS PLU00326
011300*    PRE-FILTERED TO ONE EXPERIMENT BEFORE IT REACHES US.     PLU00327
011400     05  LV-EXPERIMENT-ID        PIC X(36)      REDEFINES
011500                                  LV-SKU-ID.
011600     05  LV-TYPE                 PIC X(20).
011700     05  LV-VALUE                PIC S9(8)V9(4) SIGN IS TRAILING.
011800     05  FILLER                  PIC X(2).
011900 
012000 FD  BASE-PRICE-FILE
012100     LABEL RECORD IS STANDARD
012200     RECORD CONTAINS 103 CHARACTERS
012300     DATA RECORD IS BASE-PRICE-REC.
012400 
012500 01  BASE-PRICE-REC.
012600     05  BP-SKU-ID               PIC X(36).
012700     05  BP-STORE-ID             PIC X(36).
012800     05  BP-PRICE                PIC S9(10)V99 SIGN IS TRAILING.
012900     05  BP-EFFECTIVE-DATE       PIC 9(8).
013000     05  BP-EFFECTIVE-DATE-X     REDEFINES BP-EFFECTIVE-DATE.
013100         10  BP-EFF-CCYY             PIC 9(4).
013200         10  BP-EFF-MM               PIC 99.
013300         10  BP-EFF-DD               PIC 99.
013400     05  BP-END-DATE             PIC 9(8).
013500     05  FILLER                  PIC X(3).
013600 
013700 FD  GATE-RESULT-FILE
013800     LABEL RECORD IS OMITTED
013900     RECORD CONTAINS 64 CHARACTERS
014000     DATA RECORD IS GATE-RESULT-REC.
014100 
014200 01  GATE-RESULT-REC.
014300     05  GT-EXPERIMENT-ID        PIC X(36).
014400     05  GT-GATE-STATUS          PIC X(8).
014500     05  GT-REASON-CODE          PIC X(16).
014600     05  FILLER                  PIC X(4).
014700 
014800 WORKING-STORAGE SECTION.
014900*    PR00299 RH - STANDALONE SWITCHES KEPT AT THE 77-LEVEL
015000*    PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
015100 77  GATE-PASS-SW            PIC X          VALUE 'Y'.
015200     88  GATE-PASSED             VALUE 'Y'.
015300 77  HAVE-GUARDRAILS-SW      PIC X          VALUE 'N'.
015400     88  HAVE-GUARDRAILS         VALUE 'Y'.
015500 77  HAVE-LEVER-SW           PIC X          VALUE 'N'.
015600     88  HAVE-LEVER              VALUE 'Y'.
015700 01  WORK-AREA.
015800     05  GATE-REASON             PIC X(16)      VALUE SPACES.
015900     05  WK-EXPERIMENT-ID-SAVE   PIC X(36)      VALUE SPACES.
016000     05  FILLER                  PIC X(4)       VALUE SPACES.
016100 
016200 01  MIN-PRICE-AREA.
016300     05  MP-MIN-BASE-PRICE       PIC S9(10)V99 COMP-3 VALUE ZERO.
016400     05  MP-FOUND-ONE-SW         PIC X                VALUE 'N'.
016500         88  MP-FOUND-ONE            VALUE 'Y'.
016600     05  MP-SIM-PRICE            PIC S9(10)V99 COMP-3 VALUE ZERO.
016700     05  MP-DISCOUNT-MULT        PIC S9V9(4)   COMP-3 VALUE ZERO.
016800     05  MP-CHANGE-AMT           PIC S9(10)V99 COMP-3 VALUE ZERO.
016900     05  MP-CHANGE-PCT           PIC S9(3)V99  COMP-3 VALUE ZERO.
017000     05  FILLER                  PIC X(4)       VALUE SPACES.
017100 
017200 01  SYS-DATE.
017300     05  SD-YEAR                 PIC 9(4).
017400     05  SD-MONTH                PIC 99.
017500     05  SD-DAY                  PIC 99.
017600     05  FILLER                  PIC X(2)       VALUE SPACES.
017700 
017800 01  SYS-DATE-N                  REDEFINES SYS-DATE.
017900     05  SD-DATE-NUM             PIC 9(8).
018000     05  FILLER                  PIC X(2).
018100 
018200 PROCEDURE DIVISION.
018300 
018400 0000-PLBSUM.
018500 
018600     PERFORM 1000-INIT
018700        THRU 1000-INIT-FIN.
018800 
018900     PERFORM 2000-GATE-CHECK
019000        THRU 2000-GATE-CHECK-FIN.
019100 
019200     PERFORM 3000-WRITE-RESULT
019300        THRU 3000-WRITE-RESULT-FIN.
019400 
019500     PERFORM 9800-CLOSE-FILES
019600        THRU 9800-CLOSE-FILES-FIN.
019700 
019800     STOP RUN.
019900 
020000 1000-INIT.
020100 
020200     ACCEPT SYS-DATE FROM DATE YYYYMMDD.
020300 
020400     OPEN INPUT  EXP-HEADER-FILE.
020500     OPEN INPUT  GUARDRAILS-FILE.
020600     OPEN INPUT  LEVER-FILE.
020700     OPEN INPUT  BASE-PRICE-FILE.
020800     OPEN OUTPUT GATE-RESULT-FILE.
020900 
021000     READ EXP-HEADER-FILE
021100         AT END
021200             MOVE 'N' TO GATE-PASS-SW
021300             MOVE 'NO-HEADER' TO GATE-REASON
021400     END-READ.
021500 
021600     MOVE EH-EXPERIMENT-ID TO WK-EXPERIMENT-ID-SAVE.
021700 
021800     READ LEVER-FILE
021900         AT END
022000             CONTINUE
022100         NOT AT END
022200             SET HAVE-LEVER TO TRUE
022300     END-READ.
022400 
022500     READ GUARDRAILS-FILE
022600         AT END
022700             CONTINUE
022800         NOT AT END
022900             SET HAVE-GUARDRAILS TO TRUE
023000     END-READ.
023100 
023200 1000-INIT-FIN.
023300     EXIT.
023400 
023500 2000-GATE-CHECK.
023600 
023700     IF GATE-PASSED
023800         IF EH-STATUS NOT EQUAL TO 'DRAFT'
023900             MOVE 'N' TO GATE-PASS-SW
024000             MOVE 'NOT-DRAFT' TO GATE-REASON
024100         END-IF
024200     END-IF.
024300 
024400     IF GATE-PASSED
024500         IF NOT HAVE-GUARDRAILS
024600             MOVE 'N' TO GATE-PASS-SW
024700             MOVE 'NO-GUARDRAILS' TO GATE-REASON
024800         END-IF
024900     END-IF.
025000 
025100     IF GATE-PASSED
025200         PERFORM 2100-CHECK-FIELDS-POPULATED
025300            THRU 2100-CHECK-FIELDS-POPULATED-FIN
025400     END-IF.
025500 
025600     IF GATE-PASSED
025700         PERFORM 2200-CHECK-SANITY
025800            THRU 2200-CHECK-SANITY-FIN
025900     END-IF.
026000 
026100     IF GATE-PASSED AND HAVE-LEVER
026200         PERFORM 2300-FIND-MIN-BASE-PRICE
026300            THRU 2300-FIND-MIN-BASE-PRICE-FIN
026400         PERFORM 2400-CHECK-CONSISTENCY
026500            THRU 2400-CHECK-CONSISTENCY-FIN
026600     END-IF.
026700 
026800 2000-GATE-CHECK-FIN.
026900     EXIT.
027000 
027100 2100-CHECK-FIELDS-POPULATED.
027200 
027300     IF GR-PRICE-FLOOR EQUAL TO ZERO
027400         OR GR-CEILING EQUAL TO ZERO
027500         OR GR-MAX-CHANGE-PERCENT EQUAL TO ZERO
027600         MOVE 'N' TO GATE-PASS-SW
027700         MOVE 'FIELD-MISSING' TO GATE-REASON
027800     END-IF.
027900 
028000 2100-CHECK-FIELDS-POPULATED-FIN.
028100     EXIT.
028200 
028300 2200-CHECK-SANITY.
028400 
028500     IF GR-PRICE-FLOOR IS NOT GREATER THAN ZERO
028600         MOVE 'N' TO GATE-PASS-SW
028700         MOVE 'FLOOR-NOT-POS' TO GATE-REASON
028800     END-IF.
028900 
029000     IF GATE-PASSED AND GR-CEILING IS NOT GREATER THAN ZERO
029100         MOVE 'N' TO GATE-PASS-SW
029200         MOVE 'CEIL-NOT-POS' TO GATE-REASON
029300     END-IF.
029400 
029500     IF GATE-PASSED
029600         AND GR-PRICE-FLOOR IS NOT LESS THAN GR-CEILING
029700         MOVE 'N' TO GATE-PASS-SW
029800         MOVE 'FLOOR-GE-CEIL' TO GATE-REASON
029900     END-IF.
030000 
030100     IF GATE-PASSED
030200         AND (GR-MAX-CHANGE-PERCENT IS NOT GREATER THAN ZERO
030300             OR GR-MAX-CHANGE-PERCENT IS GREATER THAN 50)
030400         MOVE 'N' TO GATE-PASS-SW
030500         MOVE 'PCT-OUT-OF-RANGE' TO GATE-REASON
030600     END-IF.
030700 
030800 2200-CHECK-SANITY-FIN.
030900     EXIT.
031000 
031100 2300-FIND-MIN-BASE-PRICE.
031200 
031300     MOVE ZERO TO MP-MIN-BASE-PRICE.
031400     MOVE 'N'  TO MP-FOUND-ONE-SW.
031500 
031600     PERFORM 2310-SCAN-BASE-PRICE
031700        THRU 2310-SCAN-BASE-PRICE-FIN
031800         UNTIL EH-EXPERIMENT-ID EQUAL TO SPACES.
031900 
032000 2300-FIND-MIN-BASE-PRICE-FIN.
032100     EXIT.
032200 
032300 2310-SCAN-BASE-PRICE.
032400 
032500     READ BASE-PRICE-FILE
032600         AT END
032700             MOVE SPACES TO EH-EXPERIMENT-ID
032800         NOT AT END
032900             IF BP-SKU-ID EQUAL TO LV-SKU-ID
033000                 IF NOT MP-FOUND-ONE
033100                     MOVE BP-PRICE TO MP-MIN-BASE-PRICE
033200                     SET MP-FOUND-ONE TO TRUE
033300                 ELSE
033400                     IF BP-PRICE IS LESS THAN MP-MIN-BASE-PRICE
033500                         MOVE BP-PRICE TO MP-MIN-BASE-PRICE
033600                     END-IF
033700                 END-IF
033800             END-IF
033900     END-READ.
034000 
034100 2310-SCAN-BASE-PRICE-FIN.
034200     EXIT.
034300 
034400******************************************************PLU00330
034500*  NOTE (PS, 89): THIS PARAGRAPH DELIBERATELY WIPES    *PLU00340
034600*  EH-EXPERIMENT-ID TO SPACES ONCE BASE-PRICE-FILE HITS *PLU00350
034700*  EOF, USING IT AS A ONE-SHOT LOOP FLAG SINCE WE HAVE  *PLU00360
034800*  NO FURTHER NEED OF THE HEADER RECORD BY THIS POINT.  *PLU00370
034900*  DO NOT ADD LOGIC AFTER THIS PARAGRAPH THAT STILL     *PLU00380
035000*  EXPECTS EH-EXPERIMENT-ID TO BE SET.  PS, 89.         *PLU00390
035100******************************************************PLU00400
035200 
035300 2400-CHECK-CONSISTENCY.
035400 
035500     IF NOT MP-FOUND-ONE
035600         MOVE 'N' TO GATE-PASS-SW
035700         MOVE 'NO-BASE-PRICE' TO GATE-REASON
035800     END-IF.
035900 
036000     IF GATE-PASSED
036100         COMPUTE MP-DISCOUNT-MULT ROUNDED =
036200             1 - (LV-VALUE / 100)
036300         COMPUTE MP-SIM-PRICE ROUNDED =
036400             MP-MIN-BASE-PRICE * MP-DISCOUNT-MULT
036500     END-IF.
036600 
036700     IF GATE-PASSED
036800         AND (MP-SIM-PRICE IS LESS THAN GR-PRICE-FLOOR
036900             OR MP-SIM-PRICE IS GREATER THAN GR-CEILING)
037000         MOVE 'N' TO GATE-PASS-SW
037100         MOVE 'OUTSIDE-FLR-CEIL' TO GATE-REASON
037200     END-IF.
037300 
037400     IF GATE-PASSED
037500         COMPUTE MP-CHANGE-AMT =
037600             MP-MIN-BASE-PRICE - MP-SIM-PRICE
037700         IF MP-CHANGE-AMT IS LESS THAN ZERO
037800             COMPUTE MP-CHANGE-AMT = MP-CHANGE-AMT * -1
037900         END-IF
038000         COMPUTE MP-CHANGE-PCT ROUNDED =
038100             MP-CHANGE-AMT / MP-MIN-BASE-PRICE * 100
038200     END-IF.
038300 
038400 2400-CHECK-CONSISTENCY-FIN.
038500     EXIT.
038600 
038700 3000-WRITE-RESULT.
038800 
038900     MOVE WK-EXPERIMENT-ID-SAVE TO GT-EXPERIMENT-ID.
039000 
039100     IF GATE-PASSED
039200         MOVE 'ACCEPTED' TO GT-GATE-STATUS
039300         MOVE SPACES     TO GT-REASON-CODE
039400     ELSE
039500         MOVE 'REJECTED' TO GT-GATE-STATUS
039600         MOVE GATE-REASON TO GT-REASON-CODE
039700     END-IF.
039800 
039900     WRITE GATE-RESULT-REC.
040000 
040100 3000-WRITE-RESULT-FIN.
040200     EXIT.
040300 
040400 9800-CLOSE-FILES.
040500 
040600     CLOSE EXP-HEADER-FILE.
040700     CLOSE GUARDRAILS-FILE.
040800     CLOSE LEVER-FILE.
040900     CLOSE BASE-PRICE-FILE.
041000     CLOSE GATE-RESULT-FILE.
041100 
041200 9800-CLOSE-FILES-FIN.
041300     EXIT.
