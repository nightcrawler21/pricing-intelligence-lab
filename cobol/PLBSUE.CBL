000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             PLBSUE.
000300 AUTHOR.                 D. OKONKWO.
000400 INSTALLATION.           MERIDIAN RETAIL SYSTEMS - DATA PROC.
000500 DATE-WRITTEN.           04-22-88.
000600 DATE-COMPILED.
000700 SECURITY.               MERIDIAN INTERNAL USE ONLY.
000800 
000900******************************************************PLE00010
001000*  PRICING LAB - SUBMISSION REJECTION REPORT           PLE00020
001100*  PAIRED WITH PLBSUM.  PLBSUM WRITES ONE ROW PER       PLE00030
001200*  SUBMISSION ATTEMPT TO THE GATE RESULT FILE; THIS     PLE00040
001300*  PROGRAM READS THAT FILE AND PRINTS A LINE FOR EVERY  PLE00050
001400*  ROW THE GATE REJECTED, ALONG WITH WHY.  ACCEPTED     PLE00060
001500*  ROWS ARE NOT LISTED - THIS IS AN EXCEPTION REPORT.   PLE00070
001600******************************************************PLE00080
001700*                                                       PLE00090
001800*  CHANGE LOG                                           PLE00100
001900*  -------------------------------------------------    PLE00110
002000*  04-22-88  DO  ORIGINAL PROGRAM.  LISTS THE SHORT      PLE00120
002100*            GATE-REASON CODE AS-IS.  CR-1988-029.      PLE00130
002200*  02-09-89  PS  ADDED REASON-CODE-TO-TEXT TABLE SO THE  PLE00140
002300*            REPORT READS IN PLAIN ENGLISH INSTEAD OF    PLE00150
002400*            THE SHORT CODES PLBSUM WRITES.  PR00133.    PLE00160
002500*  08-30-90  LF  ADDED REJECTED-COUNT LINE AT THE BOTTOM PLE00170
002600*            OF THE REPORT.  PR00191.                    PLE00180
002700*  03-11-94  RH  WIDENED REASON-CODE MATCH TABLE TO COVER PLE00190
002800*            THE NEW CONSISTENCY-CHECK REASON CODES ADDEDPLE00200
002900*            TO PLBSUM.  PR00255.                         PLE00210
003000*  09-14-98  TM  Y2K REMEDIATION - NO DATE FIELDS TOUCHED PLE00220
003100*            BY THIS PROGRAM.  Y2K-0098.                  PLE00230
003200*  03-21-02  RH  C-PCTR, MORE-RECS-SW AND REJECTED-COUNT  PLE00232
003300*            MOVED TO 77-LEVEL ITEMS PER SHOP STANDARD.   PLE00234
003400*            PR00299.                                     PLE00236
003500******************************************************PLE00240
003600 
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400 
004500     SELECT GATE-RESULT-FILE
004600         ASSIGN TO GATERSLT
004700         ORGANIZATION IS SEQUENTIAL.
004800 
004900     SELECT REJECT-REPORT
005000         ASSIGN TO REJRPT.
005100 
005200 DATA DIVISION.
005300 FILE SECTION.
005400 
005500 FD  GATE-RESULT-FILE
005600     LABEL RECORD IS OMITTED
005700     RECORD CONTAINS 64 CHARACTERS
005800     DATA RECORD IS GATE-RESULT-REC.
005900 
006000 01  GATE-RESULT-REC.
006100     05  GT-EXPERIMENT-ID        PIC X(36).
006200     05  GT-GATE-STATUS          PIC X(8).
006300     05  GT-REASON-CODE          PIC X(16).
006400     05  FILLER                  PIC X(4).
006500*                                                       PLE00245
006600*    GATE-RESULT-REC-OLD BELOW IS THE LAYOUT PLBSUM WROTEPLE00246
006700*    BACK IN 88, BEFORE PS ADDED THE REASON-CODE FIELD IN PLE00247
006800*    89.  NOTHING READS THIS VIEW ANY MORE - LEFT HERE SO PLE00248
006900*    THE OLD COPY-FORWARD DOCUMENTATION STILL LINES UP.   PLE00249
007000 01  GATE-RESULT-REC-OLD         REDEFINES GATE-RESULT-REC.
007100     05  GRO-EXPERIMENT-ID       PIC X(36).
007200     05  GRO-STATUS-CODE         PIC X(8).
007300     05  FILLER                  PIC X(20).
007400 
007500 FD  REJECT-REPORT
007600     LABEL RECORD IS OMITTED
007700     RECORD CONTAINS 132 CHARACTERS
007800     LINAGE IS 60 WITH FOOTING AT 55
007900     DATA RECORD IS RPTLINE.
008000 
008100 01  RPTLINE                     PIC X(132).
008200 
008300 WORKING-STORAGE SECTION.
008400*    PR00299 RH - STANDALONE COUNTER/SWITCH KEPT AT THE
008500*    77-LEVEL PER SHOP STANDARD, NOT FOLDED INTO WORK-AREA.
008600 77  C-PCTR                  PIC 99        VALUE ZERO.
008700 77  MORE-RECS-SW            PIC X         VALUE 'Y'.
008800     88  NO-MORE-RECS            VALUE 'N'.
008900 77  REJECTED-COUNT          PIC 9(5) COMP-3 VALUE ZERO.
009000 01  WORK-AREA.
009100     05  FILLER                  PIC X(4)       VALUE SPACES.
009200 
009300 01  SYS-DATE.
009400     05  SD-YEAR                 PIC 9(4).
009500     05  SD-MONTH                PIC 99.
009600     05  SD-DAY                  PIC 99.
009700     05  FILLER                  PIC X(2)       VALUE SPACES.
009800 
009900 01  SYS-DATE-N                  REDEFINES SYS-DATE.
010000     05  SD-DATE-NUM             PIC 9(8).
010100     05  FILLER                  PIC X(2).
010200 
010300 01  REASON-TEXT-AREA.
010400     05  RT-INPUT-CODE           PIC X(16)      VALUE SPACES.
010500     05  RT-OUTPUT-TEXT          PIC X(40)      VALUE SPACES.
010600     05  FILLER                  PIC X(4)       VALUE SPACES.
010700 
010800 01  COMPANY-TITLE-LINE.
010900     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
011000     05  O-DATE                  PIC X(10).
011100     05  FILLER                  PIC X(44)   VALUE SPACES.
011200     05  FILLER                  PIC X(15)   VALUE '-- REJECTS --'.
011300     05  FILLER                  PIC X(49)   VALUE SPACES.
011400     05  FILLER                  PIC X(6)    VALUE 'PAGE: '.
011500     05  O-PCTR                  PIC Z9.
011600*    PAGE-CTR-WIDE BELOW IS A WIDER PAGE-COUNTER VIEW OF  PLE00255
011700*    THE SAME BYTES, ADDED WHEN LF THOUGHT RUNS MIGHT GO  PLE00256
011800*    PAST 99 PAGES.  TURNED OUT THEY NEVER DO - LF, 90.   PLE00257
011900 01  COMPANY-TITLE-LINE-WIDE     REDEFINES COMPANY-TITLE-LINE.
012000     05  FILLER                  PIC X(129).
012100     05  O-PCTR-WIDE              PIC Z(2)9.
012200 
012300 01  HEADING-LINE.
012400     05  FILLER                  PIC X(10)   VALUE 'PRICE LAB'.
012500     05  FILLER                  PIC X(38)   VALUE SPACES.
012600     05  FILLER                  PIC X(25)   VALUE
012700         'SUBMISSION REJECT REPORT'.
012800     05  FILLER                  PIC X(59)   VALUE SPACES.
012900 
013000 01  AUTHOR-HEADING-LINE.
013100     05  FILLER                  PIC X(43)   VALUE SPACES.
013200     05  FILLER                  PIC X(49)   VALUE
013300         'D. OKONKWO, DATA PROCESSING'.
013400     05  FILLER                  PIC X(40)   VALUE SPACES.
013500 
013600 01  COLUMN-HEADING-LINE.
013700     05  FILLER                  PIC X(1)    VALUE SPACES.
013800     05  FILLER                  PIC X(36)   VALUE 'EXPERIMENT ID'.
013900     05  FILLER                  PIC X(10)   VALUE SPACES.
014000     05  FILLER                  PIC X(40)   VALUE 'REASON REJECTED'.
014100     05  FILLER                  PIC X(45)   VALUE SPACES.
014200 
014300 01  DETAIL-LINE.
014400     05  FILLER                  PIC X(1)    VALUE SPACES.
014500     05  O-EXPERIMENT-ID         PIC X(36)   VALUE SPACES.
014600     05  FILLER                  PIC X(10)   VALUE SPACES.
014700     05  O-REASON-TEXT           PIC X(40)   VALUE SPACES.
014800     05  FILLER                  PIC X(45)   VALUE SPACES.
014900 
015000 01  COUNT-LINE.
015100     05  FILLER                  PIC X(1)    VALUE SPACES.
015200     05  FILLER                  PIC X(24)   VALUE
015300         'TOTAL REJECTED COUNT: '.
015400     05  O-REJECTED-COUNT        PIC ZZZZ9.
015500     05  FILLER                  PIC X(102)  VALUE SPACES.
015600 
015700 01  BLANK-LINE.
015800     05  FILLER                  PIC X(132)  VALUE SPACES.
015900 
016000 PROCEDURE DIVISION.
016100 
016200 0000-PLBSUE.
016300 
016400     PERFORM 1000-INIT
016500        THRU 1000-INIT-FIN.
016600 
016700     PERFORM 2000-PROCESS-REC
016800        THRU 2000-PROCESS-REC-FIN
016900         UNTIL NO-MORE-RECS.
017000 
017100     PERFORM 3000-CLOSING
017200        THRU 3000-CLOSING-FIN.
017300 
017400     STOP RUN.
017500 
017600 1000-INIT.
017700 
017800     ACCEPT SYS-DATE FROM DATE YYYYMMDD.
017900 
018000     STRING SD-MONTH '/' SD-DAY '/' SD-YEAR DELIMITED BY SIZE
018100         INTO O-DATE.
018200 
018300     OPEN INPUT  GATE-RESULT-FILE.
018400     OPEN OUTPUT REJECT-REPORT.
018500 
018600     PERFORM 9900-DETAIL-HEADING
018700        THRU 9900-DETAIL-HEADING-FIN.
018800 
018900     READ GATE-RESULT-FILE
019000         AT END
019100             SET NO-MORE-RECS TO TRUE
019200     END-READ.
019300 
019400 1000-INIT-FIN.
019500     EXIT.
019600 
019700 2000-PROCESS-REC.
019800 
019900     IF GT-GATE-STATUS EQUAL TO 'REJECTED'
020000         ADD 1 TO REJECTED-COUNT
020100         PERFORM 2100-LOOKUP-REASON-TEXT
020200            THRU 2100-LOOKUP-REASON-TEXT-FIN
020300         MOVE GT-EXPERIMENT-ID  TO O-EXPERIMENT-ID
020400         MOVE RT-OUTPUT-TEXT    TO O-REASON-TEXT
020500         WRITE RPTLINE
020600             FROM DETAIL-LINE
020700                 AFTER ADVANCING 1 LINE
020800     END-IF.
020900 
021000     READ GATE-RESULT-FILE
021100         AT END
021200             SET NO-MORE-RECS TO TRUE
021300     END-READ.
021400 
021500 2000-PROCESS-REC-FIN.
021600     EXIT.
021700 
021800******************************************************PLE00250
021900*  REASON-CODE-TO-TEXT TABLE (PS, 89).  THE SHORT CODES*PLE00260
022000*  BELOW ARE WHATEVER PLBSUM HAPPENED TO WRITE TO THE   PLE00270
022100*  GATE RESULT FILE - KEEP THIS LIST IN STEP WITH THE   PLE00280
022200*  GATE-REASON MOVES IN PLBSUM IF THAT PROGRAM CHANGES. PLE00290
022300******************************************************PLE00300
022400 
022500 2100-LOOKUP-REASON-TEXT.
022600 
022700     MOVE GT-REASON-CODE TO RT-INPUT-CODE.
022800     MOVE SPACES         TO RT-OUTPUT-TEXT.
022900 
023000     IF RT-INPUT-CODE EQUAL TO 'NO-HEADER'
023100         MOVE 'EXPERIMENT HEADER NOT FOUND' TO RT-OUTPUT-TEXT
023200     END-IF.
023300 
023400     IF RT-INPUT-CODE EQUAL TO 'NOT-DRAFT'
023500         MOVE 'EXPERIMENT IS NOT IN DRAFT STATUS'
023600             TO RT-OUTPUT-TEXT
023700     END-IF.
023800 
023900     IF RT-INPUT-CODE EQUAL TO 'NO-GUARDRAILS'
024000         MOVE 'NO GUARDRAILS ROW ON FILE' TO RT-OUTPUT-TEXT
024100     END-IF.
024200 
024300     IF RT-INPUT-CODE EQUAL TO 'FIELD-MISSING'
024400         MOVE 'GUARDRAIL FIELD NOT POPULATED' TO RT-OUTPUT-TEXT
024500     END-IF.
024600 
024700     IF RT-INPUT-CODE EQUAL TO 'FLOOR-NOT-POS'
024800         MOVE 'PRICE FLOOR IS NOT POSITIVE' TO RT-OUTPUT-TEXT
024900     END-IF.
025000 
025100     IF RT-INPUT-CODE EQUAL TO 'CEIL-NOT-POS'
025200         MOVE 'PRICE CEILING IS NOT POSITIVE' TO RT-OUTPUT-TEXT
025300     END-IF.
025400 
025500     IF RT-INPUT-CODE EQUAL TO 'FLOOR-GE-CEIL'
025600         MOVE 'PRICE FLOOR NOT BELOW CEILING' TO RT-OUTPUT-TEXT
025700     END-IF.
025800 
025900     IF RT-INPUT-CODE EQUAL TO 'PCT-OUT-OF-RANGE'
026000         MOVE 'MAX CHANGE PERCENT OUT OF RANGE'
026100             TO RT-OUTPUT-TEXT
026200     END-IF.
026300 
026400     IF RT-INPUT-CODE EQUAL TO 'NO-BASE-PRICE'
026500         MOVE 'NO BASE PRICE FOUND FOR LEVER SKU'
026600             TO RT-OUTPUT-TEXT
026700     END-IF.
026800 
026900     IF RT-INPUT-CODE EQUAL TO 'OUTSIDE-FLR-CEIL'
027000         MOVE 'LEVER PRICE OUTSIDE FLOOR/CEILING'
027100             TO RT-OUTPUT-TEXT
027200     END-IF.
027300 
027400     IF RT-OUTPUT-TEXT EQUAL TO SPACES
027500         MOVE 'UNKNOWN GATE REASON CODE' TO RT-OUTPUT-TEXT
027600     END-IF.
027700 
027800 2100-LOOKUP-REASON-TEXT-FIN.
027900     EXIT.
028000 
028100 3000-CLOSING.
028200 
028300     MOVE REJECTED-COUNT TO O-REJECTED-COUNT.
028400     WRITE RPTLINE
028500         FROM BLANK-LINE
028600             AFTER ADVANCING 1 LINE.
028700     WRITE RPTLINE
028800         FROM COUNT-LINE
028900             AFTER ADVANCING 1 LINE.
029000 
029100     CLOSE GATE-RESULT-FILE.
029200     CLOSE REJECT-REPORT.
029300 
029400 3000-CLOSING-FIN.
029500     EXIT.
029600 
029700 9900-DETAIL-HEADING.
029800 
029900     ADD 1 TO C-PCTR.
030000     MOVE C-PCTR TO O-PCTR.
030100 
030200     WRITE RPTLINE
030300         FROM COMPANY-TITLE-LINE
030400             AFTER ADVANCING PAGE.
030500     WRITE RPTLINE
030600         FROM HEADING-LINE
030700             AFTER ADVANCING 1 LINE.
030800     WRITE RPTLINE
030900         FROM AUTHOR-HEADING-LINE
031000             AFTER ADVANCING 1 LINE.
031100     WRITE RPTLINE
031200         FROM BLANK-LINE
031300             AFTER ADVANCING 1 LINE.
031400     WRITE RPTLINE
031500         FROM COLUMN-HEADING-LINE
031600             AFTER ADVANCING 1 LINE.
031700     WRITE RPTLINE
031800         FROM BLANK-LINE
031900             AFTER ADVANCING 1 LINE.
032000 
032100 9900-DETAIL-HEADING-FIN.
032200     EXIT.
